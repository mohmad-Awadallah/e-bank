000100******************************************************************
000200*           REGISTRO MAESTRO DE GIROS BANCARIOS (GBMAES)          *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / GIROS AL EXTERIOR             *
000700* DESCRIPCION : MAESTRO DE GIROS, ACCESO RELATIVO POR GBMT-ID;    *
000800*             : LA LLAVE ALTERNA POR REFERENCIA SE RESUELVE EN    *
000900*             : PROGRAMA POR TABLA ORDENADA + SEARCH ALL, YA QUE  *
001000*             : UN ARCHIVO RELATIVO NO ADMITE LLAVE ALTERNA.      *
001050*             : SE AGREGA VISTA REDEFINIDA DE FECHA DE INICIO Y   *
001060*             : PAIS DEL BANCO DESTINO.                           *
001100*             : LONGITUD DE REGISTRO: 285 BYTES (REAL)            *
001200******************************************************************
001300 01  REG-GBMAES.
001400     02  GBMT-ID                    PIC 9(09).
001500     02  GBMT-CTA-REMITENTE         PIC X(20).
001600     02  GBMT-COD-BANCO-DEST        PIC X(20).
001700     02  GBMT-CTA-DESTINO           PIC X(30).
001800     02  GBMT-NOMBRE-DESTINO        PIC X(100).
001900     02  GBMT-MONTO                 PIC S9(15)V99.
002000     02  GBMT-MONEDA                PIC X(03).
002100     02  GBMT-REFERENCIA            PIC X(20).
002200     02  GBMT-ESTADO                PIC X(10).
002300         88  GBMT-PENDIENTE             VALUE 'PENDING'.
002400         88  GBMT-COMPLETADO            VALUE 'COMPLETED'.
002500         88  GBMT-CANCELADO             VALUE 'CANCELED'.
002600     02  GBMT-INICIADO-EN           PIC X(26).
002610     02  GBMT-INICIADO-EN-R REDEFINES GBMT-INICIADO-EN.
002620         04  GBMT-FECHA-INICIO      PIC X(10).
002630         04  FILLER                 PIC X(16).
002700     02  GBMT-COMPLETADO-EN         PIC X(26).
002710     02  GBMT-PAIS-DESTINO          PIC X(03).
002800     02  FILLER                     PIC X(01).
