000100******************************************************************
000200* FECHA       : 04/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA ELECTRONICA / MOVIMIENTOS                  *
000500* PROGRAMA    : BKMV1B02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA TRASPASOS ENTRE CUENTAS CON SU BITACORA   *
000800*             : DE MOVIMIENTO (MVDIAR) Y PROCESA REVERSOS DE     *
000900*             : TRASPASOS YA APLICADOS, DENTRO DE LA VENTANA DE  *
001000*             : 30 DIAS NATURALES A PARTIR DE LA FECHA DEL       *
001100*             : MOVIMIENTO ORIGINAL.                             *
001200* ARCHIVOS    : CTMAES=A/C  MVDIAR=A/C                           *
001300* ACCION (ES) : P=TRASPASO CON BITACORA, R=REVERSO DE TRASPASO   *
001400* INSTALADO   : 04/02/2024                                       *
001500* BPM/RATIONAL: 241181                                           *
001600* NOMBRE      : BITACORA DE MOVIMIENTOS BANCA ELECTRONICA        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    BKMV1B02.
002000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002200 DATE-WRITTEN.                  04/02/2024.
002300 DATE-COMPILED.                 04/02/2024.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                     B I T A C O R A   D E   C A M B I O S      *
002700*-----------------------------------------------------------------*
002800* FECHA     PROGR  TICKET   DESCRIPCION                          *
002900* --------  -----  -------  ------------------------------------ *
003000* 04/02/1994 PEDR  228866   VERSION ORIGINAL: TRASPASO Y         *
003100*                           REGISTRO DE BITACORA (MVDIAR).       *
003200* 19/08/1995 JLMR  229010   SE VALIDA QUE AMBAS CUENTAS ESTEN    *
003300*                           ACTIVAS ANTES DE TRASPASAR.          *
003400* 02/02/1998 PEDR  230012   SE AGREGA GENERACION DE REFERENCIA   *
003500*                           UNICA TXN-NNNNNNNN.                  *
003600* 08/01/1999 PEDR  230512   REVISION DE SIGLO: FECHAS A CUATRO   *
003700*                           DIGITOS DE ANO EN MVDR-FECHA-HORA.   *
003800* 14/03/2000 JLMR  230780   SE AGREGA REVERSO DE TRASPASO CON    *
003900*                           RESTRICCION DE VENTANA DE 30 DIAS.   *
004000* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
004100*                           AL FINAL DE CORRIDA.                 *
004200* 11/02/2009 DST   233100   SE AGREGA RUTINA DE FSE EXTENDIDO    *
004300*                           (DEBD1R00) EN TODAS LAS APERTURAS.   *
004400* 09/06/2015 DST   236200   SE SUSTITUYE EL CALCULO DE DIAS      *
004500*                           TRANSCURRIDOS POR LLAMADA A LA       *
004600*                           RUTINA COMPARTIDA BKFD1R00.          *
004700* 18/03/2024 PEDR  241181   MIGRACION A BANCA ELECTRONICA: SE    *
004800*                           DESPRENDE DE MIGRACFS EL MODULO DE   *
004900*                           BITACORA Y REVERSO DE MOVIMIENTOS.   *
004950* 05/08/2024 PEDR  241196   SE AMPLIA MVDIAR CON VISTA           *
004960*                           REDEFINIDA DE FECHA Y HORA, CANAL DE *
004970*                           ORIGEN Y CRONOMETRO DE CORRIDA.      *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.               IBM-370.
005400 OBJECT-COMPUTER.               IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIGITOS    IS '0' THRU '9'
005800     UPSI-0 IS SW-REVERSO-HABILITADO.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CTMAES ASSIGN TO CTMAES
006200            ORGANIZATION  IS INDEXED
006300            ACCESS MODE   IS DYNAMIC
006400            RECORD KEY    IS CTMT-LLAVE
006500            ALTERNATE RECORD KEY IS CTMT-NUMERO
006600                             WITH DUPLICATES
006700            FILE STATUS   IS FS-CTMAES
006800                             FSE-CTMAES.
006900     SELECT MVDIAR ASSIGN TO MVDIAR
007000            ORGANIZATION  IS RELATIVE
007100            ACCESS MODE   IS DYNAMIC
007200            RELATIVE KEY  IS WKS-MVDIAR-RELATIVO
007300            FILE STATUS   IS FS-MVDIAR
007400                             FSE-MVDIAR.
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
008100 FD  CTMAES.
008200     COPY CTMAES.
008300*   BITACORA DIARIA DE MOVIMIENTOS (ARCHIVO DE TIPO JOURNAL).
008400 FD  MVDIAR.
008500     COPY MVDIAR.
008600 WORKING-STORAGE SECTION.
008610     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
008620     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
008630     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01  WKS-FS-STATUS.
009100     02  WKS-STATUS.
009200*      MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
009300         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
009400         04  FSE-CTMAES.
009500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009800*      BITACORA DE MOVIMIENTOS.
009900         04  FS-MVDIAR             PIC 9(02) VALUE ZEROES.
010000         04  FSE-MVDIAR.
010100             08  FSE-RETURN-MV     PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FUNCTION-MV   PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FEEDBACK-MV   PIC S9(4) COMP-5 VALUE 0.
010400*      VARIABLES RUTINA DE FSE
010500         04  PROGRAMA              PIC X(08) VALUE SPACES.
010600         04  ARCHIVO               PIC X(08) VALUE SPACES.
010700         04  ACCION-FSE            PIC X(10) VALUE SPACES.
010800         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010900******************************************************************
011000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011100******************************************************************
011200 01  WKS-VARIABLES-TRABAJO.
011300     02  WKS-MVDIAR-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
011400     02  WKS-MVDIAR-TOPE           PIC 9(08) COMP VALUE ZEROES.
011500     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
011600     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
011700     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
011800     02  WKS-CON-TRASPASOS         PIC 9(07) COMP-3 VALUE ZEROES.
011900     02  WKS-CON-REVERSOS          PIC 9(07) COMP-3 VALUE ZEROES.
012000     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012100     02  WKS-DIAS-TRANSCURRIDOS    PIC S9(05) COMP VALUE ZEROES.
012200     02  WKS-SUFIJO-UNICO          PIC 9(08) COMP VALUE ZEROES.
012300     02  WKS-FLAGS.
012400         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
012500             88  FIN-SYSIN                    VALUE 1.
012600         04  WKS-ORIGEN-OK         PIC 9(01) VALUE ZEROES.
012700             88  ORIGEN-OK                    VALUE 1.
012800         04  WKS-DESTINO-OK        PIC 9(01) VALUE ZEROES.
012900             88  DESTINO-OK                   VALUE 1.
013000         04  WKS-ORIGINAL-OK       PIC 9(01) VALUE ZEROES.
013100             88  ORIGINAL-OK                  VALUE 1.
013200******************************************************************
013300*              FECHA DE PROCESO (SE TOMA AL INICIAR CORRIDA)     *
013400******************************************************************
013500 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013700     04  WKS-ANI-PROCESO           PIC 9(04).
013800     04  WKS-MES-PROCESO           PIC 9(02).
013900     04  WKS-DIA-PROCESO           PIC 9(02).
014000 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
014100******************************************************************
014200*        AREA DE TRABAJO DE LA TRANSACCION ORIGINAL (REVERSO)    *
014300******************************************************************
014400 01  WKS-TXN-ORIGINAL.
014500     02  WKS-TXN-ORIG-FECHA        PIC 9(08) VALUE ZEROES.
014600     02  WKS-TXN-ORIG-R REDEFINES WKS-TXN-ORIG-FECHA.
014700         04  WKS-TXN-ORIG-ANI      PIC 9(04).
014800         04  WKS-TXN-ORIG-MES      PIC 9(02).
014900         04  WKS-TXN-ORIG-DIA      PIC 9(02).
015000     02  WKS-TXN-ORIG-RELATIVO     PIC 9(08) COMP VALUE ZEROES.
015100******************************************************************
015200*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
015300******************************************************************
015400 01  WKS-SOLICITUD.
015500     02  WKS-SOL-ACCION            PIC X(01).
015600         88  SOL-TRASPASO-BITACORA     VALUE 'P'.
015700         88  SOL-REVERSO               VALUE 'R'.
015800     02  WKS-SOL-CTA-ORIGEN        PIC X(20).
015900     02  WKS-SOL-CTA-DESTINO       PIC X(20).
016000     02  WKS-SOL-MONTO             PIC S9(13)V99.
016100     02  WKS-SOL-TXN-RELATIVO      PIC 9(08).
016200     02  FILLER                    PIC X(11).
016300 01  WKS-SOLICITUD-REVERSO REDEFINES WKS-SOLICITUD.
016400     02  FILLER                    PIC X(01).
016500     02  WKS-REV-TXN-RELATIVO      PIC 9(08).
016600     02  FILLER                    PIC X(64).
016700 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
016800******************************************************************
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L               *
017200******************************************************************
017300 0100-MAIN SECTION.
017400     PERFORM 0200-APERTURA-ARCHIVOS
017500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017600     ACCEPT WKS-HORA-PROCESO  FROM TIME
017650     MOVE WKS-HORA-PROCESO    TO WKS-HORA-INICIO-CORRIDA
017700     MOVE WKS-HORA-PROCESO    TO WKS-SUFIJO-UNICO
017800     PERFORM 0300-LEE-SOLICITUD
017900     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
018000             UNTIL FIN-SYSIN
018100     PERFORM 9000-ESTADISTICAS
018200     PERFORM 9900-CIERRA-ARCHIVOS
018300     STOP RUN.
018400 0100-MAIN-E. EXIT.
018500
018600 0200-APERTURA-ARCHIVOS SECTION.
018700     MOVE   'BKMV1B02'  TO   PROGRAMA
018800     OPEN I-O CTMAES
018900     IF FS-CTMAES NOT EQUAL 0 AND 97
019000        MOVE 'OPEN'     TO    ACCION-FSE
019100        MOVE SPACES     TO    LLAVE-FSE
019200        MOVE 'CTMAES'   TO    ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
019400                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
019500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
019600                UPON CONSOLE
019700        MOVE  91        TO RETURN-CODE
019800        STOP RUN
019900     END-IF
020000     OPEN I-O MVDIAR
020100     IF FS-MVDIAR NOT EQUAL 0 AND 97
020200        MOVE 'OPEN'     TO    ACCION-FSE
020300        MOVE SPACES     TO    LLAVE-FSE
020400        MOVE 'MVDIAR'   TO    ARCHIVO
020500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
020600                              LLAVE-FSE, FS-MVDIAR, FSE-MVDIAR
020700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO MVDIAR<<<"
020800                UPON CONSOLE
020900        MOVE  91        TO RETURN-CODE
021000        STOP RUN
021100     END-IF
021200     PERFORM 0250-LOCALIZA-TOPE-MVDIAR.
021300 0200-APERTURA-ARCHIVOS-E. EXIT.
021400
021500******************************************************************
021600*   LOCALIZA EL ULTIMO RELATIVO UTILIZADO EN LA BITACORA PARA    *
021700*   CONTINUAR LA NUMERACION DE TXN-ID EN CORRIDAS SUCESIVAS.     *
021800******************************************************************
021900 0250-LOCALIZA-TOPE-MVDIAR SECTION.
022000     MOVE 0 TO WKS-MVDIAR-TOPE
022100     MOVE 1 TO WKS-MVDIAR-RELATIVO
022200     READ MVDIAR NEXT RECORD
022300     PERFORM 0255-ACUMULA-TOPE-MVDIAR
022310             UNTIL FS-MVDIAR = '10'
022700     ADD 1 TO WKS-MVDIAR-TOPE.
022800 0250-LOCALIZA-TOPE-MVDIAR-E. EXIT.

022810 0255-ACUMULA-TOPE-MVDIAR SECTION.
022820     MOVE WKS-MVDIAR-RELATIVO TO WKS-MVDIAR-TOPE
022830     READ MVDIAR NEXT RECORD.
022840 0255-ACUMULA-TOPE-MVDIAR-E. EXIT.
022900
023000 0300-LEE-SOLICITUD SECTION.
023100     MOVE SPACES TO WKS-SOLICITUD
023200     ACCEPT WKS-SOLICITUD FROM SYSIN
023300     ADD 1 TO WKS-REG-LEIDOS
023400     IF WKS-SOLICITUD = SPACES
023500        MOVE 1 TO WKS-FIN-SYSIN
023600     END-IF.
023700 0300-LEE-SOLICITUD-E. EXIT.
023800
023900******************************************************************
024000*             D E S P A C H O   D E   S O L I C I T U D          *
024100******************************************************************
024200 1000-PROCESA-SOLICITUD SECTION.
024300     IF SOL-TRASPASO-BITACORA
024400        PERFORM 1100-TRASPASO-CON-BITACORA
024500                THRU 1100-TRASPASO-CON-BITACORA-E
024600     ELSE
024700     IF SOL-REVERSO
024800        PERFORM 1200-REVERSO-TRASPASO
024900                THRU 1200-REVERSO-TRASPASO-E
025000     ELSE
025100        ADD 1 TO WKS-REG-RECHAZADOS
025200        DISPLAY 'BKMV1B02, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
025300     END-IF
025400     END-IF
025500     PERFORM 0300-LEE-SOLICITUD.
025600 1000-PROCESA-SOLICITUD-E. EXIT.
025700
025800******************************************************************
025900*     T R A S P A S O   C O N   B I T A C O R A   ( T X N )      *
026000******************************************************************
026100 1100-TRASPASO-CON-BITACORA SECTION.
026200     MOVE SPACES             TO WKS-MENSAJE-RECHAZO
026300     MOVE 0                  TO WKS-ORIGEN-OK WKS-DESTINO-OK
026400     IF WKS-SOL-CTA-ORIGEN = WKS-SOL-CTA-DESTINO
026500        MOVE 'CUENTAS IGUALES' TO WKS-MENSAJE-RECHAZO
026600        PERFORM 8000-RECHAZA-SOLICITUD
026700     ELSE
026800        MOVE WKS-SOL-CTA-ORIGEN  TO CTMT-NUMERO
026900        PERFORM 2000-LEE-CTMAES-POR-NUMERO
027000        IF NOT ORIGEN-OK
027100           MOVE 'CUENTA ORIGEN NO EXISTE' TO WKS-MENSAJE-RECHAZO
027200           PERFORM 8000-RECHAZA-SOLICITUD
027300        ELSE
027400           IF NOT CTMT-ACTIVA OR CTMT-SALDO < WKS-SOL-MONTO
027500              MOVE 'ORIGEN INACTIVA O SIN SALDO' TO
027600                   WKS-MENSAJE-RECHAZO
027700              PERFORM 8000-RECHAZA-SOLICITUD
027800           ELSE
027900              PERFORM 1110-APLICA-TRASPASO
028000                      THRU 1110-APLICA-TRASPASO-E
028100           END-IF
028200        END-IF
028300     END-IF.
028400 1100-TRASPASO-CON-BITACORA-E. EXIT.
028500
028600 1110-APLICA-TRASPASO SECTION.
028700     MOVE CTMT-NUMERO        TO WKS-SOL-CTA-ORIGEN
028800     MOVE WKS-SOL-CTA-DESTINO TO CTMT-NUMERO
028900     PERFORM 2000-LEE-CTMAES-POR-NUMERO
029000     IF NOT DESTINO-OK
029100        MOVE 'CUENTA DESTINO NO EXISTE' TO WKS-MENSAJE-RECHAZO
029200        PERFORM 8000-RECHAZA-SOLICITUD
029300     ELSE
029400        IF NOT CTMT-ACTIVA
029500           MOVE 'DESTINO INACTIVA' TO WKS-MENSAJE-RECHAZO
029600           PERFORM 8000-RECHAZA-SOLICITUD
029700        ELSE
029800           MOVE WKS-SOL-CTA-ORIGEN  TO CTMT-NUMERO
029900           PERFORM 2000-LEE-CTMAES-POR-NUMERO
030000           SUBTRACT WKS-SOL-MONTO FROM CTMT-SALDO
030100           PERFORM 2100-REESCRIBE-CTMAES
030200           MOVE WKS-SOL-CTA-DESTINO TO CTMT-NUMERO
030300           PERFORM 2000-LEE-CTMAES-POR-NUMERO
030400           ADD WKS-SOL-MONTO TO CTMT-SALDO
030500           PERFORM 2100-REESCRIBE-CTMAES
030600           PERFORM 3000-ESCRIBE-MVDIAR-TRASPASO
030700                   THRU 3000-ESCRIBE-MVDIAR-TRASPASO-E
030800           ADD 1 TO WKS-CON-TRASPASOS
030900           ADD 1 TO WKS-REG-ACEPTADOS
031000        END-IF
031100     END-IF.
031200 1110-APLICA-TRASPASO-E. EXIT.
031300
031400******************************************************************
031500*            R E V E R S O   D E   T R A S P A S O               *
031600******************************************************************
031700 1200-REVERSO-TRASPASO SECTION.
031800     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
031900     MOVE WKS-REV-TXN-RELATIVO TO WKS-MVDIAR-RELATIVO
032000     PERFORM 2200-LEE-MVDIAR-POR-RELATIVO
032100     IF NOT ORIGINAL-OK
032200        MOVE 'MOVIMIENTO ORIGINAL NO EXISTE' TO WKS-MENSAJE-RECHAZO
032300        PERFORM 8000-RECHAZA-SOLICITUD
032400     ELSE
032500        IF NOT MVDR-COMPLETADA OR NOT MVDR-ES-TRANSFERENCIA
032600           MOVE 'MOVIMIENTO NO ES TRASPASO COMPLETO' TO
032700                WKS-MENSAJE-RECHAZO
032800           PERFORM 8000-RECHAZA-SOLICITUD
032900        ELSE
033000           MOVE MVDR-FECHA-HORA(1:8) TO WKS-TXN-ORIG-FECHA
034000           CALL 'BKFD1R00' USING WKS-FECHA-PROCESO,
034100                                 WKS-TXN-ORIG-FECHA,
034200                                 WKS-DIAS-TRANSCURRIDOS
034300           IF WKS-DIAS-TRANSCURRIDOS > 30
034400              MOVE 'FUERA DE VENTANA DE 30 DIAS' TO
034500                   WKS-MENSAJE-RECHAZO
034600              PERFORM 8000-RECHAZA-SOLICITUD
034700           ELSE
034800              PERFORM 1210-APLICA-REVERSO
034900                      THRU 1210-APLICA-REVERSO-E
035000           END-IF
035100        END-IF
035200     END-IF.
035300 1200-REVERSO-TRASPASO-E. EXIT.
035400
035500 1210-APLICA-REVERSO SECTION.
035600     MOVE MVDR-CUENTA-ORIGEN  TO CTMT-NUMERO
035700     PERFORM 2000-LEE-CTMAES-POR-NUMERO
035800     ADD MVDR-MONTO           TO CTMT-SALDO
035900     PERFORM 2100-REESCRIBE-CTMAES
036000     MOVE MVDR-CUENTA-DESTINO TO CTMT-NUMERO
036100     PERFORM 2000-LEE-CTMAES-POR-NUMERO
036200     SUBTRACT MVDR-MONTO      FROM CTMT-SALDO
036300     PERFORM 2100-REESCRIBE-CTMAES
036400     MOVE MVDR-CUENTA-DESTINO TO WKS-SOL-CTA-ORIGEN
036500     MOVE MVDR-CUENTA-ORIGEN  TO WKS-SOL-CTA-DESTINO
036600     MOVE MVDR-MONTO          TO WKS-SOL-MONTO
036700     MOVE MVDR-REFERENCIA     TO WKS-MENSAJE-RECHAZO
036800     PERFORM 3100-ESCRIBE-MVDIAR-REVERSO
036900             THRU 3100-ESCRIBE-MVDIAR-REVERSO-E
037000     ADD 1 TO WKS-CON-REVERSOS
037100     ADD 1 TO WKS-REG-ACEPTADOS.
037200 1210-APLICA-REVERSO-E. EXIT.
037300
037400******************************************************************
037500*              L E C T U R A S   A L   M A E S T R O             *
037600******************************************************************
037700 2000-LEE-CTMAES-POR-NUMERO SECTION.
037800     MOVE 0 TO WKS-ORIGEN-OK
037900     MOVE 0 TO WKS-DESTINO-OK
038000     READ CTMAES KEY IS CTMT-NUMERO
038100       INVALID KEY
038200          DISPLAY 'CTMAES, ERROR NO ENCONTRO CUENTA: '
038300                  CTMT-NUMERO
038400       NOT INVALID KEY
038500          MOVE 1 TO WKS-ORIGEN-OK
038600          MOVE 1 TO WKS-DESTINO-OK
038700     END-READ.
038800 2000-LEE-CTMAES-POR-NUMERO-E. EXIT.
038900
039000 2100-REESCRIBE-CTMAES SECTION.
039100     REWRITE REG-CTMAES
039200     IF FS-CTMAES NOT = 0
039300        DISPLAY 'ERROR AL REESCRIBIR CTMAES, STATUS: ' FS-CTMAES
039400     END-IF.
039500 2100-REESCRIBE-CTMAES-E. EXIT.
039600
039700 2200-LEE-MVDIAR-POR-RELATIVO SECTION.
039800     MOVE 0 TO WKS-ORIGINAL-OK
039900     READ MVDIAR
040000       INVALID KEY
040100          DISPLAY 'MVDIAR, ERROR NO ENCONTRO MOVIMIENTO: '
040200                  WKS-MVDIAR-RELATIVO
040300       NOT INVALID KEY
040400          MOVE 1 TO WKS-ORIGINAL-OK
040500     END-READ.
040600 2200-LEE-MVDIAR-POR-RELATIVO-E. EXIT.
040700
040800******************************************************************
040900*          E S C R I T U R A S   A   L A   B I T A C O R A       *
041000******************************************************************
041100 3000-ESCRIBE-MVDIAR-TRASPASO SECTION.
041200     MOVE WKS-MVDIAR-TOPE     TO WKS-MVDIAR-RELATIVO
041300     MOVE WKS-MVDIAR-RELATIVO TO MVDR-ID
041400     MOVE WKS-SOL-MONTO       TO MVDR-MONTO
041500     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
041600            'T'               DELIMITED BY SIZE
041700            WKS-HORA-PROCESO  DELIMITED BY SIZE
041800            INTO MVDR-FECHA-HORA
041900     END-STRING
042000     SET MVDR-ES-TRANSFERENCIA TO TRUE
042100     STRING 'TXN-'            DELIMITED BY SIZE
042200            WKS-SUFIJO-UNICO  DELIMITED BY SIZE
042300            INTO MVDR-REFERENCIA
042400     END-STRING
042500     MOVE WKS-SOL-CTA-ORIGEN  TO MVDR-CUENTA-ORIGEN
042600     MOVE WKS-SOL-CTA-DESTINO TO MVDR-CUENTA-DESTINO
042700     SET MVDR-COMPLETADA      TO TRUE
042800     MOVE SPACES              TO MVDR-DESCRIPCION
042850     MOVE 'BATCH'             TO MVDR-CANAL
042900     WRITE REG-MVDIAR
043000     IF FS-MVDIAR NOT = 0
043100        DISPLAY 'ERROR AL ESCRIBIR MVDIAR, STATUS: ' FS-MVDIAR
043200     END-IF
043300     ADD 1 TO WKS-MVDIAR-TOPE
043400     ADD 1 TO WKS-SUFIJO-UNICO.
043500 3000-ESCRIBE-MVDIAR-TRASPASO-E. EXIT.
043600
043700 3100-ESCRIBE-MVDIAR-REVERSO SECTION.
043800     MOVE WKS-MVDIAR-TOPE     TO WKS-MVDIAR-RELATIVO
043900     MOVE WKS-MVDIAR-RELATIVO TO MVDR-ID
044000     MOVE WKS-SOL-MONTO       TO MVDR-MONTO
044100     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
044200            'T'               DELIMITED BY SIZE
044300            WKS-HORA-PROCESO  DELIMITED BY SIZE
044400            INTO MVDR-FECHA-HORA
044500     END-STRING
044600     SET MVDR-ES-REVERSO      TO TRUE
044700     STRING 'REV-'            DELIMITED BY SIZE
044800            WKS-MENSAJE-RECHAZO DELIMITED BY SIZE
044900            INTO MVDR-REFERENCIA
045000     END-STRING
045100     MOVE WKS-SOL-CTA-ORIGEN  TO MVDR-CUENTA-ORIGEN
045200     MOVE WKS-SOL-CTA-DESTINO TO MVDR-CUENTA-DESTINO
045300     SET MVDR-COMPLETADA      TO TRUE
045400     MOVE SPACES              TO MVDR-DESCRIPCION
045450     MOVE 'BATCH'             TO MVDR-CANAL
045500     WRITE REG-MVDIAR
045600     IF FS-MVDIAR NOT = 0
045700        DISPLAY 'ERROR AL ESCRIBIR MVDIAR, STATUS: ' FS-MVDIAR
045800     END-IF
045900     ADD 1 TO WKS-MVDIAR-TOPE.
046000 3100-ESCRIBE-MVDIAR-REVERSO-E. EXIT.
046100
046200 8000-RECHAZA-SOLICITUD SECTION.
046300     ADD 1 TO WKS-REG-RECHAZADOS
046400     DISPLAY 'BKMV1B02, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO.
046500 8000-RECHAZA-SOLICITUD-E. EXIT.
046600
046700 9000-ESTADISTICAS SECTION.
046710     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
046720     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
046730                                 - WKS-HORA-INICIO-CORRIDA
046800     DISPLAY '******************************************'
046900     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
047000     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
047100     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
047200     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
047300     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
047400     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
047500     MOVE    WKS-CON-TRASPASOS     TO   WKS-MASCARA
047600     DISPLAY 'TRASPASOS CON BITACORA:      ' WKS-MASCARA
047700     MOVE    WKS-CON-REVERSOS      TO   WKS-MASCARA
047800     DISPLAY 'REVERSOS APLICADOS:          ' WKS-MASCARA
047850     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
047900     DISPLAY '******************************************'.
048000 9000-ESTADISTICAS-E. EXIT.
048100
048200 9900-CIERRA-ARCHIVOS SECTION.
048300     CLOSE CTMAES
048400     CLOSE MVDIAR.
048500 9900-CIERRA-ARCHIVOS-E. EXIT.
