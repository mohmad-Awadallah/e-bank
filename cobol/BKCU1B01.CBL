000100******************************************************************
000200* FECHA       : 03/02/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA ELECTRONICA / CUENTAS                      *
000500* PROGRAMA    : BKCU1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA CONTRA EL MAESTRO DE CUENTAS (CTMAES) LAS *
000800*             : SOLICITUDES DE DEPOSITO, RETIRO, TRASPASO ENTRE  *
000900*             : CUENTAS Y CAMBIO DE ESTADO LEIDAS DE SYSIN.      *
001000*             : EL TRASPASO SE HACE COMO UN RETIRO EN LA CUENTA  *
001100*             : ORIGEN SEGUIDO DE UN DEPOSITO EN LA DESTINO, CON *
001200*             : DOS REESCRITURAS INDEPENDIENTES (NO UN SOLO      *
001300*             : REGISTRO COMBINADO).                             *
001400* ARCHIVOS    : CTMAES=A/C                                       *
001500* ACCION (ES) : D=DEPOSITO, W=RETIRO, T=TRASPASO, S=CAMBIO ESTADO*
001600* INSTALADO   : 03/02/2024                                       *
001700* BPM/RATIONAL: 241180                                           *
001800* NOMBRE      : POSTEO DE CUENTAS BANCA ELECTRONICA              *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    BKCU1B01.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002400 DATE-WRITTEN.                  02/03/2024.
002500 DATE-COMPILED.                 02/03/2024.
002600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002700******************************************************************
002800*                     B I T A C O R A   D E   C A M B I O S      *
002900*-----------------------------------------------------------------*
003000* FECHA     PROGR  TICKET   DESCRIPCION                          *
003100* --------  -----  -------  ------------------------------------ *
003200* 02/03/1994 PEDR  228866   VERSION ORIGINAL: DEPOSITO Y RETIRO  *
003300* 14/06/1994 PEDR  228866   SE AGREGA VALIDACION DE SALDO        *
003400*                           SUFICIENTE EN RETIRO.                *
003500* 09/11/1995 JLMR  229010   SE AGREGA TRASPASO ENTRE CUENTAS     *
003600*                           (DOS REESCRITURAS).                 *
003700* 20/03/1996 JLMR  229010   SE AGREGA CAMBIO DE ESTADO DE CUENTA *
003800*                           (ACTIVA/INACTIVA).                  *
003900* 08/01/1999 PEDR  230512   REVISION DE SIGLO: CTMT-ID-CUENTA Y  *
004000*                           FECHAS A CUATRO DIGITOS DE ANO.      *
004100* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
004200*                           AL FINAL DE CORRIDA.                 *
004300* 22/09/2004 CRVA  231890   SE VALIDA QUE MONTO SEA MAYOR A CERO *
004400*                           ANTES DE DEPOSITAR O RETIRAR.        *
004500* 11/02/2009 DST   233100   SE AGREGA RUTINA DE FSE EXTENDIDO    *
004600*                           (DEBD1R00) EN TODAS LAS APERTURAS.   *
004700* 30/07/2013 DST   235700   SE ESTANDARIZA LLAVE ALTERNA POR     *
004800*                           NUMERO DE CUENTA (CTMT-NUMERO).      *
004900* 18/03/2024 PEDR  241180   MIGRACION A BANCA ELECTRONICA: SE    *
005000*                           AGREGA TRASPASO CONTABLE CON DOBLE   *
005100*                           REESCRITURA Y SE UNIFICA CON EL      *
005200*                           MODULO DE POSTEO DE CUENTAS WEB.     *
005250* 05/08/2024 PEDR  241195   SE AMPLIA CTMAES CON VISTA           *
005260*                           REDEFINIDA DE FECHA DE APERTURA Y    *
005270*                           CRONOMETRO DE CORRIDA (CENTESIMAS).  *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.               IBM-370.
005700 OBJECT-COMPUTER.               IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITOS    IS '0' THRU '9'
006100     UPSI-0 IS SW-TRASPASO-HABILITADO.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CTMAES ASSIGN TO CTMAES
006500            ORGANIZATION  IS INDEXED
006600            ACCESS MODE   IS DYNAMIC
006700            RECORD KEY    IS CTMT-LLAVE
006800            ALTERNATE RECORD KEY IS CTMT-NUMERO
006900                             WITH DUPLICATES
007000            FILE STATUS   IS FS-CTMAES
007100                             FSE-CTMAES.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
007800 FD  CTMAES.
007900     COPY CTMAES.
008000 WORKING-STORAGE SECTION.
008010     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
008020     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
008030     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     02  WKS-STATUS.
008600*      MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
008700         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
008800         04  FSE-CTMAES.
008900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009200*      VARIABLES RUTINA DE FSE
009300         04  PROGRAMA              PIC X(08) VALUE SPACES.
009400         04  ARCHIVO               PIC X(08) VALUE SPACES.
009500         04  ACCION-FSE            PIC X(10) VALUE SPACES.
009600         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010000******************************************************************
010100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010200******************************************************************
010300 01  WKS-VARIABLES-TRABAJO.
010400     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
010500     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
010600     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
010700     02  WKS-CON-DEPOSITOS         PIC 9(07) COMP-3 VALUE ZEROES.
010800     02  WKS-CON-RETIROS           PIC 9(07) COMP-3 VALUE ZEROES.
010900     02  WKS-CON-TRASPASOS         PIC 9(07) COMP-3 VALUE ZEROES.
011000     02  WKS-CON-CAMBIOS-ESTADO    PIC 9(07) COMP-3 VALUE ZEROES.
011100     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011200     02  WKS-DIFERENCIAL-LIMITE    PIC S9(4) COMP VALUE ZEROES.
011300     02  WKS-FLAGS.
011400         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
011500             88  FIN-SYSIN                    VALUE 1.
011600         04  WKS-CUENTA-LEIDA-OK   PIC 9(01) VALUE ZEROES.
011700             88  CUENTA-LEIDA-OK              VALUE 1.
011800         04  WKS-CUENTA-DEST-OK    PIC 9(01) VALUE ZEROES.
011900             88  CUENTA-DEST-OK               VALUE 1.
012000******************************************************************
012100*              FECHA DE PROCESO (SE TOMA AL INICIAR CORRIDA)     *
012200******************************************************************
012300 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
012400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012500     04  WKS-ANI-PROCESO           PIC 9(04).
012600     04  WKS-MES-PROCESO           PIC 9(02).
012700     04  WKS-DIA-PROCESO           PIC 9(02).
012710 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
012720 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
012730     04  WKS-HOR-PROCESO           PIC 9(02).
012740     04  WKS-MIN-PROCESO           PIC 9(02).
012750     04  WKS-SEG-PROCESO           PIC 9(02).
012760     04  FILLER                    PIC 9(02).
012800******************************************************************
012900*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
013000******************************************************************
013100 01  WKS-SOLICITUD.
013200     02  WKS-SOL-ACCION            PIC X(01).
013300         88  SOL-DEPOSITO              VALUE 'D'.
013400         88  SOL-RETIRO                VALUE 'W'.
013500         88  SOL-TRASPASO              VALUE 'T'.
013600         88  SOL-CAMBIO-ESTADO         VALUE 'S'.
013700     02  WKS-SOL-ID-CUENTA         PIC 9(09).
013800     02  WKS-SOL-ID-CUENTA-DEST    PIC 9(09).
013900     02  WKS-SOL-MONTO             PIC S9(13)V99.
014000     02  WKS-SOL-NUEVO-ESTADO      PIC X(15).
014100     02  FILLER                    PIC X(20).
014200 01  WKS-SOLICITUD-TRASPASO REDEFINES WKS-SOLICITUD.
014300     02  FILLER                    PIC X(01).
014400     02  WKS-TRA-CTA-ORIGEN        PIC 9(09).
014500     02  WKS-TRA-CTA-DESTINO       PIC 9(09).
014600     02  WKS-TRA-MONTO             PIC S9(13)V99.
014700     02  FILLER                    PIC X(35).
014800 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
014900******************************************************************
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*               S E C C I O N    P R I N C I P A L               *
015300******************************************************************
015400 0100-MAIN SECTION.
015500     PERFORM 0200-APERTURA-ARCHIVOS
015600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
015650     ACCEPT WKS-HORA-PROCESO FROM TIME
015660     MOVE WKS-HORA-PROCESO   TO WKS-HORA-INICIO-CORRIDA
015700     PERFORM 0300-LEE-SOLICITUD
015800     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
015900             UNTIL FIN-SYSIN
016000     PERFORM 9000-ESTADISTICAS
016100     PERFORM 9900-CIERRA-ARCHIVOS
016200     STOP RUN.
016300 0100-MAIN-E. EXIT.
016400
016500 0200-APERTURA-ARCHIVOS SECTION.
016600     MOVE   'BKCU1B01'  TO   PROGRAMA
016700     OPEN I-O CTMAES
016800     IF FS-CTMAES NOT EQUAL 0 AND 97
016900        MOVE 'OPEN'     TO    ACCION-FSE
017000        MOVE SPACES     TO    LLAVE-FSE
017100        MOVE 'CTMAES'   TO    ARCHIVO
017200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
017300                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
017400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
017500                UPON CONSOLE
017600        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
017700                UPON CONSOLE
017800        MOVE  91        TO RETURN-CODE
017900        STOP RUN
018000     END-IF.
018100 0200-APERTURA-ARCHIVOS-E. EXIT.
018200
018300 0300-LEE-SOLICITUD SECTION.
018400     MOVE SPACES TO WKS-SOLICITUD
018500     ACCEPT WKS-SOLICITUD FROM SYSIN
018600     ADD 1 TO WKS-REG-LEIDOS
018700     IF WKS-SOLICITUD = SPACES
018800        MOVE 1 TO WKS-FIN-SYSIN
018900     END-IF.
019000 0300-LEE-SOLICITUD-E. EXIT.
019100
019200******************************************************************
019300*             D E S P A C H O   D E   S O L I C I T U D          *
019400******************************************************************
019500 1000-PROCESA-SOLICITUD SECTION.
019600     IF SOL-DEPOSITO
019700        PERFORM 1100-DEPOSITO-CUENTA THRU 1100-DEPOSITO-CUENTA-E
019800     ELSE
019900     IF SOL-RETIRO
020000        PERFORM 1200-RETIRO-CUENTA THRU 1200-RETIRO-CUENTA-E
020100     ELSE
020200     IF SOL-TRASPASO
020300        PERFORM 1300-TRASPASO-CUENTA THRU 1300-TRASPASO-CUENTA-E
020400     ELSE
020500     IF SOL-CAMBIO-ESTADO
020600        PERFORM 1400-CAMBIA-ESTADO THRU 1400-CAMBIA-ESTADO-E
020700     ELSE
020800        ADD 1 TO WKS-REG-RECHAZADOS
020900        DISPLAY 'BKCU1B01, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
021000     END-IF
021100     END-IF
021200     END-IF
021300     END-IF
021400     PERFORM 0300-LEE-SOLICITUD.
021500 1000-PROCESA-SOLICITUD-E. EXIT.
021600
021700******************************************************************
021800*                       D E P O S I T O                          *
021900******************************************************************
022000 1100-DEPOSITO-CUENTA SECTION.
022100     MOVE SPACES         TO WKS-MENSAJE-RECHAZO
022200     MOVE WKS-SOL-ID-CUENTA TO CTMT-ID-CUENTA
022300     PERFORM 2000-LEE-CTMAES-POR-ID
022400     IF NOT CUENTA-LEIDA-OK
022500        MOVE 'CUENTA NO EXISTE' TO WKS-MENSAJE-RECHAZO
022600        PERFORM 8000-RECHAZA-SOLICITUD
022700     ELSE
022800        IF WKS-SOL-MONTO NOT > 0
022900           MOVE 'MONTO INVALIDO' TO WKS-MENSAJE-RECHAZO
023000           PERFORM 8000-RECHAZA-SOLICITUD
023100        ELSE
023200           ADD WKS-SOL-MONTO TO CTMT-SALDO
023300           PERFORM 2100-REESCRIBE-CTMAES
023400           ADD 1 TO WKS-CON-DEPOSITOS
023500           ADD 1 TO WKS-REG-ACEPTADOS
023600        END-IF
023700     END-IF.
024000 1100-DEPOSITO-CUENTA-E. EXIT.
024100
024200******************************************************************
024300*                          R E T I R O                           *
024400******************************************************************
024500 1200-RETIRO-CUENTA SECTION.
024600     MOVE SPACES         TO WKS-MENSAJE-RECHAZO
024700     MOVE WKS-SOL-ID-CUENTA TO CTMT-ID-CUENTA
024800     PERFORM 2000-LEE-CTMAES-POR-ID
024900     IF NOT CUENTA-LEIDA-OK
025000        MOVE 'CUENTA NO EXISTE' TO WKS-MENSAJE-RECHAZO
025100        PERFORM 8000-RECHAZA-SOLICITUD
025200     ELSE
025300        IF WKS-SOL-MONTO NOT > 0
025400           MOVE 'MONTO INVALIDO' TO WKS-MENSAJE-RECHAZO
025500           PERFORM 8000-RECHAZA-SOLICITUD
025600        ELSE
025700           IF CTMT-SALDO < WKS-SOL-MONTO
025800              MOVE 'SALDO INSUFICIENTE' TO WKS-MENSAJE-RECHAZO
025900              PERFORM 8000-RECHAZA-SOLICITUD
026000           ELSE
026100              SUBTRACT WKS-SOL-MONTO FROM CTMT-SALDO
026200              PERFORM 2100-REESCRIBE-CTMAES
026300              ADD 1 TO WKS-CON-RETIROS
026400              ADD 1 TO WKS-REG-ACEPTADOS
026500           END-IF
026600        END-IF
026700     END-IF.
027000 1200-RETIRO-CUENTA-E. EXIT.
027100
027200******************************************************************
027300*         T R A S P A S O   E N T R E   D O S   C U E N T A S    *
027400*     (RETIRO EN ORIGEN SEGUIDO DE DEPOSITO EN DESTINO, CON      *
027500*      DOS REESCRITURAS INDEPENDIENTES DEL MAESTRO)              *
027600******************************************************************
027700 1300-TRASPASO-CUENTA SECTION.
027800     MOVE SPACES            TO WKS-MENSAJE-RECHAZO
027900     MOVE WKS-SOL-ID-CUENTA TO CTMT-ID-CUENTA
028000     PERFORM 2000-LEE-CTMAES-POR-ID
028100     IF NOT CUENTA-LEIDA-OK
028200        MOVE 'CUENTA ORIGEN NO EXISTE' TO WKS-MENSAJE-RECHAZO
028300        PERFORM 8000-RECHAZA-SOLICITUD
028400     ELSE
028500        IF WKS-SOL-MONTO NOT > 0 OR CTMT-SALDO < WKS-SOL-MONTO
028600           MOVE 'SALDO INSUFICIENTE' TO WKS-MENSAJE-RECHAZO
028700           PERFORM 8000-RECHAZA-SOLICITUD
028800        ELSE
028900           SUBTRACT WKS-SOL-MONTO FROM CTMT-SALDO
029000           PERFORM 2100-REESCRIBE-CTMAES
029100           MOVE WKS-SOL-ID-CUENTA-DEST TO CTMT-ID-CUENTA
029200           PERFORM 2000-LEE-CTMAES-POR-ID
029300           IF NOT CUENTA-DEST-OK
029400              MOVE 'CUENTA DESTINO NO EXISTE' TO
029500                   WKS-MENSAJE-RECHAZO
029600              PERFORM 8000-RECHAZA-SOLICITUD
029700           ELSE
029800              ADD WKS-SOL-MONTO TO CTMT-SALDO
029900              PERFORM 2100-REESCRIBE-CTMAES
030000              ADD 1 TO WKS-CON-TRASPASOS
030100              ADD 1 TO WKS-REG-ACEPTADOS
030200           END-IF
030300        END-IF
030400     END-IF.
030700 1300-TRASPASO-CUENTA-E. EXIT.
030800
030900******************************************************************
031000*               C A M B I O   D E   E S T A D O                 *
031100******************************************************************
031200 1400-CAMBIA-ESTADO SECTION.
031300     MOVE SPACES         TO WKS-MENSAJE-RECHAZO
031400     MOVE WKS-SOL-ID-CUENTA TO CTMT-ID-CUENTA
031500     PERFORM 2000-LEE-CTMAES-POR-ID
031600     IF NOT CUENTA-LEIDA-OK
031700        MOVE 'CUENTA NO EXISTE' TO WKS-MENSAJE-RECHAZO
031800        PERFORM 8000-RECHAZA-SOLICITUD
031900     ELSE
032000        MOVE WKS-SOL-NUEVO-ESTADO TO CTMT-ESTADO
032100        PERFORM 2100-REESCRIBE-CTMAES
032200        ADD 1 TO WKS-CON-CAMBIOS-ESTADO
032300        ADD 1 TO WKS-REG-ACEPTADOS
032400     END-IF.
032500 1400-CAMBIA-ESTADO-E. EXIT.
032600
032700******************************************************************
032800*              L E C T U R A S   A L   M A E S T R O             *
032900******************************************************************
033000 2000-LEE-CTMAES-POR-ID SECTION.
033100     MOVE 0 TO WKS-CUENTA-LEIDA-OK
033200     MOVE 0 TO WKS-CUENTA-DEST-OK
033300     READ CTMAES KEY IS CTMT-LLAVE
033400       INVALID KEY
033500          DISPLAY 'CTMAES, ERROR NO ENCONTRO CUENTA: '
033600                  CTMT-ID-CUENTA
033700       NOT INVALID KEY
033800          MOVE 1 TO WKS-CUENTA-LEIDA-OK
033900          MOVE 1 TO WKS-CUENTA-DEST-OK
034000     END-READ.
034100 2000-LEE-CTMAES-POR-ID-E. EXIT.
034200
034300 2100-REESCRIBE-CTMAES SECTION.
034400     REWRITE REG-CTMAES
034500     IF FS-CTMAES NOT = 0
034600        DISPLAY 'ERROR AL REESCRIBIR CTMAES, STATUS: ' FS-CTMAES
034700                'CUENTA: ' CTMT-ID-CUENTA
034800     END-IF.
034900 2100-REESCRIBE-CTMAES-E. EXIT.
035000
035100 8000-RECHAZA-SOLICITUD SECTION.
035200     ADD 1 TO WKS-REG-RECHAZADOS
035300     DISPLAY 'BKCU1B01, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO
035400             ' CUENTA: ' WKS-SOL-ID-CUENTA.
035500 8000-RECHAZA-SOLICITUD-E. EXIT.
035600
035700 9000-ESTADISTICAS SECTION.
035710     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
035720     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
035730                                 - WKS-HORA-INICIO-CORRIDA
035800     DISPLAY '******************************************'
035900     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
036000     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
036100     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
036200     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
036300     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
036400     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
036500     MOVE    WKS-CON-DEPOSITOS     TO   WKS-MASCARA
036600     DISPLAY 'DEPOSITOS APLICADOS:         ' WKS-MASCARA
036700     MOVE    WKS-CON-RETIROS       TO   WKS-MASCARA
036800     DISPLAY 'RETIROS APLICADOS:           ' WKS-MASCARA
036900     MOVE    WKS-CON-TRASPASOS     TO   WKS-MASCARA
037000     DISPLAY 'TRASPASOS APLICADOS:         ' WKS-MASCARA
037100     MOVE    WKS-CON-CAMBIOS-ESTADO TO  WKS-MASCARA
037200     DISPLAY 'CAMBIOS DE ESTADO:           ' WKS-MASCARA
037250     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
037300     DISPLAY '******************************************'.
037400 9000-ESTADISTICAS-E. EXIT.
037500
037600 9900-CIERRA-ARCHIVOS SECTION.
037700     CLOSE CTMAES.
037800 9900-CIERRA-ARCHIVOS-E. EXIT.
