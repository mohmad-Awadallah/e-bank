000100******************************************************************
000200* FECHA       : 09/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BANCA ELECTRONICA / ADMINISTRACION               *
000500* PROGRAMA    : BKAD1B07                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE LOS MAESTROS DE BANCA ELECTRONICA Y      *
000800*             : EMITE EL REPORTE DIARIO DE ESTADISTICAS DEL      *
000900*             : SISTEMA (CONTADORES GLOBALES, SIN QUIEBRE).      *
001000* ARCHIVOS    : CTMAES=A  MVDIAR=A  GBMAES=A  TCMAES=A           *
001100*             : CPMAES=A  BDMAES=A                               *
001200* ACCION (ES) : NINGUNA (PASADA UNICA SOBRE TODOS LOS MAESTROS)  *
001300* INSTALADO   : 09/02/2024                                       *
001400* BPM/RATIONAL: 241186                                           *
001500* NOMBRE      : REPORTE DIARIO DE ESTADISTICAS BANCA ELECTRONICA*
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    BKAD1B07.
001900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002000 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002100 DATE-WRITTEN.                  09/02/2024.
002200 DATE-COMPILED.                 09/02/2024.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600*-----------------------------------------------------------------*
002700* FECHA     PROGR  TICKET   DESCRIPCION                          *
002800* --------  -----  -------  ------------------------------------ *
002900* 09/02/1994 PEDR  228866   VERSION ORIGINAL: CONTEO DE CUENTAS  *
003000*                           Y MOVIMIENTOS DEL DIA.               *
003100* 19/08/1995 JLMR  229010   SE AGREGAN CONTADORES DE GIROS Y     *
003200*                           TARJETAS DE CREDITO.                 *
003300* 02/02/1998 PEDR  230012   SE AGREGA CONTADOR DE BILLETERAS     *
003400*                           DIGITALES Y CUPONES ACTIVOS.         *
003500* 08/01/1999 PEDR  230512   REVISION DE SIGLO: COMPARACION DE    *
003600*                           FECHA DE TRANSACCION A CUATRO        *
003700*                           DIGITOS DE ANO.                      *
003800* 17/05/2001 CRVA  231044   SE REACOMODA EL REPORTE AL FORMATO   *
003900*                           DE ETIQUETA/VALOR SOLICITADO POR     *
004000*                           OPERACIONES.                         *
004100* 18/03/2024 PEDR  241186   MIGRACION A BANCA ELECTRONICA: LOS   *
004200*                           CONTADORES DE USUARIO, NOTIFICACION  *
004300*                           Y LOGIN QUEDAN FUERA DE ALCANCE DE   *
004400*                           ESTE MODULO Y VIAJAN EN CERO.        *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.               IBM-370.
004900 OBJECT-COMPUTER.               IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGITOS    IS '0' THRU '9'
005300     UPSI-0 IS SW-REPORTE-HABILITADO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CTMAES ASSIGN TO CTMAES
005700            ORGANIZATION  IS INDEXED
005800            ACCESS MODE   IS SEQUENTIAL
005900            RECORD KEY    IS CTMT-LLAVE
006000            FILE STATUS   IS FS-CTMAES
006100                             FSE-CTMAES.
006200     SELECT MVDIAR ASSIGN TO MVDIAR
006300            ORGANIZATION  IS RELATIVE
006400            ACCESS MODE   IS SEQUENTIAL
006500            RELATIVE KEY  IS WKS-MVDIAR-RELATIVO
006600            FILE STATUS   IS FS-MVDIAR
006700                             FSE-MVDIAR.
006800     SELECT GBMAES ASSIGN TO GBMAES
006900            ORGANIZATION  IS RELATIVE
007000            ACCESS MODE   IS SEQUENTIAL
007100            RELATIVE KEY  IS WKS-GBMAES-RELATIVO
007200            FILE STATUS   IS FS-GBMAES
007300                             FSE-GBMAES.
007400     SELECT TCMAES ASSIGN TO TCMAES
007500            ORGANIZATION  IS RELATIVE
007600            ACCESS MODE   IS SEQUENTIAL
007700            RELATIVE KEY  IS WKS-TCMAES-RELATIVO
007800            FILE STATUS   IS FS-TCMAES
007900                             FSE-TCMAES.
008000     SELECT CPMAES ASSIGN TO CPMAES
008100            ORGANIZATION  IS RELATIVE
008200            ACCESS MODE   IS SEQUENTIAL
008300            RELATIVE KEY  IS WKS-CPMAES-RELATIVO
008400            FILE STATUS   IS FS-CPMAES
008500                             FSE-CPMAES.
008600     SELECT BDMAES ASSIGN TO BDMAES
008700            ORGANIZATION  IS RELATIVE
008800            ACCESS MODE   IS SEQUENTIAL
008900            RELATIVE KEY  IS WKS-BDMAES-RELATIVO
009000            FILE STATUS   IS FS-BDMAES
009100                             FSE-BDMAES.
009200 DATA DIVISION.
009300 FILE SECTION.
009400******************************************************************
009500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009600******************************************************************
009700 FD  CTMAES.
009800     COPY CTMAES.
009900 FD  MVDIAR.
010000     COPY MVDIAR.
010100 FD  GBMAES.
010200     COPY GBMAES.
010300 FD  TCMAES.
010400     COPY TCMAES.
010500 FD  CPMAES.
010600     COPY CPMAES.
010700 FD  BDMAES.
010800     COPY BDMAES.
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     02  WKS-STATUS.
011500         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
011600         04  FSE-CTMAES.
011700             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011800             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011900             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012000         04  FS-MVDIAR             PIC 9(02) VALUE ZEROES.
012100         04  FSE-MVDIAR.
012200             08  FSE-RETURN-MV     PIC S9(4) COMP-5 VALUE 0.
012300             08  FSE-FUNCTION-MV   PIC S9(4) COMP-5 VALUE 0.
012400             08  FSE-FEEDBACK-MV   PIC S9(4) COMP-5 VALUE 0.
012500         04  FS-GBMAES             PIC 9(02) VALUE ZEROES.
012600         04  FSE-GBMAES.
012700             08  FSE-RETURN-GB     PIC S9(4) COMP-5 VALUE 0.
012800             08  FSE-FUNCTION-GB   PIC S9(4) COMP-5 VALUE 0.
012900             08  FSE-FEEDBACK-GB   PIC S9(4) COMP-5 VALUE 0.
013000         04  FS-TCMAES             PIC 9(02) VALUE ZEROES.
013100         04  FSE-TCMAES.
013200             08  FSE-RETURN-TC     PIC S9(4) COMP-5 VALUE 0.
013300             08  FSE-FUNCTION-TC   PIC S9(4) COMP-5 VALUE 0.
013400             08  FSE-FEEDBACK-TC   PIC S9(4) COMP-5 VALUE 0.
013500         04  FS-CPMAES             PIC 9(02) VALUE ZEROES.
013600         04  FSE-CPMAES.
013700             08  FSE-RETURN-CP     PIC S9(4) COMP-5 VALUE 0.
013800             08  FSE-FUNCTION-CP   PIC S9(4) COMP-5 VALUE 0.
013900             08  FSE-FEEDBACK-CP   PIC S9(4) COMP-5 VALUE 0.
014000         04  FS-BDMAES             PIC 9(02) VALUE ZEROES.
014100         04  FSE-BDMAES.
014200             08  FSE-RETURN-BD     PIC S9(4) COMP-5 VALUE 0.
014300             08  FSE-FUNCTION-BD   PIC S9(4) COMP-5 VALUE 0.
014400             08  FSE-FEEDBACK-BD   PIC S9(4) COMP-5 VALUE 0.
014500*      VARIABLES RUTINA DE FSE
014600         04  PROGRAMA              PIC X(08) VALUE SPACES.
014700         04  ARCHIVO               PIC X(08) VALUE SPACES.
014800         04  ACCION-FSE            PIC X(10) VALUE SPACES.
014900         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
015000******************************************************************
015100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015200******************************************************************
015300 01  WKS-VARIABLES-TRABAJO.
015400     02  WKS-MVDIAR-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
015500     02  WKS-GBMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
015600     02  WKS-TCMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
015700     02  WKS-CPMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
015800     02  WKS-BDMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
015900* CONTADORES DE LOS MAESTROS QUE POSEE BANCA ELECTRONICA.
016000     02  WKS-CON-USUARIOS-TOTAL    PIC 9(09) COMP-3 VALUE ZEROES.
016100     02  WKS-CON-USUARIOS-ACTIVOS  PIC 9(09) COMP-3 VALUE ZEROES.
016200     02  WKS-CON-USUARIOS-INACT    PIC 9(09) COMP-3 VALUE ZEROES.
016300     02  WKS-CON-USUARIOS-HOY      PIC 9(09) COMP-3 VALUE ZEROES.
016400     02  WKS-CON-CUENTAS           PIC 9(09) COMP-3 VALUE ZEROES.
016500     02  WKS-CON-TRANSACCIONES-HOY PIC 9(09) COMP-3 VALUE ZEROES.
016600     02  WKS-CON-GIROS             PIC 9(09) COMP-3 VALUE ZEROES.
016700     02  WKS-CON-TARJETAS          PIC 9(09) COMP-3 VALUE ZEROES.
016800     02  WKS-CON-BILLETERAS        PIC 9(09) COMP-3 VALUE ZEROES.
016900     02  WKS-CON-NOTIFICACIONES-HOY PIC 9(09) COMP-3 VALUE ZEROES.
017000     02  WKS-CON-CUPONES-ACTIVOS   PIC 9(09) COMP-3 VALUE ZEROES.
017100     02  WKS-CON-LOGINS-HOY        PIC 9(09) COMP-3 VALUE ZEROES.
017200     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017300 01  WKS-FECHA-TXN                 PIC 9(08) VALUE ZEROES.
017400 01  WKS-FECHA-TXN-R REDEFINES WKS-FECHA-TXN.
017500     04  WKS-ANI-TXN               PIC 9(04).
017600     04  WKS-MES-TXN               PIC 9(02).
017700     04  WKS-DIA-TXN               PIC 9(02).
017800******************************************************************
017900*              FECHA Y HORA DE PROCESO                          *
018000******************************************************************
018100 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
018200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018300     04  WKS-ANI-PROCESO           PIC 9(04).
018400     04  WKS-MES-PROCESO           PIC 9(02).
018500     04  WKS-DIA-PROCESO           PIC 9(02).
018600 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
018700 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
018800     04  WKS-HOR-PROCESO           PIC 9(02).
018900     04  WKS-MIN-PROCESO           PIC 9(02).
019000     04  WKS-SEG-PROCESO           PIC 9(02).
019100     04  FILLER                    PIC 9(02).
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L               *
019600******************************************************************
019700 0100-MAIN SECTION.
019800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
019900     ACCEPT WKS-HORA-PROCESO  FROM TIME
020000     PERFORM 0200-APERTURA-ARCHIVOS
020100     PERFORM 1000-CUENTA-CTMAES THRU 1000-CUENTA-CTMAES-E
020200     PERFORM 1100-CUENTA-MVDIAR THRU 1100-CUENTA-MVDIAR-E
020300     PERFORM 1200-CUENTA-GBMAES THRU 1200-CUENTA-GBMAES-E
020400     PERFORM 1300-CUENTA-TCMAES THRU 1300-CUENTA-TCMAES-E
020500     PERFORM 1400-CUENTA-CPMAES THRU 1400-CUENTA-CPMAES-E
020600     PERFORM 1500-CUENTA-BDMAES THRU 1500-CUENTA-BDMAES-E
020700     PERFORM 2000-EMITE-REPORTE-ESTADISTICAS
020800     PERFORM 9900-CIERRA-ARCHIVOS
020900     STOP RUN.
021000 0100-MAIN-E. EXIT.
021100
021200 0200-APERTURA-ARCHIVOS SECTION.
021300     MOVE   'BKAD1B07'  TO   PROGRAMA
021400     OPEN INPUT CTMAES
021500     IF FS-CTMAES NOT EQUAL 0 AND 97
021600        MOVE 'OPEN'     TO    ACCION-FSE
021700        MOVE SPACES     TO    LLAVE-FSE
021800        MOVE 'CTMAES'   TO    ARCHIVO
021900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
022000                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
022100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
022200                UPON CONSOLE
022300        MOVE  91        TO RETURN-CODE
022400        STOP RUN
022500     END-IF
022600     OPEN INPUT MVDIAR
022700     IF FS-MVDIAR NOT EQUAL 0 AND 97
022800        MOVE 'OPEN'     TO    ACCION-FSE
022900        MOVE SPACES     TO    LLAVE-FSE
023000        MOVE 'MVDIAR'   TO    ARCHIVO
023100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
023200                              LLAVE-FSE, FS-MVDIAR, FSE-MVDIAR
023300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO MVDIAR<<<"
023400                UPON CONSOLE
023500        MOVE  91        TO RETURN-CODE
023600        STOP RUN
023700     END-IF
023800     OPEN INPUT GBMAES
023900     IF FS-GBMAES NOT EQUAL 0 AND 97
024000        MOVE 'OPEN'     TO    ACCION-FSE
024100        MOVE SPACES     TO    LLAVE-FSE
024200        MOVE 'GBMAES'   TO    ARCHIVO
024300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
024400                              LLAVE-FSE, FS-GBMAES, FSE-GBMAES
024500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO GBMAES<<<"
024600                UPON CONSOLE
024700        MOVE  91        TO RETURN-CODE
024800        STOP RUN
024900     END-IF
025000     OPEN INPUT TCMAES
025100     IF FS-TCMAES NOT EQUAL 0 AND 97
025200        MOVE 'OPEN'     TO    ACCION-FSE
025300        MOVE SPACES     TO    LLAVE-FSE
025400        MOVE 'TCMAES'   TO    ARCHIVO
025500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
025600                              LLAVE-FSE, FS-TCMAES, FSE-TCMAES
025700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TCMAES<<<"
025800                UPON CONSOLE
025900        MOVE  91        TO RETURN-CODE
026000        STOP RUN
026100     END-IF
026200     OPEN INPUT CPMAES
026300     IF FS-CPMAES NOT EQUAL 0 AND 97
026400        MOVE 'OPEN'     TO    ACCION-FSE
026500        MOVE SPACES     TO    LLAVE-FSE
026600        MOVE 'CPMAES'   TO    ARCHIVO
026700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
026800                              LLAVE-FSE, FS-CPMAES, FSE-CPMAES
026900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CPMAES<<<"
027000                UPON CONSOLE
027100        MOVE  91        TO RETURN-CODE
027200        STOP RUN
027300     END-IF
027400     OPEN INPUT BDMAES
027500     IF FS-BDMAES NOT EQUAL 0 AND 97
027600        MOVE 'OPEN'     TO    ACCION-FSE
027700        MOVE SPACES     TO    LLAVE-FSE
027800        MOVE 'BDMAES'   TO    ARCHIVO
027900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
028000                              LLAVE-FSE, FS-BDMAES, FSE-BDMAES
028100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BDMAES<<<"
028200                UPON CONSOLE
028300        MOVE  91        TO RETURN-CODE
028400        STOP RUN
028500     END-IF.
028600 0200-APERTURA-ARCHIVOS-E. EXIT.
028700
028800******************************************************************
028900*                 C O N T E O   D E   C U E N T A S              *
029000******************************************************************
029100 1000-CUENTA-CTMAES SECTION.
029200     READ CTMAES NEXT RECORD
029300     PERFORM 1010-ACUMULA-CTMAES UNTIL FS-CTMAES = '10'.
029350 1000-CUENTA-CTMAES-E. EXIT.
029400
029500 1010-ACUMULA-CTMAES SECTION.
029600     ADD 1 TO WKS-CON-CUENTAS
029700     READ CTMAES NEXT RECORD.
029800 1010-ACUMULA-CTMAES-E. EXIT.
029900
030000******************************************************************
030100*         C O N T E O   D E   M O V I M I E N T O S  D E L  D I A*
030200******************************************************************
030300 1100-CUENTA-MVDIAR SECTION.
030400     READ MVDIAR NEXT RECORD
030500     PERFORM 1110-ACUMULA-MVDIAR UNTIL FS-MVDIAR = '10'.
030600 1100-CUENTA-MVDIAR-E. EXIT.
030700
030800 1110-ACUMULA-MVDIAR SECTION.
030900     MOVE MVDR-FECHA-HORA(1:8) TO WKS-FECHA-TXN
031000     IF WKS-FECHA-TXN = WKS-FECHA-PROCESO
031100        ADD 1 TO WKS-CON-TRANSACCIONES-HOY
031200     END-IF
031300     READ MVDIAR NEXT RECORD.
031400 1110-ACUMULA-MVDIAR-E. EXIT.
031500
031600******************************************************************
031700*                   C O N T E O   D E   G I R O S                *
031800******************************************************************
031900 1200-CUENTA-GBMAES SECTION.
032000     READ GBMAES NEXT RECORD
032100     PERFORM 1210-ACUMULA-GBMAES UNTIL FS-GBMAES = '10'.
032200 1200-CUENTA-GBMAES-E. EXIT.
032300
032400 1210-ACUMULA-GBMAES SECTION.
032500     ADD 1 TO WKS-CON-GIROS
032600     READ GBMAES NEXT RECORD.
032700 1210-ACUMULA-GBMAES-E. EXIT.
032800
032900******************************************************************
033000*             C O N T E O   D E   T A R J E T A S                *
033100******************************************************************
033200 1300-CUENTA-TCMAES SECTION.
033300     READ TCMAES NEXT RECORD
033400     PERFORM 1310-ACUMULA-TCMAES UNTIL FS-TCMAES = '10'.
033500 1300-CUENTA-TCMAES-E. EXIT.
033600
033700 1310-ACUMULA-TCMAES SECTION.
033800     ADD 1 TO WKS-CON-TARJETAS
033900     READ TCMAES NEXT RECORD.
034000 1310-ACUMULA-TCMAES-E. EXIT.
034100
034200******************************************************************
034300*        C O N T E O   D E   C U P O N E S   A C T I V O S       *
034400******************************************************************
034500 1400-CUENTA-CPMAES SECTION.
034600     READ CPMAES NEXT RECORD
034700     PERFORM 1410-ACUMULA-CPMAES UNTIL FS-CPMAES = '10'.
034800 1400-CUENTA-CPMAES-E. EXIT.
034900
035000 1410-ACUMULA-CPMAES SECTION.
035100     IF CPMT-ES-ACTIVO
035200        ADD 1 TO WKS-CON-CUPONES-ACTIVOS
035300     END-IF
035400     READ CPMAES NEXT RECORD.
035500 1410-ACUMULA-CPMAES-E. EXIT.
035600
035700******************************************************************
035800*           C O N T E O   D E   B I L L E T E R A S              *
035900******************************************************************
036000 1500-CUENTA-BDMAES SECTION.
036100     READ BDMAES NEXT RECORD
036200     PERFORM 1510-ACUMULA-BDMAES UNTIL FS-BDMAES = '10'.
036300 1500-CUENTA-BDMAES-E. EXIT.
036400
036500 1510-ACUMULA-BDMAES SECTION.
036600     ADD 1 TO WKS-CON-BILLETERAS
036700     READ BDMAES NEXT RECORD.
036800 1510-ACUMULA-BDMAES-E. EXIT.
036900
037000******************************************************************
037100*        R E P O R T E   D I A R I O   D E   E S T A D I S T I C A S *
037200*   LOS CONTADORES DE USUARIO, NOTIFICACION Y LOGIN VIAJAN EN     *
037300*   CERO: ESOS MAESTROS NO LOS ADMINISTRA BANCA ELECTRONICA EN    *
037400*   ESTA PLATAFORMA (VER SEGURIDAD/AUTENTICACION CENTRAL).        *
037500******************************************************************
037600 2000-EMITE-REPORTE-ESTADISTICAS SECTION.
037700     DISPLAY '******************************************'
037800     DISPLAY 'REPORTE DIARIO DE ESTADISTICAS DEL SISTEMA'
037900     DISPLAY 'FECHA DE CORRIDA: ' WKS-FECHA-PROCESO
038000             ' HORA: ' WKS-HOR-PROCESO ':' WKS-MIN-PROCESO
038100             ':' WKS-SEG-PROCESO
038200     DISPLAY '******************************************'
038300     MOVE    WKS-CON-USUARIOS-TOTAL    TO   WKS-MASCARA
038400     DISPLAY 'TOTAL USUARIOS ............ ' WKS-MASCARA
038500     MOVE    WKS-CON-USUARIOS-ACTIVOS   TO   WKS-MASCARA
038600     DISPLAY 'USUARIOS ACTIVOS ........... ' WKS-MASCARA
038700     MOVE    WKS-CON-USUARIOS-INACT     TO   WKS-MASCARA
038800     DISPLAY 'USUARIOS INACTIVOS ......... ' WKS-MASCARA
038900     MOVE    WKS-CON-USUARIOS-HOY       TO   WKS-MASCARA
039000     DISPLAY 'USUARIOS NUEVOS HOY ........ ' WKS-MASCARA
039100     MOVE    WKS-CON-CUENTAS            TO   WKS-MASCARA
039200     DISPLAY 'TOTAL CUENTAS .............. ' WKS-MASCARA
039300     MOVE    WKS-CON-TRANSACCIONES-HOY  TO   WKS-MASCARA
039400     DISPLAY 'TRANSACCIONES HOY .......... ' WKS-MASCARA
039500     MOVE    WKS-CON-GIROS              TO   WKS-MASCARA
039600     DISPLAY 'TOTAL GIROS BANCARIOS ...... ' WKS-MASCARA
039700     MOVE    WKS-CON-TARJETAS           TO   WKS-MASCARA
039800     DISPLAY 'TOTAL TARJETAS DE CREDITO .. ' WKS-MASCARA
039900     MOVE    WKS-CON-BILLETERAS         TO   WKS-MASCARA
040000     DISPLAY 'TOTAL BILLETERAS ........... ' WKS-MASCARA
040100     MOVE    WKS-CON-NOTIFICACIONES-HOY TO   WKS-MASCARA
040200     DISPLAY 'NOTIFICACIONES HOY ......... ' WKS-MASCARA
040300     MOVE    WKS-CON-CUPONES-ACTIVOS    TO   WKS-MASCARA
040400     DISPLAY 'CUPONES ACTIVOS ............ ' WKS-MASCARA
040500     MOVE    WKS-CON-LOGINS-HOY         TO   WKS-MASCARA
040600     DISPLAY 'LOGINS HOY .................. ' WKS-MASCARA
040700     DISPLAY '******************************************'.
040800 2000-EMITE-REPORTE-ESTADISTICAS-E. EXIT.
040900
041000 9900-CIERRA-ARCHIVOS SECTION.
041100     CLOSE CTMAES
041200     CLOSE MVDIAR
041300     CLOSE GBMAES
041400     CLOSE TCMAES
041500     CLOSE CPMAES
041600     CLOSE BDMAES.
041700 9900-CIERRA-ARCHIVOS-E. EXIT.
