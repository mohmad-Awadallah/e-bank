000100******************************************************************
000200*          REGISTRO MAESTRO DE TARJETAS DE CREDITO (TCMAES)       *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / TARJETA CREDITO                *
000700* DESCRIPCION : MAESTRO DE TARJETAS, ACCESO RELATIVO POR TCMT-ID.  *
000800*             : SE AGREGAN VISTAS REDEFINIDAS DEL NUMERO DE       *
000810*             : TARJETA (EN BLOQUES) Y DE LA FECHA DE VENCIMIENTO *
000820*             : (MES/ANIO), MAS LA MARCA DE LA TARJETA.           *
000900*             : LONGITUD DE REGISTRO: 206 BYTES (REAL)            *
001000******************************************************************
001100 01  REG-TCMAES.
001200     02  TCMT-ID                    PIC 9(09).
001300     02  TCMT-NUMERO-TARJETA        PIC X(19).
001310     02  TCMT-NUMERO-TARJETA-R REDEFINES TCMT-NUMERO-TARJETA.
001320         04  TCMT-NUM-BLOQUE-1      PIC X(04).
001330         04  FILLER                 PIC X(01).
001340         04  TCMT-NUM-BLOQUE-2      PIC X(04).
001350         04  FILLER                 PIC X(01).
001360         04  TCMT-NUM-BLOQUE-3      PIC X(04).
001370         04  FILLER                 PIC X(01).
001380         04  TCMT-NUM-BLOQUE-4      PIC X(04).
001400     02  TCMT-NOMBRE-TITULAR        PIC X(100).
001500     02  TCMT-FECHA-VENCE           PIC X(10).
001510     02  TCMT-FECHA-VENCE-R REDEFINES TCMT-FECHA-VENCE.
001520         04  TCMT-MES-VENCE         PIC X(02).
001530         04  FILLER                 PIC X(01).
001540         04  TCMT-ANIO-VENCE        PIC X(04).
001550         04  FILLER                 PIC X(03).
001600     02  TCMT-CVV                   PIC 9(03).
001700     02  TCMT-TIPO                  PIC X(10).
001800     02  TCMT-ID-CUENTA             PIC 9(09).
001900     02  TCMT-ACTIVA                PIC X(01).
002000         88  TCMT-ES-ACTIVA             VALUE 'Y'.
002100         88  TCMT-ES-INACTIVA           VALUE 'N'.
002200     02  TCMT-LIMITE-CREDITO        PIC S9(15)V99.
002300     02  TCMT-SALDO-DISPONIBLE      PIC S9(15)V99.
002310     02  TCMT-MARCA                 PIC X(10).
002400     02  FILLER                     PIC X(01).
