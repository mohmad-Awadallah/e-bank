000100******************************************************************
000200*          REGISTRO DIARIO DE MOVIMIENTOS/TRANSACCIONES (MVDIAR)  *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / MOVIMIENTOS                   *
000700* DESCRIPCION : DIARIO DE MOVIMIENTOS (SOLO AGREGA), ACCESO       *
000800*             : RELATIVO POR MVDR-ID PARA REVERSOS.               *
000900*             : SE AGREGA VISTA REDEFINIDA DE FECHA-HORA (PARTE  *
000910*             : DE FECHA/HORA/FRACCION) Y CANAL DE ORIGEN DEL     *
000920*             : MOVIMIENTO.                                       *
000930*             : LONGITUD DE REGISTRO: 883 BYTES                  *
001000******************************************************************
001100 01  REG-MVDIAR.
001200     02  MVDR-ID                    PIC 9(09).
001300     02  MVDR-MONTO                 PIC S9(15)V99.
001400     02  MVDR-FECHA-HORA            PIC X(26).
001410     02  MVDR-FECHA-HORA-R REDEFINES MVDR-FECHA-HORA.
001420         04  MVDR-FECHA-TXN         PIC X(10).
001430         04  FILLER                 PIC X(01).
001440         04  MVDR-HORA-TXN          PIC X(08).
001450         04  FILLER                 PIC X(07).
001500     02  MVDR-TIPO                  PIC X(10).
001600         88  MVDR-ES-TRANSFERENCIA      VALUE 'TRANSFER'.
001700         88  MVDR-ES-DEPOSITO           VALUE 'DEPOSIT'.
001800         88  MVDR-ES-RETIRO             VALUE 'WITHDRAWAL'.
001900         88  MVDR-ES-PAGO               VALUE 'PAYMENT'.
002000         88  MVDR-ES-REVERSO            VALUE 'REVERSAL'.
002100     02  MVDR-REFERENCIA            PIC X(255).
002200     02  MVDR-CUENTA-ORIGEN         PIC X(20).
002300     02  MVDR-CUENTA-DESTINO        PIC X(20).
002400     02  MVDR-ESTADO                PIC X(15).
002500         88  MVDR-PENDIENTE             VALUE 'PENDING'.
002600         88  MVDR-COMPLETADA            VALUE 'COMPLETED'.
002700     02  MVDR-DESCRIPCION           PIC X(500).
002710     02  MVDR-CANAL                 PIC X(10).
002800     02  FILLER                     PIC X(01).
