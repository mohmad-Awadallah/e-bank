000100******************************************************************
000200* FECHA       : 06/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BANCA ELECTRONICA / PAGO DE SERVICIOS            *
000500* PROGRAMA    : BKPS1B04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA PAGOS DE SERVICIOS CONTRA EL MAESTRO DE   *
000800*             : CUENTAS (CTMAES) Y LOS REGISTRA EN EL MAESTRO DE *
000900*             : PAGOS (PSMAES); CANCELA UN PAGO YA APLICADO      *
001000*             : SIEMPRE QUE SIGA VIGENTE LA VENTANA DE 15        *
001100*             : MINUTOS A PARTIR DE LA FECHA DE PAGO.            *
001200* ARCHIVOS    : CTMAES=A/C  PSMAES=A/C                           *
001300* ACCION (ES) : P=PAGAR, X=CANCELAR                              *
001400* INSTALADO   : 06/02/2024                                       *
001500* BPM/RATIONAL: 241183                                           *
001600* NOMBRE      : POSTEO DE PAGO DE SERVICIOS BANCA ELECTRONICA    *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    BKPS1B04.
002000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002200 DATE-WRITTEN.                  06/02/2024.
002300 DATE-COMPILED.                 06/02/2024.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                     B I T A C O R A   D E   C A M B I O S      *
002700*-----------------------------------------------------------------*
002800* FECHA     PROGR  TICKET   DESCRIPCION                          *
002900* --------  -----  -------  ------------------------------------ *
003000* 06/02/1994 PEDR  228866   VERSION ORIGINAL: PAGO DE SERVICIOS  *
003100*                           CON DEBITO A CUENTA Y RECIBO.        *
003200* 19/08/1995 JLMR  229010   SE VALIDA QUE LA CUENTA ESTE ACTIVA  *
003300*                           ANTES DE APLICAR EL PAGO.            *
003400* 08/01/1999 PEDR  230512   REVISION DE SIGLO: FECHA DE PAGO A   *
003500*                           CUATRO DIGITOS DE ANO.               *
003600* 14/03/2000 JLMR  230780   SE AGREGA CANCELACION DE PAGO CON    *
003700*                           VENTANA DE 15 MINUTOS Y REINTEGRO.   *
003800* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
003900*                           AL FINAL DE CORRIDA.                 *
004000* 09/06/2015 DST   236200   SE SUSTITUYE EL CALCULO DE MINUTOS   *
004100*                           TRANSCURRIDOS POR LLAMADA A LA       *
004200*                           RUTINA COMPARTIDA BKFM1R00.          *
004300* 18/03/2024 PEDR  241183   MIGRACION A BANCA ELECTRONICA: SE    *
004400*                           DESPRENDE DEL ADMINISTRADOR DE       *
004500*                           CUENTAS DE AHORRO EL MODULO DE PAGO. *
004550* 05/08/2024 PEDR  241198   SE AMPLIA PSMAES CON VISTA           *
004560*                           REDEFINIDA DE FECHA DE PAGO, CANAL DE*
004570*                           PAGO Y CRONOMETRO DE CORRIDA.        *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.               IBM-370.
005000 OBJECT-COMPUTER.               IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DIGITOS    IS '0' THRU '9'
005400     UPSI-0 IS SW-PAGO-HABILITADO.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CTMAES ASSIGN TO CTMAES
005800            ORGANIZATION  IS INDEXED
005900            ACCESS MODE   IS DYNAMIC
006000            RECORD KEY    IS CTMT-LLAVE
006100            ALTERNATE RECORD KEY IS CTMT-NUMERO
006200                             WITH DUPLICATES
006300            FILE STATUS   IS FS-CTMAES
006400                             FSE-CTMAES.
006500     SELECT PSMAES ASSIGN TO PSMAES
006600            ORGANIZATION  IS RELATIVE
006700            ACCESS MODE   IS DYNAMIC
006800            RELATIVE KEY  IS WKS-PSMAES-RELATIVO
006900            FILE STATUS   IS FS-PSMAES
007000                             FSE-PSMAES.
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500******************************************************************
007600*   MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
007700 FD  CTMAES.
007800     COPY CTMAES.
007900*   MAESTRO DE PAGOS DE SERVICIOS.
008000 FD  PSMAES.
008100     COPY PSMAES.
008200 WORKING-STORAGE SECTION.
008210     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
008220     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
008230     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     02  WKS-STATUS.
008800*      MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
008900         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
009000         04  FSE-CTMAES.
009100             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009200             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009300             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009400*      MAESTRO DE PAGOS DE SERVICIOS.
009500         04  FS-PSMAES             PIC 9(02) VALUE ZEROES.
009600         04  FSE-PSMAES.
009700             08  FSE-RETURN-PS     PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FUNCTION-PS   PIC S9(4) COMP-5 VALUE 0.
009900             08  FSE-FEEDBACK-PS   PIC S9(4) COMP-5 VALUE 0.
010000*      VARIABLES RUTINA DE FSE
010100         04  PROGRAMA              PIC X(08) VALUE SPACES.
010200         04  ARCHIVO               PIC X(08) VALUE SPACES.
010300         04  ACCION-FSE            PIC X(10) VALUE SPACES.
010400         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010500******************************************************************
010600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010700******************************************************************
010800 01  WKS-VARIABLES-TRABAJO.
010900     02  WKS-PSMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
011000     02  WKS-PSMAES-TOPE           PIC 9(08) COMP VALUE ZEROES.
011100     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
011200     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
011300     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
011400     02  WKS-CON-PAGOS             PIC 9(07) COMP-3 VALUE ZEROES.
011500     02  WKS-CON-CANCELADOS        PIC 9(07) COMP-3 VALUE ZEROES.
011600     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011700     02  WKS-MINUTOS-TRANSCURRIDOS PIC S9(07) COMP VALUE ZEROES.
011800     02  WKS-SUFIJO-UNICO          PIC 9(08) COMP VALUE ZEROES.
011810     02  WKS-REF-AUX               PIC X(30).
011820     02  WKS-REL-AUX               PIC 9(08) COMP.
011830     02  J                         PIC 9(05) COMP VALUE ZEROES.
011900     02  WKS-FLAGS.
012000         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
012100             88  FIN-SYSIN                    VALUE 1.
012200         04  WKS-PAGADOR-OK        PIC 9(01) VALUE ZEROES.
012300             88  PAGADOR-OK                   VALUE 1.
012400         04  WKS-PAGO-OK           PIC 9(01) VALUE ZEROES.
012500             88  PAGO-OK                      VALUE 1.
012600******************************************************************
012700*              FECHA Y HORA DE PROCESO                          *
012800******************************************************************
012900 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013100     04  WKS-ANI-PROCESO           PIC 9(04).
013200     04  WKS-MES-PROCESO           PIC 9(02).
013300     04  WKS-DIA-PROCESO           PIC 9(02).
013400 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
013410 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
013420     04  WKS-HOR-PROCESO           PIC 9(02).
013430     04  WKS-MIN-PROCESO           PIC 9(02).
013440     04  WKS-SEG-PROCESO           PIC 9(02).
013450     04  FILLER                    PIC 9(02).
013500 01  WKS-FECHA-PAGO-ORIGINAL       PIC 9(08) VALUE ZEROES.
013510 01  WKS-FECHA-PAGO-ORIGINAL-R REDEFINES WKS-FECHA-PAGO-ORIGINAL.
013520     04  WKS-ANI-PAGO-ORIGINAL     PIC 9(04).
013530     04  WKS-MES-PAGO-ORIGINAL     PIC 9(02).
013540     04  WKS-DIA-PAGO-ORIGINAL     PIC 9(02).
013600 01  WKS-HORA-PAGO-ORIGINAL        PIC 9(08) VALUE ZEROES.
013700******************************************************************
013800*                 T A B L A   D E   R E C I B O S               *
013900*   PERMITE LOCALIZAR UN PAGO POR NUMERO DE RECIBO EN ARCHIVO    *
014000*   DE ORGANIZACION RELATIVA (SIN LLAVE ALTERNA) MEDIANTE        *
014100*   SEARCH ALL.                                                 *
014200******************************************************************
014300 01  TABLA-RECIBOS-PS.
014400     02  WKS-TOPE-TABLA-PS         PIC 9(05) COMP VALUE ZEROES.
014500     02  TABLA-PS-ITEM OCCURS 9999 TIMES
014600                       ASCENDING KEY IS TPS-RECIBO
014700                       INDEXED BY IX-PS.
014800         04  TPS-RECIBO            PIC X(30).
014900         04  TPS-RELATIVO          PIC 9(08) COMP.
015000******************************************************************
015100*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
015200******************************************************************
015300 01  WKS-SOLICITUD.
015400     02  WKS-SOL-ACCION            PIC X(01).
015500         88  SOL-PAGAR                 VALUE 'P'.
015600         88  SOL-CANCELAR              VALUE 'X'.
015700     02  WKS-SOL-CTA-PAGADOR       PIC X(20).
015800     02  WKS-SOL-COD-AFILIADO      PIC X(30).
015900     02  WKS-SOL-REF-CLIENTE       PIC X(50).
016000     02  WKS-SOL-MONTO             PIC S9(13)V99.
016100     02  WKS-SOL-NUM-RECIBO        PIC X(30).
016200 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
016300******************************************************************
016400 PROCEDURE DIVISION.
016500******************************************************************
016600*               S E C C I O N    P R I N C I P A L               *
016700******************************************************************
016800 0100-MAIN SECTION.
016900     PERFORM 0200-APERTURA-ARCHIVOS
017000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017100     ACCEPT WKS-HORA-PROCESO  FROM TIME
017150     MOVE WKS-HORA-PROCESO    TO WKS-HORA-INICIO-CORRIDA
017200     MOVE WKS-HORA-PROCESO    TO WKS-SUFIJO-UNICO
017300     PERFORM 0300-LEE-SOLICITUD
017400     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
017500             UNTIL FIN-SYSIN
017600     PERFORM 9000-ESTADISTICAS
017700     PERFORM 9900-CIERRA-ARCHIVOS
017800     STOP RUN.
017900 0100-MAIN-E. EXIT.
018000
018100 0200-APERTURA-ARCHIVOS SECTION.
018200     MOVE   'BKPS1B04'  TO   PROGRAMA
018300     OPEN I-O CTMAES
018400     IF FS-CTMAES NOT EQUAL 0 AND 97
018500        MOVE 'OPEN'     TO    ACCION-FSE
018600        MOVE SPACES     TO    LLAVE-FSE
018700        MOVE 'CTMAES'   TO    ARCHIVO
018800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
018900                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
019000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
019100                UPON CONSOLE
019200        MOVE  91        TO RETURN-CODE
019300        STOP RUN
019400     END-IF
019500     OPEN I-O PSMAES
019600     IF FS-PSMAES NOT EQUAL 0 AND 97
019700        MOVE 'OPEN'     TO    ACCION-FSE
019800        MOVE SPACES     TO    LLAVE-FSE
019900        MOVE 'PSMAES'   TO    ARCHIVO
020000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
020100                              LLAVE-FSE, FS-PSMAES, FSE-PSMAES
020200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PSMAES<<<"
020300                UPON CONSOLE
020400        MOVE  91        TO RETURN-CODE
020500        STOP RUN
020600     END-IF
020700     PERFORM 0250-CARGA-TABLA-RECIBOS.
020800 0200-APERTURA-ARCHIVOS-E. EXIT.
020900
021000******************************************************************
021100*   CARGA EN MEMORIA LA TABLA DE RECIBOS Y FIJA EL TOPE DE       *
021200*   RELATIVO PARA CONTINUAR LA NUMERACION DE PSMT-ID.            *
021300******************************************************************
021400 0250-CARGA-TABLA-RECIBOS SECTION.
021500     MOVE 0 TO WKS-PSMAES-TOPE
021600     MOVE 0 TO WKS-TOPE-TABLA-PS
021700     MOVE 1 TO WKS-PSMAES-RELATIVO
021800     READ PSMAES NEXT RECORD
021900     PERFORM 0255-ACUMULA-TABLA-RECIBOS
022000             UNTIL FS-PSMAES = '10'
022100     ADD 1 TO WKS-PSMAES-TOPE
022200     PERFORM 0260-ORDENA-TABLA-RECIBOS.
022300 0250-CARGA-TABLA-RECIBOS-E. EXIT.
022400
022500 0255-ACUMULA-TABLA-RECIBOS SECTION.
022600     MOVE WKS-PSMAES-RELATIVO TO WKS-PSMAES-TOPE
022700     ADD 1 TO WKS-TOPE-TABLA-PS
022800     MOVE PSMT-NUM-RECIBO     TO TPS-RECIBO(WKS-TOPE-TABLA-PS)
022900     MOVE WKS-PSMAES-RELATIVO TO TPS-RELATIVO(WKS-TOPE-TABLA-PS)
023000     READ PSMAES NEXT RECORD.
023100 0255-ACUMULA-TABLA-RECIBOS-E. EXIT.
023200
023300******************************************************************
023400*   ORDENA LA TABLA POR RECIBO (SORT DE BURBUJA) PARA HABILITAR  *
023500*   SEARCH ALL.                                                 *
023600******************************************************************
023700 0260-ORDENA-TABLA-RECIBOS SECTION.
023800     IF WKS-TOPE-TABLA-PS > 1
023900        PERFORM 0262-RECORRE-INTERNO
024000                VARYING IX-PS FROM 1 BY 1
024100                UNTIL IX-PS > WKS-TOPE-TABLA-PS - 1
024200     END-IF.
024300 0260-ORDENA-TABLA-RECIBOS-E. EXIT.
024400
024500 0262-RECORRE-INTERNO SECTION.
024600     PERFORM 0265-COMPARA-E-INTERCAMBIA
024700             VARYING J FROM IX-PS + 1 BY 1
024800             UNTIL J > WKS-TOPE-TABLA-PS.
024900 0262-RECORRE-INTERNO-E. EXIT.
025000
025100 0265-COMPARA-E-INTERCAMBIA SECTION.
025200     IF TPS-RECIBO(IX-PS) > TPS-RECIBO(J)
025300        MOVE TPS-RECIBO(IX-PS)   TO WKS-REF-AUX
025400        MOVE TPS-RELATIVO(IX-PS) TO WKS-REL-AUX
025500        MOVE TPS-RECIBO(J)       TO TPS-RECIBO(IX-PS)
025600        MOVE TPS-RELATIVO(J)     TO TPS-RELATIVO(IX-PS)
025700        MOVE WKS-REF-AUX         TO TPS-RECIBO(J)
025800        MOVE WKS-REL-AUX         TO TPS-RELATIVO(J)
025900     END-IF.
026000 0265-COMPARA-E-INTERCAMBIA-E. EXIT.
026100
026200 0300-LEE-SOLICITUD SECTION.
026300     MOVE SPACES TO WKS-SOLICITUD
026400     ACCEPT WKS-SOLICITUD FROM SYSIN
026500     ADD 1 TO WKS-REG-LEIDOS
026600     IF WKS-SOLICITUD = SPACES
026700        MOVE 1 TO WKS-FIN-SYSIN
026800     END-IF.
026900 0300-LEE-SOLICITUD-E. EXIT.
027000
027100******************************************************************
027200*             D E S P A C H O   D E   S O L I C I T U D          *
027300******************************************************************
027400 1000-PROCESA-SOLICITUD SECTION.
027500     IF SOL-PAGAR
027600        PERFORM 1100-APLICA-PAGO THRU 1100-APLICA-PAGO-E
027700     ELSE
027800     IF SOL-CANCELAR
027900        PERFORM 1200-CANCELA-PAGO THRU 1200-CANCELA-PAGO-E
028000     ELSE
028100        ADD 1 TO WKS-REG-RECHAZADOS
028200        DISPLAY 'BKPS1B04, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
028300     END-IF
028400     END-IF
028500     PERFORM 0300-LEE-SOLICITUD.
028600 1000-PROCESA-SOLICITUD-E. EXIT.
028700
028800******************************************************************
028900*                       P A G A R   S E R V I C I O              *
029000******************************************************************
029100 1100-APLICA-PAGO SECTION.
029200     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
029300     MOVE WKS-SOL-CTA-PAGADOR TO CTMT-NUMERO
029400     PERFORM 2000-LEE-CTMAES-POR-NUMERO
029500     IF NOT PAGADOR-OK
029600        MOVE 'CUENTA PAGADORA NO EXISTE' TO WKS-MENSAJE-RECHAZO
029700        PERFORM 8000-RECHAZA-SOLICITUD
029800     ELSE
029900        IF NOT CTMT-ACTIVA
030000           MOVE 'CUENTA PAGADORA INACTIVA' TO WKS-MENSAJE-RECHAZO
030100           PERFORM 8000-RECHAZA-SOLICITUD
030200        ELSE
030300           IF CTMT-SALDO < WKS-SOL-MONTO
030400              MOVE 'SALDO INSUFICIENTE' TO WKS-MENSAJE-RECHAZO
030500              PERFORM 8000-RECHAZA-SOLICITUD
030600           ELSE
030700              SUBTRACT WKS-SOL-MONTO FROM CTMT-SALDO
030800              PERFORM 2200-REESCRIBE-CTMAES
030900              PERFORM 1110-ESCRIBE-PSMAES
031000                      THRU 1110-ESCRIBE-PSMAES-E
031100           END-IF
031200        END-IF
031300     END-IF.
031400 1100-APLICA-PAGO-E. EXIT.
031500
031600 1110-ESCRIBE-PSMAES SECTION.
031700     MOVE WKS-PSMAES-TOPE     TO WKS-PSMAES-RELATIVO
031800     MOVE WKS-PSMAES-RELATIVO TO PSMT-ID
031900     MOVE WKS-SOL-CTA-PAGADOR TO PSMT-CTA-PAGADOR
032000     MOVE WKS-SOL-COD-AFILIADO TO PSMT-COD-AFILIADO
032100     MOVE WKS-SOL-REF-CLIENTE TO PSMT-REF-CLIENTE
032200     MOVE WKS-SOL-MONTO       TO PSMT-MONTO
032300     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
032400            'T'               DELIMITED BY SIZE
032500            WKS-HORA-PROCESO  DELIMITED BY SIZE
032600            INTO PSMT-FECHA-PAGO
032700     END-STRING
032800     STRING 'RCPT-'           DELIMITED BY SIZE
032900            WKS-FECHA-PROCESO DELIMITED BY SIZE
033000            WKS-SUFIJO-UNICO  DELIMITED BY SIZE
033100            INTO PSMT-NUM-RECIBO
033200     END-STRING
033250     MOVE 'AFILIADO'           TO PSMT-CANAL-PAGO
033300     WRITE REG-PSMAES
033400     IF FS-PSMAES NOT = 0
033500        DISPLAY 'ERROR AL ESCRIBIR PSMAES, STATUS: ' FS-PSMAES
033600     END-IF
033700     ADD 1 TO WKS-TOPE-TABLA-PS
033800     MOVE PSMT-NUM-RECIBO  TO TPS-RECIBO(WKS-TOPE-TABLA-PS)
033900     MOVE WKS-PSMAES-RELATIVO TO TPS-RELATIVO(WKS-TOPE-TABLA-PS)
034000     PERFORM 0260-ORDENA-TABLA-RECIBOS
034100     ADD 1 TO WKS-PSMAES-TOPE
034200     ADD 1 TO WKS-SUFIJO-UNICO
034300     ADD 1 TO WKS-CON-PAGOS
034400     ADD 1 TO WKS-REG-ACEPTADOS.
034500 1110-ESCRIBE-PSMAES-E. EXIT.
034600
034700******************************************************************
034800*                     C A N C E L A R   P A G O                 *
034900******************************************************************
035000 1200-CANCELA-PAGO SECTION.
035100     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
035200     PERFORM 2100-LOCALIZA-PAGO-POR-RECIBO
035300     IF NOT PAGO-OK
035400        MOVE 'PAGO NO EXISTE' TO WKS-MENSAJE-RECHAZO
035500        PERFORM 8000-RECHAZA-SOLICITUD
035600     ELSE
035700        MOVE PSMT-FECHA-PAGO(1:8)  TO WKS-FECHA-PAGO-ORIGINAL
035800        MOVE PSMT-FECHA-PAGO(10:6) TO WKS-HORA-PAGO-ORIGINAL
035900        CALL 'BKFM1R00' USING WKS-FECHA-PROCESO, WKS-HORA-PROCESO,
036000                              WKS-FECHA-PAGO-ORIGINAL,
036100                              WKS-HORA-PAGO-ORIGINAL,
036200                              WKS-MINUTOS-TRANSCURRIDOS
036300        IF WKS-MINUTOS-TRANSCURRIDOS > 15
036400           MOVE 'VENTANA DE CANCELACION VENCIDA' TO
036500                WKS-MENSAJE-RECHAZO
036600           PERFORM 8000-RECHAZA-SOLICITUD
036700        ELSE
036800           PERFORM 1210-APLICA-CANCELACION
036900                   THRU 1210-APLICA-CANCELACION-E
037000        END-IF
037100     END-IF.
037200 1200-CANCELA-PAGO-E. EXIT.
037300
037400 1210-APLICA-CANCELACION SECTION.
037500     MOVE PSMT-CTA-PAGADOR    TO CTMT-NUMERO
037600     PERFORM 2000-LEE-CTMAES-POR-NUMERO
037700     ADD PSMT-MONTO           TO CTMT-SALDO
037800     PERFORM 2200-REESCRIBE-CTMAES
037900     DELETE PSMAES RECORD
038000     IF FS-PSMAES NOT = 0
038100        DISPLAY 'ERROR AL ELIMINAR PSMAES, STATUS: ' FS-PSMAES
038200     END-IF
038300     ADD 1 TO WKS-CON-CANCELADOS
038400     ADD 1 TO WKS-REG-ACEPTADOS.
038500 1210-APLICA-CANCELACION-E. EXIT.
038600
038700******************************************************************
038800*              L E C T U R A S   A   L O S   M A E S T R O S     *
038900******************************************************************
039000 2000-LEE-CTMAES-POR-NUMERO SECTION.
039100     MOVE 0 TO WKS-PAGADOR-OK
039200     READ CTMAES KEY IS CTMT-NUMERO
039300       INVALID KEY
039400          DISPLAY 'CTMAES, ERROR NO ENCONTRO CUENTA: '
039500                  CTMT-NUMERO
039600       NOT INVALID KEY
039700          MOVE 1 TO WKS-PAGADOR-OK
039800     END-READ.
039900 2000-LEE-CTMAES-POR-NUMERO-E. EXIT.
040000
040100 2100-LOCALIZA-PAGO-POR-RECIBO SECTION.
040200     MOVE 0 TO WKS-PAGO-OK
040300     SET IX-PS TO 1
040400     SEARCH ALL TABLA-PS-ITEM
040500        AT END
040600           DISPLAY 'PSMAES, ERROR NO ENCONTRO RECIBO: '
040700                   WKS-SOL-NUM-RECIBO
040800        WHEN TPS-RECIBO(IX-PS) = WKS-SOL-NUM-RECIBO
040900           MOVE TPS-RELATIVO(IX-PS) TO WKS-PSMAES-RELATIVO
041000           READ PSMAES
041100             INVALID KEY
041200                DISPLAY 'PSMAES, ERROR NO LOCALIZO RELATIVO'
041300             NOT INVALID KEY
041400                MOVE 1 TO WKS-PAGO-OK
041500           END-READ
041600     END-SEARCH.
041700 2100-LOCALIZA-PAGO-POR-RECIBO-E. EXIT.
041800
041900 2200-REESCRIBE-CTMAES SECTION.
042000     REWRITE REG-CTMAES
042100     IF FS-CTMAES NOT = 0
042200        DISPLAY 'ERROR AL REESCRIBIR CTMAES, STATUS: ' FS-CTMAES
042300     END-IF.
042400 2200-REESCRIBE-CTMAES-E. EXIT.
042500
042600 8000-RECHAZA-SOLICITUD SECTION.
042700     ADD 1 TO WKS-REG-RECHAZADOS
042800     DISPLAY 'BKPS1B04, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO.
042900 8000-RECHAZA-SOLICITUD-E. EXIT.
043000
043100 9000-ESTADISTICAS SECTION.
043110     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
043120     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
043130                                 - WKS-HORA-INICIO-CORRIDA
043200     DISPLAY '******************************************'
043300     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
043400     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
043500     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
043600     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
043700     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
043800     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
043900     MOVE    WKS-CON-PAGOS         TO   WKS-MASCARA
044000     DISPLAY 'PAGOS APLICADOS:             ' WKS-MASCARA
044100     MOVE    WKS-CON-CANCELADOS    TO   WKS-MASCARA
044200     DISPLAY 'PAGOS CANCELADOS:            ' WKS-MASCARA
044250     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
044300     DISPLAY '******************************************'.
044400 9000-ESTADISTICAS-E. EXIT.
044500
044600 9900-CIERRA-ARCHIVOS SECTION.
044700     CLOSE CTMAES
044800     CLOSE PSMAES.
044900 9900-CIERRA-ARCHIVOS-E. EXIT.
