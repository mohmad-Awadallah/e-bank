000100******************************************************************
000200* FECHA       : 18/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA ELECTRONICA / BILLETERA DIGITAL             *
000500* PROGRAMA    : BKBD1B09                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA CONTRA EL MAESTRO DE BILLETERAS DIGITALES *
000800*             : (BDMAES) LAS SOLICITUDES DE CREACION Y DE         *
000900*             : VERIFICACION LEIDAS DE SYSIN. AL CREAR VALIDA QUE *
001000*             : EL TELEFONO VENGA INFORMADO CON AL MENOS DIEZ     *
001100*             : POSICIONES Y QUE EL USUARIO NO TENGA YA UNA       *
001200*             : BILLETERA DEL MISMO TIPO. LA DIRECCION DE LA      *
001300*             : BILLETERA SE GENERA INTERNAMENTE (WLT-NNNNNNNNNN- *
001400*             : NNNNN).                                          *
001500* ARCHIVOS    : BDMAES=A/C                                       *
001600* ACCION (ES) : C=CREAR, V=VERIFICAR                              *
001700* INSTALADO   : 18/03/2024                                       *
001800* BPM/RATIONAL: 241188                                           *
001900* NOMBRE      : BILLETERA DIGITAL BANCA ELECTRONICA               *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    BKBD1B09.
002300 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                 BANCA ELECTRONICA - AREA BATCH.
002500 DATE-WRITTEN.                 06/02/1994.
002600 DATE-COMPILED.                18/03/2024.
002700 SECURITY.                     CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                     B I T A C O R A   D E   C A M B I O S      *
003000*-----------------------------------------------------------------*
003100* FECHA     PROGR  TICKET   DESCRIPCION                          *
003200* --------  -----  -------  ------------------------------------ *
003300* 06/02/1994 PEDR  228866   VERSION ORIGINAL: VALIDACION DE NIP   *
003400*                           DE TARJETA DE DEBITO LIGADA A CUENTA. *
003500* 25/08/1995 JLMR  229010   SE AGREGA ORDENAMIENTO POR NOMBRE     *
003600*                           PARA EL REPORTE DE SALIDA.            *
003700* 14/02/1998 JLMR  229010   SE AGREGA TABLA EN MEMORIA PARA       *
003800*                           DETECTAR REGISTROS DUPLICADOS.        *
003900* 08/01/1999 PEDR  230512   REVISION DE SIGLO: FECHAS A CUATRO    *
004000*                           DIGITOS DE ANO.                       *
004100* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS    *
004200*                           AL FINAL DE CORRIDA.                  *
004300* 11/02/2009 DST   233100   SE AGREGA RUTINA DE FSE EXTENDIDO      *
004400*                           (DEBD1R00) EN LA APERTURA DEL MAESTRO.*
004500* 18/03/2024 PEDR  241188   MIGRACION A BANCA ELECTRONICA: SE      *
004600*                           CONVIERTE EN EL POSTEO DEL MAESTRO DE *
004700*                           BILLETERAS DIGITALES (BDMAES), CON    *
004800*                           VALIDACION DE TELEFONO MINIMO Y DE    *
004900*                           TIPO DE BILLETERA DUPLICADO POR       *
005000*                           USUARIO, Y GENERACION DE DIRECCION.   *
005050* 05/08/2024 PEDR  241201   SE AMPLIA BDMAES CON VISTA             *
005060*                           REDEFINIDA DE DIRECCION Y FECHA DE     *
005070*                           CREACION, MAS CRONOMETRO DE CORRIDA.   *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.              IBM-370.
005500 OBJECT-COMPUTER.              IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITOS    IS '0' THRU '9'
005900     UPSI-0 IS SW-BILLETERA-HABILITADA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT BDMAES ASSIGN TO BDMAES
006300            ORGANIZATION  IS RELATIVE
006400            ACCESS MODE   IS DYNAMIC
006500            RELATIVE KEY  IS WKS-BDMAES-RELATIVO
006600            FILE STATUS   IS FS-BDMAES
006700                             FSE-BDMAES.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   MAESTRO DE BILLETERAS DIGITALES DE BANCA ELECTRONICA.
007400 FD  BDMAES.
007500     COPY BDMAES.
007600 WORKING-STORAGE SECTION.
007610     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
007620     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
007630     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     02  WKS-STATUS.
008200*      MAESTRO DE BILLETERAS DIGITALES.
008300         04  FS-BDMAES             PIC 9(02) VALUE ZEROES.
008400         04  FSE-BDMAES.
008500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
008600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
008700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
008800*      VARIABLES RUTINA DE FSE
008900         04  PROGRAMA              PIC X(08) VALUE SPACES.
009000         04  ARCHIVO               PIC X(08) VALUE SPACES.
009100         04  ACCION-FSE            PIC X(10) VALUE SPACES.
009200         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
009300******************************************************************
009400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009500******************************************************************
009600 01  WKS-VARIABLES-TRABAJO.
009700     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
009800     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
009900     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
010000     02  WKS-CON-CREACIONES        PIC 9(07) COMP-3 VALUE ZEROES.
010100     02  WKS-CON-VERIFICACIONES    PIC 9(07) COMP-3 VALUE ZEROES.
010200     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010300     02  WKS-BDMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
010400     02  WKS-TOPE-TABLA-BD         PIC 9(08) COMP VALUE ZEROES.
010500     02  J                         PIC 9(08) COMP VALUE ZEROES.
010600     02  WKS-FLAGS.
010700         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
010800             88  FIN-SYSIN                    VALUE 1.
010900         04  WKS-BD-LEIDA-OK       PIC 9(01) VALUE ZEROES.
011000             88  BD-LEIDA-OK                  VALUE 1.
011100         04  WKS-BD-DUPLICADA      PIC 9(01) VALUE ZEROES.
011200             88  BD-DUPLICADA                 VALUE 1.
011300         04  WKS-SW-INTERCAMBIO    PIC 9(01) VALUE ZEROES.
011400             88  HUBO-INTERCAMBIO             VALUE 1.
011500******************************************************************
011600*        TABLA EN MEMORIA DE BILLETERAS (USUARIO + TIPO)         *
011700*      (SUSTITUYE LA LLAVE ALTERNA USUARIO/TIPO, QUE EL           *
011800*       ARCHIVO RELATIVO NO PUEDE EXPRESAR DIRECTAMENTE)          *
011900******************************************************************
012000 01  TABLA-BILLETERAS.
012100     02  TBD-ENTRY OCCURS 9999 TIMES
012200                   ASCENDING KEY IS TBD-LLAVE
012300                   INDEXED BY IX-BD.
012350     03  TBD-LLAVE.
012400         04  TBD-USUARIO           PIC 9(09).
012500         04  TBD-TIPO              PIC X(15).
012600     03  TBD-RELATIVO              PIC 9(08) COMP.
012700 01  TBD-ENTRY-AUX.
012800     02  TBD-LLAVE-AUX             PIC X(24).
012900     02  TBD-RELATIVO-AUX          PIC 9(08) COMP.
013000******************************************************************
013100*              FECHA Y HORA DE PROCESO (INICIO DE CORRIDA)       *
013200******************************************************************
013300 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013500     04  WKS-ANI-PROCESO           PIC 9(04).
013600     04  WKS-MES-PROCESO           PIC 9(02).
013700     04  WKS-DIA-PROCESO           PIC 9(02).
013800 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
013900 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
014000     04  WKS-HOR-PROCESO           PIC 9(02).
014100     04  WKS-MIN-PROCESO           PIC 9(02).
014200     04  WKS-SEG-PROCESO           PIC 9(02).
014300     04  FILLER                    PIC 9(02).
014400******************************************************************
014500*            GENERACION DE LA DIRECCION DE LA BILLETERA           *
014600*                    (WLT- SEGUIDO DE QUINCE DIGITOS)             *
014700******************************************************************
014800 01  WKS-DIR-NUMERICA              PIC 9(15) VALUE ZEROES.
014900 01  WKS-DIR-NUMERICA-R REDEFINES WKS-DIR-NUMERICA.
015000     04  WKS-DIR-BLOQUE-1          PIC 9(05).
015100     04  WKS-DIR-BLOQUE-2          PIC 9(05).
015200     04  WKS-DIR-BLOQUE-3          PIC 9(05).
015300 01  WKS-DIR-COCIENTE              PIC 9(10) COMP VALUE ZEROES.
015400 01  WKS-DIR-RESIDUO               PIC 9(05) COMP VALUE ZEROES.
015500******************************************************************
015600*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
015700******************************************************************
015800 01  WKS-SOLICITUD.
015900     02  WKS-SOL-ACCION            PIC X(01).
016000         88  SOL-CREAR                 VALUE 'C'.
016100         88  SOL-VERIFICAR             VALUE 'V'.
016200     02  WKS-SOL-ID-USUARIO        PIC 9(09).
016300     02  WKS-SOL-ID-BILLETERA      PIC 9(09).
016400     02  WKS-SOL-TIPO              PIC X(15).
016500     02  WKS-SOL-TELEFONO          PIC X(20).
016600     02  FILLER                    PIC X(20).
016700 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
016800******************************************************************
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L               *
017200******************************************************************
017300 0100-MAIN SECTION.
017400     PERFORM 0200-APERTURA-ARCHIVOS
017500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017600     ACCEPT WKS-HORA-PROCESO FROM TIME
017650     MOVE WKS-HORA-PROCESO   TO WKS-HORA-INICIO-CORRIDA
017700     PERFORM 0250-CARGA-TABLA-BILLETERAS
017800     PERFORM 0260-ORDENA-TABLA-BILLETERAS
017900     PERFORM 0300-LEE-SOLICITUD
018000     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
018100             UNTIL FIN-SYSIN
018200     PERFORM 9000-ESTADISTICAS
018300     PERFORM 9900-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 0100-MAIN-E. EXIT.
018600
018700 0200-APERTURA-ARCHIVOS SECTION.
018800     MOVE   'BKBD1B09'  TO   PROGRAMA
018900     OPEN I-O BDMAES
019000     IF FS-BDMAES NOT EQUAL 0 AND 97
019100        MOVE 'OPEN'     TO    ACCION-FSE
019200        MOVE SPACES     TO    LLAVE-FSE
019300        MOVE 'BDMAES'   TO    ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
019500                              LLAVE-FSE, FS-BDMAES, FSE-BDMAES
019600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BDMAES<<<"
019700                UPON CONSOLE
019800        MOVE  91        TO RETURN-CODE
019900        STOP RUN
020000     END-IF.
020100 0200-APERTURA-ARCHIVOS-E. EXIT.
020200
020300******************************************************************
020400*   CARGA DE LA TABLA EN MEMORIA Y LOCALIZACION DEL TOPE ACTUAL  *
020500*          (PERMITE NUMERAR LAS ALTAS DE CORRIDAS SUCESIVAS)      *
020600******************************************************************
020700 0250-CARGA-TABLA-BILLETERAS SECTION.
020800     MOVE ZEROS TO WKS-BDMAES-RELATIVO
020900     MOVE ZEROS TO WKS-TOPE-TABLA-BD
021000     MOVE 1     TO WKS-BDMAES-RELATIVO
021100     PERFORM 0255-ACUMULA-TABLA-BILLETERAS
021200             UNTIL FS-BDMAES = '23' OR FS-BDMAES = '10'.
021300 0250-CARGA-TABLA-BILLETERAS-E. EXIT.
021400
021500 0255-ACUMULA-TABLA-BILLETERAS SECTION.
021600     READ BDMAES
021700       INVALID KEY
021800          MOVE '23' TO FS-BDMAES
021900       NOT INVALID KEY
022000          ADD 1 TO WKS-TOPE-TABLA-BD
022100          MOVE BDMT-ID-USUARIO TO TBD-USUARIO (WKS-TOPE-TABLA-BD)
022200          MOVE BDMT-TIPO       TO TBD-TIPO    (WKS-TOPE-TABLA-BD)
022300          MOVE WKS-BDMAES-RELATIVO
022400                               TO TBD-RELATIVO (WKS-TOPE-TABLA-BD)
022500          ADD 1 TO WKS-BDMAES-RELATIVO
022600     END-READ.
022700 0255-ACUMULA-TABLA-BILLETERAS-E. EXIT.
022800
022900******************************************************************
023000*        ORDENAMIENTO DE LA TABLA POR LLAVE (BURBUJA)            *
023100******************************************************************
023200 0260-ORDENA-TABLA-BILLETERAS SECTION.
023300     IF WKS-TOPE-TABLA-BD > 1
023400        PERFORM 0262-RECORRE-INTERNO
023450                VARYING J FROM 1 BY 1
023500                UNTIL J > WKS-TOPE-TABLA-BD - 1
023600     END-IF.
023700 0260-ORDENA-TABLA-BILLETERAS-E. EXIT.
023800
023900 0262-RECORRE-INTERNO SECTION.
024000     MOVE ZEROS TO WKS-SW-INTERCAMBIO
024100     PERFORM 0265-COMPARA-E-INTERCAMBIA
024200             VARYING IX-BD FROM 1 BY 1
024300             UNTIL IX-BD > WKS-TOPE-TABLA-BD - 1.
024400 0262-RECORRE-INTERNO-E. EXIT.
024500
024600 0265-COMPARA-E-INTERCAMBIA SECTION.
024700     IF TBD-LLAVE (IX-BD) > TBD-LLAVE (IX-BD + 1)
024800        MOVE TBD-ENTRY (IX-BD)     TO TBD-ENTRY-AUX
024900        MOVE TBD-ENTRY (IX-BD + 1) TO TBD-ENTRY (IX-BD)
025000        MOVE TBD-ENTRY-AUX         TO TBD-ENTRY (IX-BD + 1)
025100        MOVE 1                     TO WKS-SW-INTERCAMBIO
025200     END-IF.
025300 0265-COMPARA-E-INTERCAMBIA-E. EXIT.
025400
025500 0300-LEE-SOLICITUD SECTION.
025600     MOVE SPACES TO WKS-SOLICITUD
025700     ACCEPT WKS-SOLICITUD FROM SYSIN
025800     ADD 1 TO WKS-REG-LEIDOS
025900     IF WKS-SOLICITUD = SPACES
026000        MOVE 1 TO WKS-FIN-SYSIN
026100     END-IF.
026200 0300-LEE-SOLICITUD-E. EXIT.
026300
026400******************************************************************
026500*             D E S P A C H O   D E   S O L I C I T U D          *
026600******************************************************************
026700 1000-PROCESA-SOLICITUD SECTION.
026800     IF SOL-CREAR
026900        PERFORM 1100-CREA-BILLETERA THRU 1100-CREA-BILLETERA-E
027000     ELSE
027100     IF SOL-VERIFICAR
027200        PERFORM 1200-VERIFICA-BILLETERA THRU 1200-VERIFICA-BILLETERA-E
027300     ELSE
027400        ADD 1 TO WKS-REG-RECHAZADOS
027500        DISPLAY 'BKBD1B09, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
027600     END-IF
027700     END-IF
027800     PERFORM 0300-LEE-SOLICITUD.
027900 1000-PROCESA-SOLICITUD-E. EXIT.
028000
028100******************************************************************
028200*                  C R E A C I O N   D E   B I L L E T E R A     *
028300******************************************************************
028400 1100-CREA-BILLETERA SECTION.
028500     MOVE SPACES TO WKS-MENSAJE-RECHAZO
028600     IF WKS-SOL-TELEFONO = SPACES OR WKS-SOL-TELEFONO (10:1) = SPACE
028700        MOVE 'TELEFONO INVALIDO' TO WKS-MENSAJE-RECHAZO
028800        PERFORM 8000-RECHAZA-SOLICITUD
028900     ELSE
029000        PERFORM 2100-LOCALIZA-BILLETERA-DUPLICADA
029100        IF BD-DUPLICADA
029200           MOVE 'YA EXISTE BILLETERA DE ESE TIPO' TO
029300                WKS-MENSAJE-RECHAZO
029400           PERFORM 8000-RECHAZA-SOLICITUD
029500        ELSE
029600           PERFORM 1110-ESCRIBE-BDMAES
029700           ADD 1 TO WKS-CON-CREACIONES
029800           ADD 1 TO WKS-REG-ACEPTADOS
029900        END-IF
030000     END-IF.
030100 1100-CREA-BILLETERA-E. EXIT.
030200
030300 1110-ESCRIBE-BDMAES SECTION.
030400     ADD 1 TO WKS-TOPE-TABLA-BD
030500     MOVE WKS-TOPE-TABLA-BD TO WKS-BDMAES-RELATIVO
030600     MOVE WKS-BDMAES-RELATIVO TO BDMT-ID
030700     MOVE WKS-SOL-ID-USUARIO  TO BDMT-ID-USUARIO
030800     MOVE WKS-SOL-TIPO        TO BDMT-TIPO
030900     MOVE WKS-SOL-TELEFONO    TO BDMT-TELEFONO
031000     SET BDMT-NO-VERIFICADA   TO TRUE
031050     MOVE WKS-FECHA-PROCESO   TO BDMT-FECHA-CREACION
031100     PERFORM 1120-GENERA-DIRECCION
031200     WRITE REG-BDMAES
031300     IF FS-BDMAES NOT = 0
031400        DISPLAY 'ERROR AL ESCRIBIR BDMAES, STATUS: ' FS-BDMAES
031500     ELSE
031600        MOVE BDMT-ID-USUARIO TO TBD-USUARIO (WKS-TOPE-TABLA-BD)
031700        MOVE BDMT-TIPO       TO TBD-TIPO    (WKS-TOPE-TABLA-BD)
031800        MOVE WKS-BDMAES-RELATIVO
031900                             TO TBD-RELATIVO (WKS-TOPE-TABLA-BD)
032000     END-IF.
032100 1110-ESCRIBE-BDMAES-E. EXIT.
032200
032300******************************************************************
032400*      G E N E R A   L A   D I R E C C I O N   D E   L A         *
032500*                     B I L L E T E R A                         *
032600******************************************************************
032700 1120-GENERA-DIRECCION SECTION.
032800     DIVIDE WKS-BDMAES-RELATIVO BY 97 GIVING WKS-DIR-COCIENTE
032900             REMAINDER WKS-DIR-RESIDUO
033000     MOVE WKS-BDMAES-RELATIVO TO WKS-DIR-BLOQUE-1
033100     MOVE WKS-DIR-RESIDUO     TO WKS-DIR-BLOQUE-2
033200     MOVE WKS-DIR-COCIENTE    TO WKS-DIR-BLOQUE-3
033300     STRING 'WLT-' WKS-DIR-NUMERICA DELIMITED BY SIZE
033400            INTO BDMT-DIRECCION.
033500 1120-GENERA-DIRECCION-E. EXIT.
033600
033700******************************************************************
033800*                V E R I F I C A C I O N                        *
033900******************************************************************
034000 1200-VERIFICA-BILLETERA SECTION.
034100     MOVE SPACES TO WKS-MENSAJE-RECHAZO
034200     PERFORM 2000-LEE-BDMAES-POR-ID
034300     IF NOT BD-LEIDA-OK
034400        MOVE 'BILLETERA NO EXISTE' TO WKS-MENSAJE-RECHAZO
034500        PERFORM 8000-RECHAZA-SOLICITUD
034600     ELSE
034700        SET BDMT-ES-VERIFICADA TO TRUE
034800        PERFORM 2200-REESCRIBE-BDMAES
034900        ADD 1 TO WKS-CON-VERIFICACIONES
035000        ADD 1 TO WKS-REG-ACEPTADOS
035100     END-IF.
035200 1200-VERIFICA-BILLETERA-E. EXIT.
035300
035400******************************************************************
035500*              L E C T U R A S   A L   M A E S T R O             *
035600******************************************************************
035700 2000-LEE-BDMAES-POR-ID SECTION.
035800     MOVE 0 TO WKS-BD-LEIDA-OK
035900     MOVE WKS-SOL-ID-BILLETERA TO WKS-BDMAES-RELATIVO
036000     READ BDMAES
036100       INVALID KEY
036200          DISPLAY 'BDMAES, ERROR NO ENCONTRO BILLETERA: '
036300                  WKS-SOL-ID-BILLETERA
036400       NOT INVALID KEY
036500          MOVE 1 TO WKS-BD-LEIDA-OK
036600     END-READ.
036700 2000-LEE-BDMAES-POR-ID-E. EXIT.
036800
036900 2100-LOCALIZA-BILLETERA-DUPLICADA SECTION.
037000     MOVE 0 TO WKS-BD-DUPLICADA
037100     SEARCH ALL TBD-ENTRY
037200        AT END
037300           CONTINUE
037400        WHEN TBD-USUARIO (IX-BD) = WKS-SOL-ID-USUARIO
037500             AND TBD-TIPO (IX-BD) = WKS-SOL-TIPO
037600             MOVE 1 TO WKS-BD-DUPLICADA
037700     END-SEARCH.
037800 2100-LOCALIZA-BILLETERA-DUPLICADA-E. EXIT.
037900
038000 2200-REESCRIBE-BDMAES SECTION.
038100     REWRITE REG-BDMAES
038200     IF FS-BDMAES NOT = 0
038300        DISPLAY 'ERROR AL REESCRIBIR BDMAES, STATUS: ' FS-BDMAES
038400     END-IF.
038500 2200-REESCRIBE-BDMAES-E. EXIT.
038600
038700 8000-RECHAZA-SOLICITUD SECTION.
038800     ADD 1 TO WKS-REG-RECHAZADOS
038900     DISPLAY 'BKBD1B09, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO
039000             ' USUARIO: ' WKS-SOL-ID-USUARIO.
039100 8000-RECHAZA-SOLICITUD-E. EXIT.
039200
039300 9000-ESTADISTICAS SECTION.
039310     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
039320     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
039330                                 - WKS-HORA-INICIO-CORRIDA
039400     DISPLAY '******************************************'
039500     MOVE    WKS-REG-LEIDOS          TO   WKS-MASCARA
039600     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
039700     MOVE    WKS-REG-ACEPTADOS       TO   WKS-MASCARA
039800     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
039900     MOVE    WKS-REG-RECHAZADOS      TO   WKS-MASCARA
040000     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
040100     MOVE    WKS-CON-CREACIONES      TO   WKS-MASCARA
040200     DISPLAY 'BILLETERAS CREADAS:          ' WKS-MASCARA
040300     MOVE    WKS-CON-VERIFICACIONES  TO   WKS-MASCARA
040400     DISPLAY 'BILLETERAS VERIFICADAS:      ' WKS-MASCARA
040450     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
040500     DISPLAY '******************************************'.
040600 9000-ESTADISTICAS-E. EXIT.
040700
040800 9900-CIERRA-ARCHIVOS SECTION.
040900     CLOSE BDMAES.
041000 9900-CIERRA-ARCHIVOS-E. EXIT.
