000100******************************************************************
000200* FECHA       : 18/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA ELECTRONICA / ANALITICA                    *
000500* PROGRAMA    : BKAN1B08                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POR CADA NUMERO DE CUENTA LEIDO DE SYSIN, FILTRA  *
000800*             : EN EL DIARIO DE MOVIMIENTOS (MVDIAR) TODOS LOS    *
000900*             : REGISTROS DONDE LA CUENTA PARTICIPE COMO ORIGEN   *
001000*             : O COMO DESTINO (UNA SOLA LECTURA DEL DIARIO) Y    *
001100*             : CON ESE CONJUNTO FILTRADO PRODUCE DOS REPORTES:   *
001200*             : (1) DESGLOSE DE MONTOS POR TIPO DE MOVIMIENTO Y   *
001300*             : (2) TENDENCIA MENSUAL DE MONTOS (EXCLUYENDO LOS   *
001400*             : MOVIMIENTOS SIN FECHA-HORA DE LA TENDENCIA).      *
001500* ARCHIVOS    : MVDIAR=ENTRADA, REPORTE=SALIDA (DOS REPORT)       *
001600* INSTALADO   : 18/03/2024                                       *
001700* BPM/RATIONAL: 241187                                           *
001800* NOMBRE      : ANALITICA DE GASTOS BANCA ELECTRONICA             *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    BKAN1B08.
002200 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                 BANCA ELECTRONICA - AREA BATCH.
002400 DATE-WRITTEN.                 05/02/1994.
002500 DATE-COMPILED.                18/03/2024.
002600 SECURITY.                     CONFIDENCIAL - USO INTERNO.
002700******************************************************************
002800*                     B I T A C O R A   D E   C A M B I O S      *
002900*-----------------------------------------------------------------*
003000* FECHA     PROGR  TICKET   DESCRIPCION                          *
003100* --------  -----  -------  ------------------------------------ *
003200* 05/02/1994 PEDR  228866   VERSION ORIGINAL: REPORTE DE MOVI-    *
003300*                           MIENTOS POR SUCURSAL (SOLO IMPRESION) *
003400* 19/07/1995 JLMR  229010   SE AGREGA CONTROL POR TIPO DE         *
003500*                           MOVIMIENTO (DEPOSITO/RETIRO/OTROS).   *
003600* 02/04/1997 JLMR  229010   SE AGREGA SEGUNDO REPORTE CON CORTE   *
003700*                           MENSUAL DE SALDOS DE SUCURSAL.        *
003800* 08/01/1999 PEDR  230512   REVISION DE SIGLO: FECHAS A CUATRO    *
003900*                           DIGITOS DE ANO EN AMBOS REPORTES.     *
004000* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS    *
004100*                           AL FINAL DE CORRIDA.                  *
004200* 22/09/2004 CRVA  231890   SE ESTANDARIZA EL WORKFILE DE SORT A  *
004300*                           UN SOLO REGISTRO DE TRABAJO.          *
004400* 11/02/2009 DST   233100   SE AGREGA RUTINA DE FSE EXTENDIDO     *
004500*                           (DEBD1R00) EN LA APERTURA DEL DIARIO. *
004600* 18/03/2024 PEDR  241187   MIGRACION A BANCA ELECTRONICA: EL     *
004700*                           REPORTE YA NO ES POR SUCURSAL, SINO   *
004800*                           POR NUMERO DE CUENTA TOMADO DE SYSIN, *
004900*                           FILTRANDO EL DIARIO (MVDIAR) POR      *
005000*                           CUENTA ORIGEN O DESTINO Y EMITIENDO   *
005100*                           DESGLOSE POR TIPO Y TENDENCIA MENSUAL.*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.              IBM-370.
005600 OBJECT-COMPUTER.              IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITOS    IS '0' THRU '9'
006000     UPSI-0 IS SW-ANALITICA-HABILITADA.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT MVDIAR ASSIGN TO MVDIAR
006400            ORGANIZATION  IS RELATIVE
006500            ACCESS MODE   IS SEQUENTIAL
006600            RELATIVE KEY  IS WKS-MVDIAR-RELATIVO
006700            FILE STATUS   IS FS-MVDIAR
006800                             FSE-MVDIAR.
006900     SELECT REPORTE ASSIGN TO RPTANLS
007000            FILE STATUS   IS FS-REPORTE.
007100     SELECT WORKFILE ASSIGN TO SORTWK1.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   DIARIO DE MOVIMIENTOS DE BANCA ELECTRONICA (ENTRADA).
007800 FD  MVDIAR.
007900     COPY MVDIAR.
008000*   IMPRESO DE SALIDA, CONTIENE AMBOS REPORTES DE ANALITICA.
008100 FD  REPORTE
008200     REPORT IS REPORTE-GASTOS REPORTE-TENDENCIA.
008300 SD  WORKFILE.
008400 01  WORK-REG.
008500     02  WKS-W-TIPO                PIC X(10).
008600     02  WKS-W-MES                 PIC 9(02).
008700     02  WKS-W-MONTO               PIC S9(15)V99.
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     02  WKS-STATUS.
009400*      DIARIO DE MOVIMIENTOS DE BANCA ELECTRONICA.
009500         04  FS-MVDIAR             PIC 9(02) VALUE ZEROES.
009600         04  FSE-MVDIAR.
009700             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009900             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010000*      IMPRESO DE SALIDA.
010100         04  FS-REPORTE            PIC 9(02) VALUE ZEROES.
010200*      VARIABLES RUTINA DE FSE
010300         04  PROGRAMA              PIC X(08) VALUE SPACES.
010400         04  ARCHIVO               PIC X(08) VALUE SPACES.
010500         04  ACCION-FSE            PIC X(10) VALUE SPACES.
010600         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010700******************************************************************
010800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010900******************************************************************
011000 01  WKS-VARIABLES-TRABAJO.
011100     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
011200     02  WKS-CON-MOVS-FILTRADOS    PIC 9(07) COMP-3 VALUE ZEROES.
011300     02  WKS-CON-MOVS-SIN-FECHA    PIC 9(07) COMP-3 VALUE ZEROES.
011400     02  WKS-CON-CUENTAS-CONSULTA  PIC 9(07) COMP-3 VALUE ZEROES.
011500     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011600     02  WKS-MVDIAR-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
011700     02  IX-MOV                    PIC 9(04) COMP VALUE ZEROES.
011800     02  WKS-TOPE-MOVS             PIC 9(04) COMP VALUE ZEROES.
011900     02  WKS-FLAGS.
012000         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
012100             88  FIN-SYSIN                    VALUE 1.
012200         04  WKS-FIN-MVDIAR        PIC 9(01) VALUE ZEROES.
012300             88  FIN-MVDIAR                   VALUE 1.
012400         04  WKS-FIN-WORKFILE      PIC 9(01) VALUE ZEROES.
012500             88  FIN-WORKFILE                 VALUE 1.
012600******************************************************************
012700*             TABLA EN MEMORIA DE MOVIMIENTOS FILTRADOS          *
012800*      (UNA SOLA PASADA AL DIARIO ALIMENTA AMBOS REPORTES)       *
012900******************************************************************
013000 01  WKS-TABLA-MOVIMIENTOS.
013100     02  WKS-MOV-ENTRY OCCURS 2000 TIMES INDEXED BY IX-TAB.
013200         04  WKS-MOV-TIPO          PIC X(10).
013300         04  WKS-MOV-MES           PIC 9(02).
013400         04  WKS-MOV-MONTO         PIC S9(15)V99.
013500******************************************************************
013600*              FECHA Y HORA DE PROCESO (INICIO DE CORRIDA)       *
013700******************************************************************
013800 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014000     04  WKS-ANI-PROCESO           PIC 9(04).
014100     04  WKS-MES-PROCESO           PIC 9(02).
014200     04  WKS-DIA-PROCESO           PIC 9(02).
014300 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
014400 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
014500     04  WKS-HOR-PROCESO           PIC 9(02).
014600     04  WKS-MIN-PROCESO           PIC 9(02).
014700     04  WKS-SEG-PROCESO           PIC 9(02).
014800     04  FILLER                    PIC 9(02).
014900******************************************************************
015000*          DECOMPOSICION DE LA FECHA-HORA DEL MOVIMIENTO         *
015100******************************************************************
015200 01  WKS-FECHA-HORA-TXN            PIC 9(08) VALUE ZEROES.
015300 01  WKS-FECHA-HORA-TXN-R REDEFINES WKS-FECHA-HORA-TXN.
015400     04  WKS-ANI-TXN               PIC 9(04).
015500     04  WKS-MES-TXN               PIC 9(02).
015600     04  WKS-DIA-TXN               PIC 9(02).
015700******************************************************************
015800*      TABLA DE NOMBRES DE MES (TRES LETRAS, EN INGLES)          *
015900******************************************************************
016000 01  TABLA-MESES.
016100     02  FILLER                    PIC X(03) VALUE 'JAN'.
016200     02  FILLER                    PIC X(03) VALUE 'FEB'.
016300     02  FILLER                    PIC X(03) VALUE 'MAR'.
016400     02  FILLER                    PIC X(03) VALUE 'APR'.
016500     02  FILLER                    PIC X(03) VALUE 'MAY'.
016600     02  FILLER                    PIC X(03) VALUE 'JUN'.
016700     02  FILLER                    PIC X(03) VALUE 'JUL'.
016800     02  FILLER                    PIC X(03) VALUE 'AUG'.
016900     02  FILLER                    PIC X(03) VALUE 'SEP'.
017000     02  FILLER                    PIC X(03) VALUE 'OCT'.
017100     02  FILLER                    PIC X(03) VALUE 'NOV'.
017200     02  FILLER                    PIC X(03) VALUE 'DEC'.
017300 01  TABLA-MESES-R REDEFINES TABLA-MESES.
017400     02  WKS-NOMBRE-MES-TBL        PIC X(03) OCCURS 12 TIMES.
017500 01  WKS-NOMBRE-MES-CORRIENTE      PIC X(03) VALUE SPACES.
017600******************************************************************
017700*             CUENTA CONSULTADA, TOMADA DE SYSIN                 *
017800******************************************************************
017900 01  WKS-CUENTA-CONSULTA           PIC X(20) VALUE SPACES.
018000******************************************************************
018100*                 S E C C I O N   D E   R E P O R T E S          *
018200******************************************************************
018300 REPORT SECTION.
018400 RD  REPORTE-GASTOS
018500     CONTROLS ARE WKS-W-TIPO
018600     LINE LIMIT IS 60
018700     PAGE LIMIT IS 60
018800     HEADING 1
018900     FIRST DETAIL 6
019000     LAST DETAIL 50
019100     FOOTING 54.
019200 01  TYPE IS PH.
019300     02 LINE 1.
019400        03 COLUMN  1  PIC X(23) VALUE
019500           'BANCO ELECTRONICO, S.A.'.
019600        03 COLUMN 30  PIC X(29) VALUE
019700           'REPORTE DE GASTOS POR CUENTA'.
019800     02 LINE 2.
019900        03 COLUMN  1  PIC X(15) VALUE 'ACCOUNT NUMBER:'.
020000        03 COLUMN 17  PIC X(20) SOURCE WKS-CUENTA-CONSULTA.
020100     02 LINE 4.
020200        03 COLUMN  1  PIC X(10) VALUE 'TYPE'.
020300        03 COLUMN 20  PIC X(12) VALUE 'TOTAL AMOUNT'.
020400     02 LINE 5.
020500        03 COLUMN  1  PIC X(19) VALUE ALL '-'.
020600        03 COLUMN 22  PIC X(19) VALUE ALL '-'.
020700 01  DET-TIPO TYPE IS DE.
020800     02 LINE PLUS 0.
020900 01  LINEA-TIPO TYPE IS CF WKS-W-TIPO.
021000     02 LINE PLUS 1.
021100        03 COLUMN  1  PIC X(10) SOURCE WKS-W-TIPO.
021200        03 TT COLUMN 22 PIC Z,ZZZ,ZZZ,ZZ9.99 SUM WKS-W-MONTO.
021300 01  TYPE IS RF.
021400     02 LINE PLUS 1.
021500        03 COLUMN 22  PIC X(19) VALUE ALL '-'.
021600     02 LINE PLUS 1.
021700        03 COLUMN  1  PIC X(11) VALUE 'GRAND TOTAL'.
021800        03 COLUMN 22  PIC Z,ZZZ,ZZZ,ZZ9.99 SUM TT.
021900 RD  REPORTE-TENDENCIA
022000     CONTROLS ARE WKS-W-MES
022100     LINE LIMIT IS 60
022200     PAGE LIMIT IS 60
022300     HEADING 1
022400     FIRST DETAIL 6
022500     LAST DETAIL 50
022600     FOOTING 54.
022700 01  TYPE IS PH.
022800     02 LINE 1.
022900        03 COLUMN  1  PIC X(23) VALUE
023000           'BANCO ELECTRONICO, S.A.'.
023100        03 COLUMN 30  PIC X(30) VALUE
023200           'REPORTE DE TENDENCIA MENSUAL'.
023300     02 LINE 2.
023400        03 COLUMN  1  PIC X(15) VALUE 'ACCOUNT NUMBER:'.
023500        03 COLUMN 17  PIC X(20) SOURCE WKS-CUENTA-CONSULTA.
023600     02 LINE 4.
023700        03 COLUMN  1  PIC X(06) VALUE 'MONTH'.
023800        03 COLUMN 10  PIC X(12) VALUE 'TOTAL AMOUNT'.
023900     02 LINE 5.
024000        03 COLUMN  1  PIC X(06) VALUE ALL '-'.
024100        03 COLUMN  9  PIC X(19) VALUE ALL '-'.
024200 01  DET-MES TYPE IS DE.
024300     02 LINE PLUS 0.
024400 01  LINEA-MES TYPE IS CF WKS-W-MES.
024500     02 LINE PLUS 1.
024600        03 COLUMN  1  PIC X(03) SOURCE WKS-NOMBRE-MES-CORRIENTE.
024700        03 COLUMN  9  PIC Z,ZZZ,ZZZ,ZZ9.99 SUM WKS-W-MONTO.
024800******************************************************************
024900 PROCEDURE DIVISION.
025000******************************************************************
025100*               S E C C I O N    P R I N C I P A L               *
025200******************************************************************
025300 0100-MAIN SECTION.
025400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
025500     ACCEPT WKS-HORA-PROCESO FROM TIME
025600     OPEN OUTPUT REPORTE
025700     IF FS-REPORTE NOT = 0
025800        DISPLAY 'BKAN1B08, ERROR AL ABRIR REPORTE, STATUS: '
025900                FS-REPORTE UPON CONSOLE
026000        MOVE 91 TO RETURN-CODE
026100        STOP RUN
026200     END-IF
026300     PERFORM 0300-LEE-CUENTA-CONSULTA
026400     PERFORM 1000-PROCESA-CONSULTA THRU 1000-PROCESA-CONSULTA-E
026500             UNTIL FIN-SYSIN
026600     PERFORM 9000-ESTADISTICAS
026700     CLOSE REPORTE
026800     STOP RUN.
026900 0100-MAIN-E. EXIT.
027000
027100 0300-LEE-CUENTA-CONSULTA SECTION.
027200     MOVE SPACES TO WKS-CUENTA-CONSULTA
027300     ACCEPT WKS-CUENTA-CONSULTA FROM SYSIN
027400     ADD 1 TO WKS-REG-LEIDOS
027500     IF WKS-CUENTA-CONSULTA = SPACES
027600        MOVE 1 TO WKS-FIN-SYSIN
027700     END-IF.
027800 0300-LEE-CUENTA-CONSULTA-E. EXIT.
027900
028000******************************************************************
028100*        P R O C E S A   U N A   C U E N T A   C O N S U L T A   *
028200******************************************************************
028300 1000-PROCESA-CONSULTA SECTION.
028400     ADD 1 TO WKS-CON-CUENTAS-CONSULTA
028500     MOVE ZEROS TO WKS-TOPE-MOVS
028600     PERFORM 1100-FILTRA-MOVIMIENTOS THRU 1100-FILTRA-MOVIMIENTOS-E
028700     PERFORM 1200-EMITE-REPORTE-TIPO THRU 1200-EMITE-REPORTE-TIPO-E
028800     PERFORM 1300-EMITE-REPORTE-MES  THRU 1300-EMITE-REPORTE-MES-E
028900     PERFORM 0300-LEE-CUENTA-CONSULTA.
029000 1000-PROCESA-CONSULTA-E. EXIT.
029100
029200******************************************************************
029300*     U N A   S O L A   P A S A D A   A L   D I A R I O          *
029400******************************************************************
029500 1100-FILTRA-MOVIMIENTOS SECTION.
029600     MOVE 'BKAN1B08'  TO   PROGRAMA
029700     MOVE ZEROS       TO   WKS-FIN-MVDIAR
029800     OPEN INPUT MVDIAR
029900     IF FS-MVDIAR NOT EQUAL 0 AND 97
030000        MOVE 'OPEN'     TO    ACCION-FSE
030100        MOVE SPACES     TO    LLAVE-FSE
030200        MOVE 'MVDIAR'   TO    ARCHIVO
030300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
030400                              LLAVE-FSE, FS-MVDIAR, FSE-MVDIAR
030500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO MVDIAR<<<"
030600                UPON CONSOLE
030700        MOVE  91        TO RETURN-CODE
030800        STOP RUN
030900     END-IF
031000     PERFORM 1110-LEE-MVDIAR THRU 1110-LEE-MVDIAR-E
031100             UNTIL FIN-MVDIAR
031200     CLOSE MVDIAR.
031300 1100-FILTRA-MOVIMIENTOS-E. EXIT.
031400
031500 1110-LEE-MVDIAR SECTION.
031600     READ MVDIAR NEXT RECORD
031700       AT END
031800          MOVE 1 TO WKS-FIN-MVDIAR
031900       NOT AT END
032000          PERFORM 1120-EVALUA-MOVIMIENTO THRU 1120-EVALUA-MOVIMIENTO-E
032100     END-READ.
032200 1110-LEE-MVDIAR-E. EXIT.
032300
032400 1120-EVALUA-MOVIMIENTO SECTION.
032500     IF MVDR-CUENTA-ORIGEN = WKS-CUENTA-CONSULTA
032600        OR MVDR-CUENTA-DESTINO = WKS-CUENTA-CONSULTA
032700        ADD 1 TO WKS-TOPE-MOVS
032800        ADD 1 TO WKS-CON-MOVS-FILTRADOS
032900        SET IX-TAB TO WKS-TOPE-MOVS
033000        MOVE MVDR-TIPO  TO WKS-MOV-TIPO (IX-TAB)
033100        MOVE MVDR-MONTO TO WKS-MOV-MONTO (IX-TAB)
033200        IF MVDR-FECHA-HORA = SPACES
033300           MOVE 99 TO WKS-MOV-MES (IX-TAB)
033400           ADD 1 TO WKS-CON-MOVS-SIN-FECHA
033500        ELSE
033600           MOVE MVDR-FECHA-HORA (1:8) TO WKS-FECHA-HORA-TXN
033700           MOVE WKS-MES-TXN TO WKS-MOV-MES (IX-TAB)
033800        END-IF
033900     END-IF.
034000 1120-EVALUA-MOVIMIENTO-E. EXIT.
034100
034200******************************************************************
034300*      R E P O R T E   D E   G A S T O S   P O R   T I P O       *
034400******************************************************************
034500 1200-EMITE-REPORTE-TIPO SECTION.
034600     MOVE ZEROS TO WKS-FIN-WORKFILE
034700     INITIATE REPORTE-GASTOS
034800     SORT WORKFILE ON ASCENDING KEY WKS-W-TIPO
034900          INPUT  PROCEDURE IS 1210-ALIMENTA-TIPO
035000          OUTPUT PROCEDURE IS 1220-IMPRIME-TIPO
035100     TERMINATE REPORTE-GASTOS.
035200 1200-EMITE-REPORTE-TIPO-E. EXIT.
035300
035400 1210-ALIMENTA-TIPO SECTION.
035500     PERFORM 1211-RELEASA-UNO-TIPO
035600             VARYING IX-MOV FROM 1 BY 1
035700             UNTIL IX-MOV > WKS-TOPE-MOVS.
035800 1210-ALIMENTA-TIPO-E. EXIT.
035900
036000 1211-RELEASA-UNO-TIPO SECTION.
036100     MOVE WKS-MOV-TIPO  (IX-MOV) TO WKS-W-TIPO
036200     MOVE WKS-MOV-MES   (IX-MOV) TO WKS-W-MES
036300     MOVE WKS-MOV-MONTO (IX-MOV) TO WKS-W-MONTO
036400     RELEASE WORK-REG.
036500 1211-RELEASA-UNO-TIPO-E. EXIT.
036600
036700 1220-IMPRIME-TIPO SECTION.
036800     RETURN WORKFILE
036900       AT END SET FIN-WORKFILE TO TRUE
037000     END-RETURN
037100     PERFORM 1230-GENERA-LINEA-TIPO UNTIL FIN-WORKFILE.
037200 1220-IMPRIME-TIPO-E. EXIT.
037300
037400 1230-GENERA-LINEA-TIPO SECTION.
037500     GENERATE DET-TIPO
037600     RETURN WORKFILE
037700       AT END SET FIN-WORKFILE TO TRUE
037800     END-RETURN.
037900 1230-GENERA-LINEA-TIPO-E. EXIT.
038000
038100******************************************************************
038200*      R E P O R T E   D E   T E N D E N C I A   M E N S U A L    *
038300*      (EXCLUYE LOS MOVIMIENTOS SIN FECHA-HORA, WKS-MOV-MES=99)   *
038400******************************************************************
038500 1300-EMITE-REPORTE-MES SECTION.
038600     MOVE ZEROS TO WKS-FIN-WORKFILE
038700     INITIATE REPORTE-TENDENCIA
038800     SORT WORKFILE ON ASCENDING KEY WKS-W-MES
038900          INPUT  PROCEDURE IS 1310-ALIMENTA-MES
039000          OUTPUT PROCEDURE IS 1320-IMPRIME-MES
039100     TERMINATE REPORTE-TENDENCIA.
039200 1300-EMITE-REPORTE-MES-E. EXIT.
039300
039400 1310-ALIMENTA-MES SECTION.
039500     PERFORM 1311-RELEASA-UNO-MES
039600             VARYING IX-MOV FROM 1 BY 1
039700             UNTIL IX-MOV > WKS-TOPE-MOVS.
039800 1310-ALIMENTA-MES-E. EXIT.
039900
040000 1311-RELEASA-UNO-MES SECTION.
040100     IF WKS-MOV-MES (IX-MOV) NOT = 99
040200        MOVE WKS-MOV-TIPO  (IX-MOV) TO WKS-W-TIPO
040300        MOVE WKS-MOV-MES   (IX-MOV) TO WKS-W-MES
040400        MOVE WKS-MOV-MONTO (IX-MOV) TO WKS-W-MONTO
040500        RELEASE WORK-REG
040600     END-IF.
040700 1311-RELEASA-UNO-MES-E. EXIT.
040800
040900 1320-IMPRIME-MES SECTION.
041000     RETURN WORKFILE
041100       AT END SET FIN-WORKFILE TO TRUE
041200     END-RETURN
041300     PERFORM 1330-GENERA-LINEA-MES UNTIL FIN-WORKFILE.
041400 1320-IMPRIME-MES-E. EXIT.
041500
041600 1330-GENERA-LINEA-MES SECTION.
041700     MOVE WKS-NOMBRE-MES-TBL (WKS-W-MES) TO WKS-NOMBRE-MES-CORRIENTE
041800     GENERATE DET-MES
041900     RETURN WORKFILE
042000       AT END SET FIN-WORKFILE TO TRUE
042100     END-RETURN.
042200 1330-GENERA-LINEA-MES-E. EXIT.
042300
042400 9000-ESTADISTICAS SECTION.
042500     DISPLAY '******************************************'
042600     MOVE    WKS-REG-LEIDOS          TO   WKS-MASCARA
042700     DISPLAY 'CUENTAS LEIDAS DE SYSIN:     ' WKS-MASCARA
042800     MOVE    WKS-CON-CUENTAS-CONSULTA TO   WKS-MASCARA
042900     DISPLAY 'CUENTAS PROCESADAS:          ' WKS-MASCARA
043000     MOVE    WKS-CON-MOVS-FILTRADOS   TO   WKS-MASCARA
043100     DISPLAY 'MOVIMIENTOS FILTRADOS:       ' WKS-MASCARA
043200     MOVE    WKS-CON-MOVS-SIN-FECHA   TO   WKS-MASCARA
043300     DISPLAY 'EXCLUIDOS DE TENDENCIA:      ' WKS-MASCARA
043400     DISPLAY '******************************************'.
043500 9000-ESTADISTICAS-E. EXIT.
