000100******************************************************************
000200*              REGISTRO MAESTRO DE CUENTAS  (CTMAES)               *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / CUENTAS                       *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS, UNA POSICION POR   *
000800*             : CUENTA, LLAVE PRIMARIA POR ID DE CUENTA, LLAVE    *
000900*             : ALTERNA UNICA POR NUMERO DE CUENTA.               *
001000*             : SE AGREGA FECHA DE APERTURA (VISTA REDEFINIDA    *
001010*             : POR ANO/MES/DIA PARA ANTIGUEDAD DE CUENTA).      *
001020*             : LONGITUD DE REGISTRO: 364 BYTES                  *
001100******************************************************************
001200 01  REG-CTMAES.
001300     02  CTMT-LLAVE.
001400         04  CTMT-ID-CUENTA         PIC 9(09).
001500     02  CTMT-NUMERO                PIC X(20).
001600     02  CTMT-SALDO                 PIC S9(15)V99.
001700     02  CTMT-TIPO                  PIC X(20).
001800         88  CTMT-TIPO-AHORRO           VALUE 'SAVINGS'.
001900         88  CTMT-TIPO-CORRIENTE        VALUE 'CHECKING'.
002000     02  CTMT-ID-USUARIO            PIC 9(09).
002100     02  CTMT-ESTADO                PIC X(15).
002200         88  CTMT-ACTIVA                VALUE 'ACTIVE'.
002300         88  CTMT-INACTIVA              VALUE 'INACTIVE'.
002400     02  CTMT-NOMBRE                PIC X(255).
002500     02  CTMT-MONEDA                PIC X(03).
002510     02  CTMT-FECHA-APERTURA        PIC X(08).
002520     02  CTMT-FECHA-APERTURA-R REDEFINES CTMT-FECHA-APERTURA.
002530         04  CTMT-ANI-APERTURA      PIC 9(04).
002540         04  CTMT-MES-APERTURA      PIC 9(02).
002550         04  CTMT-DIA-APERTURA      PIC 9(02).
002600     02  FILLER                     PIC X(08).
