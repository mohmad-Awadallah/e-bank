000100******************************************************************
000200*          REGISTRO MAESTRO DE PAGOS DE SERVICIOS (PSMAES)        *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / PAGO DE SERVICIOS             *
000700* DESCRIPCION : MAESTRO DE PAGOS, ACCESO RELATIVO POR PSMT-ID.    *
000800*             : SE AGREGA VISTA REDEFINIDA DE FECHA DE PAGO Y     *
000810*             : CANAL POR EL QUE SE APLICO EL PAGO.               *
000900*             : LONGITUD DE REGISTRO: 193 BYTES (REAL)            *
001000******************************************************************
001100 01  REG-PSMAES.
001200     02  PSMT-ID                    PIC 9(09).
001300     02  PSMT-CTA-PAGADOR           PIC X(20).
001400     02  PSMT-COD-AFILIADO          PIC X(30).
001500     02  PSMT-REF-CLIENTE           PIC X(50).
001600     02  PSMT-MONTO                 PIC S9(15)V99.
001700     02  PSMT-FECHA-PAGO            PIC X(26).
001710     02  PSMT-FECHA-PAGO-R REDEFINES PSMT-FECHA-PAGO.
001720         04  PSMT-FECHA-PAGO-DIA    PIC X(10).
001730         04  FILLER                 PIC X(16).
001800     02  PSMT-NUM-RECIBO            PIC X(30).
001810     02  PSMT-CANAL-PAGO            PIC X(10).
001900     02  FILLER                     PIC X(01).
