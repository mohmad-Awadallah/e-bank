000100******************************************************************
000200*         REGISTRO MAESTRO DE BILLETERAS DIGITALES (BDMAES)       *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / BILLETERA DIGITAL              *
000700* DESCRIPCION : MAESTRO DE BILLETERAS, ACCESO RELATIVO POR       *
000800*             : BDMT-ID.  SE AGREGAN VISTA REDEFINIDA DE LA      *
000810*             : DIRECCION (PREFIJO + BLOQUES) Y FECHA DE ALTA    *
000820*             : REDEFINIDA POR ANO/MES/DIA.                      *
000900*             : LONGITUD DE REGISTRO: 88 BYTES                  *
001000******************************************************************
001100 01  REG-BDMAES.
001200     02  BDMT-ID                    PIC 9(09).
001300     02  BDMT-ID-USUARIO            PIC 9(09).
001400     02  BDMT-DIRECCION             PIC X(19).
001410     02  BDMT-DIRECCION-R REDEFINES BDMT-DIRECCION.
001420         04  BDMT-DIR-PREFIJO       PIC X(04).
001430         04  BDMT-DIR-BLOQUE-1      PIC X(05).
001440         04  BDMT-DIR-BLOQUE-2      PIC X(05).
001450         04  BDMT-DIR-BLOQUE-3      PIC X(05).
001500     02  BDMT-TIPO                  PIC X(15).
001600     02  BDMT-TELEFONO              PIC X(20).
001610     02  BDMT-FECHA-CREACION        PIC X(08).
001620     02  BDMT-FECHA-CREACION-R REDEFINES BDMT-FECHA-CREACION.
001630         04  BDMT-ANI-CREACION      PIC 9(04).
001640         04  BDMT-MES-CREACION      PIC 9(02).
001650         04  BDMT-DIA-CREACION      PIC 9(02).
001700     02  BDMT-VERIFICADA            PIC X(01).
001800         88  BDMT-ES-VERIFICADA         VALUE 'Y'.
001900         88  BDMT-NO-VERIFICADA         VALUE 'N'.
002000     02  FILLER                     PIC X(07).
