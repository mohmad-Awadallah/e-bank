000100******************************************************************
000200* FECHA       : 07/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BANCA ELECTRONICA / TARJETA DE CREDITO           *
000500* PROGRAMA    : BKTC1B05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EMITE, APLICA PAGOS, ACTUALIZA LIMITE Y          *
000800*             : DESACTIVA TARJETAS DE CREDITO (TCMAES) LEIDAS    *
000900*             : DESDE SYSIN CONTRA EL MAESTRO DE CUENTAS.        *
001000* ARCHIVOS    : CTMAES=A/C  TCMAES=A/C                          *
001100* ACCION (ES) : E=EMITIR, P=PAGAR, L=ACTUALIZA LIMITE,          *
001200*             : D=DESACTIVAR                                    *
001300* INSTALADO   : 07/02/2024                                       *
001400* BPM/RATIONAL: 241184                                           *
001500* NOMBRE      : ADMINISTRACION DE TARJETAS BANCA ELECTRONICA     *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    BKTC1B05.
001900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002000 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002100 DATE-WRITTEN.                  07/02/2024.
002200 DATE-COMPILED.                 07/02/2024.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                     B I T A C O R A   D E   C A M B I O S      *
002600*-----------------------------------------------------------------*
002700* FECHA     PROGR  TICKET   DESCRIPCION                          *
002800* --------  -----  -------  ------------------------------------ *
002900* 07/02/1994 PEDR  228866   VERSION ORIGINAL: EMISION DE TARJETA *
003000*                           LIGADA A CUENTA EXISTENTE.           *
003100* 19/08/1995 JLMR  229010   SE AGREGA APLICACION DE PAGOS CONTRA *
003200*                           SALDO DISPONIBLE.                   *
003300* 02/02/1998 PEDR  230012   SE AGREGA ACTUALIZACION DE LIMITE    *
003400*                           CON AJUSTE PROPORCIONAL AL SALDO.    *
003500* 08/01/1999 PEDR  230512   REVISION DE SIGLO: VENCIMIENTO A     *
003600*                           CUATRO DIGITOS DE ANO.               *
003700* 14/03/2000 JLMR  230780   SE AGREGA DESACTIVACION DE TARJETA.  *
003800* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
003900*                           AL FINAL DE CORRIDA.                 *
004000* 18/03/2024 PEDR  241184   MIGRACION A BANCA ELECTRONICA: SE    *
004100*                           DESPRENDE DEL ADMINISTRADOR DE       *
004200*                           CUENTAS DE AHORRO EL MODULO DE       *
004300*                           TARJETA DE CREDITO.                 *
004330* 05/08/2024 PEDR  241199   SE AMPLIA TCMAES CON VISTAS          *
004340*                           REDEFINIDAS DE NUMERO Y VENCIMIENTO, *
004350*                           MARCA DE TARJETA Y CRONOMETRO DE     *
004360*                           CORRIDA.                             *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.               IBM-370.
004800 OBJECT-COMPUTER.               IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGITOS    IS '0' THRU '9'
005200     UPSI-0 IS SW-TARJETA-HABILITADA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CTMAES ASSIGN TO CTMAES
005600            ORGANIZATION  IS INDEXED
005700            ACCESS MODE   IS DYNAMIC
005800            RECORD KEY    IS CTMT-LLAVE
005900            ALTERNATE RECORD KEY IS CTMT-NUMERO
006000                             WITH DUPLICATES
006100            FILE STATUS   IS FS-CTMAES
006200                             FSE-CTMAES.
006300     SELECT TCMAES ASSIGN TO TCMAES
006400            ORGANIZATION  IS RELATIVE
006500            ACCESS MODE   IS DYNAMIC
006600            RELATIVE KEY  IS WKS-TCMAES-RELATIVO
006700            FILE STATUS   IS FS-TCMAES
006800                             FSE-TCMAES.
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007300******************************************************************
007400*   MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
007500 FD  CTMAES.
007600     COPY CTMAES.
007700*   MAESTRO DE TARJETAS DE CREDITO.
007800 FD  TCMAES.
007900     COPY TCMAES.
008000 WORKING-STORAGE SECTION.
008010     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
008020     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
008030     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     02  WKS-STATUS.
008600*      MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
008700         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
008800         04  FSE-CTMAES.
008900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009200*      MAESTRO DE TARJETAS DE CREDITO.
009300         04  FS-TCMAES             PIC 9(02) VALUE ZEROES.
009400         04  FSE-TCMAES.
009500             08  FSE-RETURN-TC     PIC S9(4) COMP-5 VALUE 0.
009600             08  FSE-FUNCTION-TC   PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FEEDBACK-TC   PIC S9(4) COMP-5 VALUE 0.
009800*      VARIABLES RUTINA DE FSE
009900         04  PROGRAMA              PIC X(08) VALUE SPACES.
010000         04  ARCHIVO               PIC X(08) VALUE SPACES.
010100         04  ACCION-FSE            PIC X(10) VALUE SPACES.
010200         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010300******************************************************************
010400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010500******************************************************************
010600 01  WKS-VARIABLES-TRABAJO.
010700     02  WKS-TCMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
010800     02  WKS-TCMAES-TOPE           PIC 9(08) COMP VALUE ZEROES.
010900     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
011000     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
011100     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
011200     02  WKS-CON-EMISIONES         PIC 9(07) COMP-3 VALUE ZEROES.
011300     02  WKS-CON-PAGOS             PIC 9(07) COMP-3 VALUE ZEROES.
011400     02  WKS-CON-CAMBIOS-LIMITE    PIC 9(07) COMP-3 VALUE ZEROES.
011500     02  WKS-CON-DESACTIVACIONES   PIC 9(07) COMP-3 VALUE ZEROES.
011600     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
011700     02  WKS-DIFERENCIA-LIMITE     PIC S9(15)V99 VALUE ZEROES.
011800     02  WKS-SEMILLA               PIC 9(08) COMP VALUE ZEROES.
011810     02  WKS-TARJETA-OP            PIC 9(09) COMP VALUE ZEROES.
011820     02  WKS-TARJETA-COCIENTE      PIC 9(09) COMP VALUE ZEROES.
011830     02  WKS-TARJETA-B1            PIC 9(04) VALUE ZEROES.
011840     02  WKS-TARJETA-B2            PIC 9(04) VALUE ZEROES.
011850     02  WKS-TARJETA-B3            PIC 9(04) VALUE ZEROES.
011860     02  WKS-TARJETA-B4            PIC 9(04) VALUE ZEROES.
011900     02  WKS-CVV-GENERADO          PIC 9(03) VALUE ZEROES.
012000     02  WKS-FLAGS.
012100         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
012200             88  FIN-SYSIN                    VALUE 1.
012300         04  WKS-CUENTA-OK         PIC 9(01) VALUE ZEROES.
012400             88  CUENTA-LIGADA-OK             VALUE 1.
012500         04  WKS-TARJETA-OK        PIC 9(01) VALUE ZEROES.
012600             88  TARJETA-OK                   VALUE 1.
012700******************************************************************
012800*              FECHA DE PROCESO Y VENCIMIENTO                    *
012900******************************************************************
013000 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     04  WKS-ANI-PROCESO           PIC 9(04).
013300     04  WKS-MES-PROCESO           PIC 9(02).
013400     04  WKS-DIA-PROCESO           PIC 9(02).
013500 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
013510 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
013520     04  WKS-HOR-PROCESO           PIC 9(02).
013530     04  WKS-MIN-PROCESO           PIC 9(02).
013540     04  WKS-SEG-PROCESO           PIC 9(02).
013550     04  FILLER                    PIC 9(02).
013600 01  WKS-FECHA-VENCE               PIC 9(08) VALUE ZEROES.
013700 01  WKS-FECHA-VENCE-R REDEFINES WKS-FECHA-VENCE.
013800     04  WKS-ANI-VENCE             PIC 9(04).
013900     04  WKS-MES-VENCE             PIC 9(02).
014000     04  WKS-DIA-VENCE             PIC 9(02).
014100 01  WKS-FECHA-VENCE-EDIT.
014200     02  WKS-MES-VENCE-EDIT        PIC 9(02).
014300     02  FILLER                    PIC X(01) VALUE '/'.
014400     02  WKS-ANI-VENCE-EDIT        PIC 9(04).
014500******************************************************************
014600*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
014700******************************************************************
014800 01  WKS-SOLICITUD.
014900     02  WKS-SOL-ACCION            PIC X(01).
015000         88  SOL-EMITIR                VALUE 'E'.
015100         88  SOL-PAGAR                 VALUE 'P'.
015200         88  SOL-ACTUALIZA-LIMITE      VALUE 'L'.
015300         88  SOL-DESACTIVAR            VALUE 'D'.
015400     02  WKS-SOL-ID-CUENTA         PIC 9(09).
015500     02  WKS-SOL-ID-TARJETA        PIC 9(08).
015600     02  WKS-SOL-NOMBRE-TITULAR    PIC X(100).
015700     02  WKS-SOL-TIPO              PIC X(10).
015800     02  WKS-SOL-LIMITE            PIC S9(13)V99.
015900     02  WKS-SOL-MONTO             PIC S9(13)V99.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L               *
016400******************************************************************
016500 0100-MAIN SECTION.
016600     PERFORM 0200-APERTURA-ARCHIVOS
016700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
016800     ACCEPT WKS-HORA-PROCESO  FROM TIME
016850     MOVE WKS-HORA-PROCESO    TO WKS-HORA-INICIO-CORRIDA
016900     MOVE WKS-HORA-PROCESO    TO WKS-SEMILLA
017000     PERFORM 0300-LEE-SOLICITUD
017100     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
017200             UNTIL FIN-SYSIN
017300     PERFORM 9000-ESTADISTICAS
017400     PERFORM 9900-CIERRA-ARCHIVOS
017500     STOP RUN.
017600 0100-MAIN-E. EXIT.
017700
017800 0200-APERTURA-ARCHIVOS SECTION.
017900     MOVE   'BKTC1B05'  TO   PROGRAMA
018000     OPEN I-O CTMAES
018100     IF FS-CTMAES NOT EQUAL 0 AND 97
018200        MOVE 'OPEN'     TO    ACCION-FSE
018300        MOVE SPACES     TO    LLAVE-FSE
018400        MOVE 'CTMAES'   TO    ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
018600                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
018700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
018800                UPON CONSOLE
018900        MOVE  91        TO RETURN-CODE
019000        STOP RUN
019100     END-IF
019200     OPEN I-O TCMAES
019300     IF FS-TCMAES NOT EQUAL 0 AND 97
019400        MOVE 'OPEN'     TO    ACCION-FSE
019500        MOVE SPACES     TO    LLAVE-FSE
019600        MOVE 'TCMAES'   TO    ARCHIVO
019700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
019800                              LLAVE-FSE, FS-TCMAES, FSE-TCMAES
019900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TCMAES<<<"
020000                UPON CONSOLE
020100        MOVE  91        TO RETURN-CODE
020200        STOP RUN
020300     END-IF
020400     PERFORM 0250-LOCALIZA-TOPE-TCMAES.
020500 0200-APERTURA-ARCHIVOS-E. EXIT.
020600
020700******************************************************************
020800*   LOCALIZA EL ULTIMO RELATIVO UTILIZADO PARA CONTINUAR LA      *
020900*   NUMERACION DE TCMT-ID EN CORRIDAS SUCESIVAS.                 *
021000******************************************************************
021100 0250-LOCALIZA-TOPE-TCMAES SECTION.
021200     MOVE 0 TO WKS-TCMAES-TOPE
021300     MOVE 1 TO WKS-TCMAES-RELATIVO
021400     READ TCMAES NEXT RECORD
021500     PERFORM 0255-ACUMULA-TOPE-TCMAES
021600             UNTIL FS-TCMAES = '10'
021700     ADD 1 TO WKS-TCMAES-TOPE.
021800 0250-LOCALIZA-TOPE-TCMAES-E. EXIT.
021900
022000 0255-ACUMULA-TOPE-TCMAES SECTION.
022100     MOVE WKS-TCMAES-RELATIVO TO WKS-TCMAES-TOPE
022200     READ TCMAES NEXT RECORD.
022300 0255-ACUMULA-TOPE-TCMAES-E. EXIT.
022400
022500 0300-LEE-SOLICITUD SECTION.
022600     MOVE SPACES TO WKS-SOLICITUD
022700     ACCEPT WKS-SOLICITUD FROM SYSIN
022800     ADD 1 TO WKS-REG-LEIDOS
022900     IF WKS-SOLICITUD = SPACES
023000        MOVE 1 TO WKS-FIN-SYSIN
023100     END-IF.
023200 0300-LEE-SOLICITUD-E. EXIT.
023300
023400******************************************************************
023500*             D E S P A C H O   D E   S O L I C I T U D          *
023600******************************************************************
023700 1000-PROCESA-SOLICITUD SECTION.
023800     IF SOL-EMITIR
023900        PERFORM 1100-EMITE-TARJETA THRU 1100-EMITE-TARJETA-E
024000     ELSE
024100     IF SOL-PAGAR
024200        PERFORM 1200-APLICA-PAGO THRU 1200-APLICA-PAGO-E
024300     ELSE
024400     IF SOL-ACTUALIZA-LIMITE
024500        PERFORM 1300-ACTUALIZA-LIMITE THRU 1300-ACTUALIZA-LIMITE-E
024600     ELSE
024700     IF SOL-DESACTIVAR
024800        PERFORM 1400-DESACTIVA-TARJETA THRU 1400-DESACTIVA-TARJETA-E
024900     ELSE
025000        ADD 1 TO WKS-REG-RECHAZADOS
025100        DISPLAY 'BKTC1B05, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
025200     END-IF
025300     END-IF
025400     END-IF
025500     END-IF
025600     PERFORM 0300-LEE-SOLICITUD.
025700 1000-PROCESA-SOLICITUD-E. EXIT.
025800
025900******************************************************************
026000*                     E M I T I R   T A R J E T A                *
026100******************************************************************
026200 1100-EMITE-TARJETA SECTION.
026300     MOVE WKS-SOL-ID-CUENTA   TO CTMT-ID-CUENTA
026400     PERFORM 2000-LEE-CTMAES-POR-ID
026500     IF NOT CUENTA-LIGADA-OK
026600        ADD 1 TO WKS-REG-RECHAZADOS
026700        DISPLAY 'BKTC1B05, CUENTA LIGADA NO EXISTE: '
026800                WKS-SOL-ID-CUENTA
026900     ELSE
027000        IF WKS-SOL-LIMITE NOT > 0
028000           ADD 1 TO WKS-REG-RECHAZADOS
028100           DISPLAY 'BKTC1B05, LIMITE INVALIDO PARA CUENTA: '
028200                   WKS-SOL-ID-CUENTA
028300        ELSE
028400           PERFORM 1110-ESCRIBE-TCMAES THRU 1110-ESCRIBE-TCMAES-E
028500        END-IF
028600     END-IF.
028700 1100-EMITE-TARJETA-E. EXIT.
028800
028900 1110-ESCRIBE-TCMAES SECTION.
029000     MOVE WKS-TCMAES-TOPE     TO WKS-TCMAES-RELATIVO
029100     MOVE WKS-TCMAES-RELATIVO TO TCMT-ID
029200     PERFORM 1120-GENERA-NUMERO-TARJETA
029300             THRU 1120-GENERA-NUMERO-TARJETA-E
029400     MOVE WKS-SOL-NOMBRE-TITULAR TO TCMT-NOMBRE-TITULAR
029500     MOVE WKS-ANI-PROCESO     TO WKS-ANI-VENCE
029600     ADD 3                   TO WKS-ANI-VENCE
029700     MOVE WKS-MES-PROCESO     TO WKS-MES-VENCE
029800     MOVE WKS-DIA-PROCESO     TO WKS-DIA-VENCE
029900     MOVE WKS-MES-VENCE       TO WKS-MES-VENCE-EDIT
030000     MOVE WKS-ANI-VENCE       TO WKS-ANI-VENCE-EDIT
030100     MOVE WKS-FECHA-VENCE-EDIT TO TCMT-FECHA-VENCE
030200     COMPUTE WKS-TARJETA-OP = WKS-SEMILLA + WKS-TCMAES-RELATIVO
030210     DIVIDE WKS-TARJETA-OP BY 900
030220             GIVING WKS-TARJETA-COCIENTE
030230             REMAINDER WKS-CVV-GENERADO
030240     ADD 100                  TO WKS-CVV-GENERADO
030400     MOVE WKS-CVV-GENERADO    TO TCMT-CVV
030500     MOVE WKS-SOL-TIPO        TO TCMT-TIPO
030600     MOVE WKS-SOL-ID-CUENTA   TO TCMT-ID-CUENTA
030700     SET TCMT-ES-ACTIVA       TO TRUE
030800     MOVE WKS-SOL-LIMITE      TO TCMT-LIMITE-CREDITO
030900     MOVE WKS-SOL-LIMITE      TO TCMT-SALDO-DISPONIBLE
030950     EVALUATE TCMT-NUM-BLOQUE-1(1:1)
030960        WHEN '4'
030970           MOVE 'VISA'           TO TCMT-MARCA
030980        WHEN '5'
030990           MOVE 'MASTERCARD'     TO TCMT-MARCA
030995        WHEN OTHER
030996           MOVE 'AMEX'           TO TCMT-MARCA
030997     END-EVALUATE
031000     WRITE REG-TCMAES
031100     IF FS-TCMAES NOT = 0
031200        DISPLAY 'ERROR AL ESCRIBIR TCMAES, STATUS: ' FS-TCMAES
031300     END-IF
031400     ADD 1 TO WKS-TCMAES-TOPE
031500     ADD 1 TO WKS-CON-EMISIONES
031600     ADD 1 TO WKS-REG-ACEPTADOS.
031700 1110-ESCRIBE-TCMAES-E. EXIT.
031800
031900******************************************************************
032000*   GENERA UN NUMERO DE TARJETA DE 16 DIGITOS AGRUPADO EN        *
032100*   CUATRO BLOQUES DE CUATRO, A PARTIR DE LA HORA DE PROCESO Y   *
032200*   EL RELATIVO DE LA TARJETA.                                  *
032300******************************************************************
032400 1120-GENERA-NUMERO-TARJETA SECTION.
032410     MOVE WKS-SEMILLA                              TO WKS-TARJETA-OP
032420     DIVIDE WKS-TARJETA-OP BY 9999
032430             GIVING WKS-TARJETA-COCIENTE
032440             REMAINDER WKS-TARJETA-B1
032500     COMPUTE WKS-TARJETA-OP =
032510             WKS-SEMILLA + WKS-TCMAES-RELATIVO
032520     DIVIDE WKS-TARJETA-OP BY 9999
032530             GIVING WKS-TARJETA-COCIENTE
032540             REMAINDER WKS-TARJETA-B2
032600     COMPUTE WKS-TARJETA-OP = WKS-TCMAES-RELATIVO * 37
032610     DIVIDE WKS-TARJETA-OP BY 9999
032620             GIVING WKS-TARJETA-COCIENTE
032630             REMAINDER WKS-TARJETA-B3
032700     COMPUTE WKS-TARJETA-OP =
032710             WKS-SEMILLA + (WKS-TCMAES-RELATIVO * 7)
032720     DIVIDE WKS-TARJETA-OP BY 9999
032730             GIVING WKS-TARJETA-COCIENTE
032740             REMAINDER WKS-TARJETA-B4
032900     STRING WKS-TARJETA-B1      DELIMITED BY SIZE
032910            '-'                 DELIMITED BY SIZE
032920            WKS-TARJETA-B2      DELIMITED BY SIZE
032930            '-'                 DELIMITED BY SIZE
032940            WKS-TARJETA-B3      DELIMITED BY SIZE
032950            '-'                 DELIMITED BY SIZE
032960            WKS-TARJETA-B4      DELIMITED BY SIZE
032970            INTO TCMT-NUMERO-TARJETA
032980     END-STRING.
033000 1120-GENERA-NUMERO-TARJETA-E. EXIT.
033100
033200******************************************************************
033300*                        P A G A R   T A R J E T A               *
033400******************************************************************
033500 1200-APLICA-PAGO SECTION.
033600     MOVE WKS-SOL-ID-TARJETA  TO WKS-TCMAES-RELATIVO
033700     PERFORM 2100-LEE-TCMAES-POR-ID
033800     IF NOT TARJETA-OK
033900        ADD 1 TO WKS-REG-RECHAZADOS
034000        DISPLAY 'BKTC1B05, TARJETA NO EXISTE: ' WKS-SOL-ID-TARJETA
034100     ELSE
034200        IF NOT TCMT-ES-ACTIVA
034300           ADD 1 TO WKS-REG-RECHAZADOS
034400           DISPLAY 'BKTC1B05, TARJETA INACTIVA: ' WKS-SOL-ID-TARJETA
034500        ELSE
034600           IF TCMT-SALDO-DISPONIBLE < WKS-SOL-MONTO
034700              ADD 1 TO WKS-REG-RECHAZADOS
034800              DISPLAY 'BKTC1B05, SALDO DISPONIBLE INSUFICIENTE: '
034900                      WKS-SOL-ID-TARJETA
035000           ELSE
035100              SUBTRACT WKS-SOL-MONTO FROM TCMT-SALDO-DISPONIBLE
035200              PERFORM 2200-REESCRIBE-TCMAES
035300              ADD 1 TO WKS-CON-PAGOS
035400              ADD 1 TO WKS-REG-ACEPTADOS
035500           END-IF
035600        END-IF
035700     END-IF.
035800 1200-APLICA-PAGO-E. EXIT.
035900
036000******************************************************************
036100*                A C T U A L I Z A R   L I M I T E               *
036200******************************************************************
036300 1300-ACTUALIZA-LIMITE SECTION.
036400     MOVE WKS-SOL-ID-TARJETA  TO WKS-TCMAES-RELATIVO
036500     PERFORM 2100-LEE-TCMAES-POR-ID
036600     IF NOT TARJETA-OK
036700        ADD 1 TO WKS-REG-RECHAZADOS
036800        DISPLAY 'BKTC1B05, TARJETA NO EXISTE: ' WKS-SOL-ID-TARJETA
036900     ELSE
037000        IF NOT TCMT-ES-ACTIVA
037100           ADD 1 TO WKS-REG-RECHAZADOS
037200           DISPLAY 'BKTC1B05, TARJETA INACTIVA: ' WKS-SOL-ID-TARJETA
037300        ELSE
037400           IF WKS-SOL-LIMITE NOT > 0
037500              ADD 1 TO WKS-REG-RECHAZADOS
037600              DISPLAY 'BKTC1B05, NUEVO LIMITE INVALIDO: '
037700                      WKS-SOL-ID-TARJETA
037800           ELSE
037900              COMPUTE WKS-DIFERENCIA-LIMITE =
038000                      WKS-SOL-LIMITE - TCMT-LIMITE-CREDITO
038100              MOVE WKS-SOL-LIMITE TO TCMT-LIMITE-CREDITO
038200              ADD WKS-DIFERENCIA-LIMITE TO TCMT-SALDO-DISPONIBLE
038300              PERFORM 2200-REESCRIBE-TCMAES
038400              ADD 1 TO WKS-CON-CAMBIOS-LIMITE
038500              ADD 1 TO WKS-REG-ACEPTADOS
038600           END-IF
038700        END-IF
038800     END-IF.
038900 1300-ACTUALIZA-LIMITE-E. EXIT.
039000
039100******************************************************************
039200*                  D E S A C T I V A R   T A R J E T A           *
039300******************************************************************
039400 1400-DESACTIVA-TARJETA SECTION.
039500     MOVE WKS-SOL-ID-TARJETA  TO WKS-TCMAES-RELATIVO
039600     PERFORM 2100-LEE-TCMAES-POR-ID
039700     IF NOT TARJETA-OK
039800        ADD 1 TO WKS-REG-RECHAZADOS
039900        DISPLAY 'BKTC1B05, TARJETA NO EXISTE: ' WKS-SOL-ID-TARJETA
040000     ELSE
040100        SET TCMT-ES-INACTIVA TO TRUE
040200        PERFORM 2200-REESCRIBE-TCMAES
040300        ADD 1 TO WKS-CON-DESACTIVACIONES
040400        ADD 1 TO WKS-REG-ACEPTADOS
040500     END-IF.
040600 1400-DESACTIVA-TARJETA-E. EXIT.
040700
040800******************************************************************
040900*              L E C T U R A S   A   L O S   M A E S T R O S     *
041000******************************************************************
041100 2000-LEE-CTMAES-POR-ID SECTION.
041200     MOVE 0 TO WKS-CUENTA-OK
041300     READ CTMAES KEY IS CTMT-LLAVE
041400       INVALID KEY
041500          DISPLAY 'CTMAES, ERROR NO ENCONTRO CUENTA: '
041600                  CTMT-ID-CUENTA
041700       NOT INVALID KEY
041800          MOVE 1 TO WKS-CUENTA-OK
041900     END-READ.
042000 2000-LEE-CTMAES-POR-ID-E. EXIT.
042100
042200 2100-LEE-TCMAES-POR-ID SECTION.
042300     MOVE 0 TO WKS-TARJETA-OK
042400     READ TCMAES
042500       INVALID KEY
042600          DISPLAY 'TCMAES, ERROR NO ENCONTRO TARJETA: '
042700                  WKS-TCMAES-RELATIVO
042800       NOT INVALID KEY
042900          MOVE 1 TO WKS-TARJETA-OK
043000     END-READ.
043100 2100-LEE-TCMAES-POR-ID-E. EXIT.
043200
043300 2200-REESCRIBE-TCMAES SECTION.
043400     REWRITE REG-TCMAES
043500     IF FS-TCMAES NOT = 0
043600        DISPLAY 'ERROR AL REESCRIBIR TCMAES, STATUS: ' FS-TCMAES
043700     END-IF.
043800 2200-REESCRIBE-TCMAES-E. EXIT.
043900
044000 9000-ESTADISTICAS SECTION.
044010     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
044020     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
044030                                 - WKS-HORA-INICIO-CORRIDA
044100     DISPLAY '******************************************'
044200     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
044300     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
044400     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
044500     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
044600     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
044700     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
044800     MOVE    WKS-CON-EMISIONES     TO   WKS-MASCARA
044900     DISPLAY 'TARJETAS EMITIDAS:           ' WKS-MASCARA
045000     MOVE    WKS-CON-PAGOS         TO   WKS-MASCARA
045100     DISPLAY 'PAGOS APLICADOS:             ' WKS-MASCARA
045200     MOVE    WKS-CON-CAMBIOS-LIMITE TO  WKS-MASCARA
045300     DISPLAY 'CAMBIOS DE LIMITE:           ' WKS-MASCARA
045400     MOVE    WKS-CON-DESACTIVACIONES TO WKS-MASCARA
045500     DISPLAY 'TARJETAS DESACTIVADAS:       ' WKS-MASCARA
045550     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
045600     DISPLAY '******************************************'.
045700 9000-ESTADISTICAS-E. EXIT.
045800
045900 9900-CIERRA-ARCHIVOS SECTION.
046000     CLOSE CTMAES
046100     CLOSE TCMAES.
046200 9900-CIERRA-ARCHIVOS-E. EXIT.
