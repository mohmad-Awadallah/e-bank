000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BANCA ELECTRONICA / GIROS BANCARIOS              *
000500* PROGRAMA    : BKGB1B03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : INICIA, COMPLETA Y CANCELA GIROS BANCARIOS       *
000800*             : INTERBANCARIOS (GBMAES) LEIDOS DESDE SYSIN.      *
000900*             : EL GIRO SE LOCALIZA POR REFERENCIA MEDIANTE      *
001000*             : TABLA ORDENADA EN MEMORIA Y SEARCH ALL, YA QUE   *
001100*             : EL ARCHIVO ES DE ORGANIZACION RELATIVA Y NO      *
001200*             : ADMITE LLAVE ALTERNA.                            *
001300* ARCHIVOS    : CTMAES=A/C  GBMAES=A/C                           *
001400* ACCION (ES) : I=INICIAR, C=COMPLETAR, X=CANCELAR               *
001500* INSTALADO   : 05/02/2024                                       *
001600* BPM/RATIONAL: 241182                                           *
001700* NOMBRE      : CICLO DE VIDA DE GIROS BANCA ELECTRONICA         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    BKGB1B03.
002100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
002300 DATE-WRITTEN.                  05/02/2024.
002400 DATE-COMPILED.                 05/02/2024.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                     B I T A C O R A   D E   C A M B I O S      *
002800*-----------------------------------------------------------------*
002900* FECHA     PROGR  TICKET   DESCRIPCION                          *
003000* --------  -----  -------  ------------------------------------ *
003100* 05/02/1994 PEDR  228866   VERSION ORIGINAL: INICIO DE GIRO     *
003200*                           CON VALIDACION DE SALDO Y MONEDA.    *
003300* 19/08/1995 JLMR  229010   SE AGREGA COMPLETAR GIRO CON DEBITO  *
003400*                           A LA CUENTA REMITENTE.               *
003500* 02/02/1998 PEDR  230012   SE AGREGA CANCELACION DE GIRO        *
003600*                           PENDIENTE SIN EFECTO EN SALDO.       *
003700* 08/01/1999 PEDR  230512   REVISION DE SIGLO: FECHAS A CUATRO   *
003800*                           DIGITOS DE ANO EN INICIADO/COMPLETADO*
003900* 14/03/2000 JLMR  230780   SE AGREGA VENTANA DE VENCIMIENTO DE  *
004000*                           1 DIA PARA COMPLETAR EL GIRO.        *
004100* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
004200*                           AL FINAL DE CORRIDA.                 *
004300* 09/06/2015 DST   236200   SE SUSTITUYE EL CALCULO DE DIAS      *
004400*                           TRANSCURRIDOS POR LLAMADA A LA       *
004500*                           RUTINA COMPARTIDA BKFD1R00.          *
004600* 18/03/2024 PEDR  241182   MIGRACION A BANCA ELECTRONICA: SE    *
004700*                           DESPRENDE DE JM47ADM EL MODULO DE    *
004800*                           CICLO DE VIDA DE GIROS BANCARIOS.    *
004850* 05/08/2024 PEDR  241197   SE AMPLIA GBMAES CON VISTA           *
004860*                           REDEFINIDA DE FECHA DE INICIO, PAIS  *
004870*                           DESTINO Y CRONOMETRO DE CORRIDA.     *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.               IBM-370.
005300 OBJECT-COMPUTER.               IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS DIGITOS    IS '0' THRU '9'
005700     UPSI-0 IS SW-GIRO-HABILITADO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CTMAES ASSIGN TO CTMAES
006100            ORGANIZATION  IS INDEXED
006200            ACCESS MODE   IS DYNAMIC
006300            RECORD KEY    IS CTMT-LLAVE
006400            ALTERNATE RECORD KEY IS CTMT-NUMERO
006500                             WITH DUPLICATES
006600            FILE STATUS   IS FS-CTMAES
006700                             FSE-CTMAES.
006800     SELECT GBMAES ASSIGN TO GBMAES
006900            ORGANIZATION  IS RELATIVE
007000            ACCESS MODE   IS DYNAMIC
007100            RELATIVE KEY  IS WKS-GBMAES-RELATIVO
007200            FILE STATUS   IS FS-GBMAES
007300                             FSE-GBMAES.
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
008000 FD  CTMAES.
008100     COPY CTMAES.
008200*   MAESTRO DE GIROS BANCARIOS INTERBANCARIOS.
008300 FD  GBMAES.
008400     COPY GBMAES.
008500 WORKING-STORAGE SECTION.
008510     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
008520     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
008530     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
008600******************************************************************
008700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008800******************************************************************
008900 01  WKS-FS-STATUS.
009000     02  WKS-STATUS.
009100*      MAESTRO DE CUENTAS DE BANCA ELECTRONICA.
009200         04  FS-CTMAES             PIC 9(02) VALUE ZEROES.
009300         04  FSE-CTMAES.
009400             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009500             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009600             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009700*      MAESTRO DE GIROS BANCARIOS.
009800         04  FS-GBMAES             PIC 9(02) VALUE ZEROES.
009900         04  FSE-GBMAES.
010000             08  FSE-RETURN-GB     PIC S9(4) COMP-5 VALUE 0.
010100             08  FSE-FUNCTION-GB   PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FEEDBACK-GB   PIC S9(4) COMP-5 VALUE 0.
010300*      VARIABLES RUTINA DE FSE
010400         04  PROGRAMA              PIC X(08) VALUE SPACES.
010500         04  ARCHIVO               PIC X(08) VALUE SPACES.
010600         04  ACCION-FSE            PIC X(10) VALUE SPACES.
010700         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
010800******************************************************************
010900*      TABLA ORDENADA DE REFERENCIAS DE GIRO (SEARCH ALL)        *
011000******************************************************************
011100 01  TABLA-REFERENCIAS-GB.
011200     02  WKS-TOPE-TABLA-GB         PIC 9(05) COMP VALUE ZEROES.
011300     02  TABLA-GB-ITEM OCCURS 9999 TIMES
011400                       ASCENDING KEY IS TGB-REFERENCIA
011500                       INDEXED BY IX-GB.
011600         04  TGB-REFERENCIA        PIC X(20).
011700         04  TGB-RELATIVO          PIC 9(08) COMP.
011800******************************************************************
011900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012000******************************************************************
012100 01  WKS-VARIABLES-TRABAJO.
012200     02  WKS-GBMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
012300     02  WKS-GBMAES-TOPE           PIC 9(08) COMP VALUE ZEROES.
012400     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
012500     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
012600     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
012700     02  WKS-CON-INICIOS           PIC 9(07) COMP-3 VALUE ZEROES.
012800     02  WKS-CON-COMPLETADOS       PIC 9(07) COMP-3 VALUE ZEROES.
012900     02  WKS-CON-CANCELADOS        PIC 9(07) COMP-3 VALUE ZEROES.
013000     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
013100     02  WKS-DIAS-TRANSCURRIDOS    PIC S9(05) COMP VALUE ZEROES.
013200     02  WKS-SUFIJO-UNICO          PIC 9(08) COMP VALUE ZEROES.
013300     02  WKS-MONEDA-REMITENTE      PIC X(03).
013400     02  WKS-MONEDA-SOLICITADA     PIC X(03).
013410     02  WKS-REF-AUX               PIC X(20).
013420     02  WKS-REL-AUX               PIC 9(08) COMP.
013430     02  J                         PIC 9(05) COMP VALUE ZEROES.
013500     02  WKS-FLAGS.
013600         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
013700             88  FIN-SYSIN                    VALUE 1.
013800         04  WKS-REMIT-OK          PIC 9(01) VALUE ZEROES.
013900             88  REMIT-OK                     VALUE 1.
014000         04  WKS-GIRO-OK           PIC 9(01) VALUE ZEROES.
014100             88  GIRO-OK                      VALUE 1.
014200******************************************************************
014300*              FECHA Y HORA DE PROCESO                          *
014400******************************************************************
014500 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
014600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014700     04  WKS-ANI-PROCESO           PIC 9(04).
014800     04  WKS-MES-PROCESO           PIC 9(02).
014900     04  WKS-DIA-PROCESO           PIC 9(02).
015000 01  WKS-HORA-PROCESO              PIC 9(08) VALUE ZEROES.
015010 01  WKS-HORA-PROCESO-R REDEFINES WKS-HORA-PROCESO.
015020     04  WKS-HOR-PROCESO           PIC 9(02).
015030     04  WKS-MIN-PROCESO           PIC 9(02).
015040     04  WKS-SEG-PROCESO           PIC 9(02).
015050     04  FILLER                    PIC 9(02).
015100 01  WKS-FECHA-GIRO                PIC 9(08) VALUE ZEROES.
015110 01  WKS-FECHA-GIRO-R REDEFINES WKS-FECHA-GIRO.
015120     04  WKS-ANI-GIRO              PIC 9(04).
015130     04  WKS-MES-GIRO              PIC 9(02).
015140     04  WKS-DIA-GIRO              PIC 9(02).
015200******************************************************************
015300*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
015400******************************************************************
015500 01  WKS-SOLICITUD.
015600     02  WKS-SOL-ACCION            PIC X(01).
015700         88  SOL-INICIAR               VALUE 'I'.
015800         88  SOL-COMPLETAR             VALUE 'C'.
015900         88  SOL-CANCELAR              VALUE 'X'.
016000     02  WKS-SOL-CTA-REMITENTE     PIC X(20).
016100     02  WKS-SOL-COD-BANCO-DEST    PIC X(20).
016200     02  WKS-SOL-CTA-DESTINO       PIC X(30).
016300     02  WKS-SOL-NOMBRE-DESTINO    PIC X(40).
016400     02  WKS-SOL-MONTO             PIC S9(13)V99.
016500     02  WKS-SOL-MONEDA            PIC X(03).
016600     02  WKS-SOL-REFERENCIA        PIC X(20).
016700 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
016800******************************************************************
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L               *
017200******************************************************************
017300 0100-MAIN SECTION.
017400     PERFORM 0200-APERTURA-ARCHIVOS
017500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
017600     ACCEPT WKS-HORA-PROCESO  FROM TIME
017650     MOVE WKS-HORA-PROCESO    TO WKS-HORA-INICIO-CORRIDA
017700     MOVE WKS-HORA-PROCESO    TO WKS-SUFIJO-UNICO
017800     PERFORM 0300-LEE-SOLICITUD
017900     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
018000             UNTIL FIN-SYSIN
018100     PERFORM 9000-ESTADISTICAS
018200     PERFORM 9900-CIERRA-ARCHIVOS
018300     STOP RUN.
018400 0100-MAIN-E. EXIT.
018500
018600 0200-APERTURA-ARCHIVOS SECTION.
018700     MOVE   'BKGB1B03'  TO   PROGRAMA
018800     OPEN I-O CTMAES
018900     IF FS-CTMAES NOT EQUAL 0 AND 97
019000        MOVE 'OPEN'     TO    ACCION-FSE
019100        MOVE SPACES     TO    LLAVE-FSE
019200        MOVE 'CTMAES'   TO    ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
019400                              LLAVE-FSE, FS-CTMAES, FSE-CTMAES
019500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTMAES<<<"
019600                UPON CONSOLE
019700        MOVE  91        TO RETURN-CODE
019800        STOP RUN
019900     END-IF
020000     OPEN I-O GBMAES
020100     IF FS-GBMAES NOT EQUAL 0 AND 97
020200        MOVE 'OPEN'     TO    ACCION-FSE
020300        MOVE SPACES     TO    LLAVE-FSE
020400        MOVE 'GBMAES'   TO    ARCHIVO
020500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
020600                              LLAVE-FSE, FS-GBMAES, FSE-GBMAES
020700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO GBMAES<<<"
020800                UPON CONSOLE
020900        MOVE  91        TO RETURN-CODE
021000        STOP RUN
021100     END-IF
021200     PERFORM 0250-CARGA-TABLA-REFERENCIAS.
021300 0200-APERTURA-ARCHIVOS-E. EXIT.
021400
021500******************************************************************
021600*   CARGA EN MEMORIA LA TABLA DE REFERENCIAS DE GIRO, YA QUE     *
021700*   EL ARCHIVO RELATIVO NO ADMITE LLAVE ALTERNA.  TAMBIEN FIJA   *
021800*   EL TOPE DE RELATIVO PARA CONTINUAR LA NUMERACION.            *
021900******************************************************************
022000 0250-CARGA-TABLA-REFERENCIAS SECTION.
022100     MOVE 0 TO WKS-GBMAES-TOPE
022200     MOVE 0 TO WKS-TOPE-TABLA-GB
022300     MOVE 1 TO WKS-GBMAES-RELATIVO
022400     READ GBMAES NEXT RECORD
022410     PERFORM 0255-ACUMULA-TABLA-REFERENCIAS
022420             UNTIL FS-GBMAES = '10'
023100     ADD 1 TO WKS-GBMAES-TOPE
023200     PERFORM 0260-ORDENA-TABLA-REFERENCIAS.
023300 0250-CARGA-TABLA-REFERENCIAS-E. EXIT.

023310 0255-ACUMULA-TABLA-REFERENCIAS SECTION.
023320     MOVE WKS-GBMAES-RELATIVO TO WKS-GBMAES-TOPE
023330     ADD 1 TO WKS-TOPE-TABLA-GB
023340     MOVE GBMT-REFERENCIA     TO TGB-REFERENCIA(WKS-TOPE-TABLA-GB)
023350     MOVE WKS-GBMAES-RELATIVO TO TGB-RELATIVO(WKS-TOPE-TABLA-GB)
023360     READ GBMAES NEXT RECORD.
023370 0255-ACUMULA-TABLA-REFERENCIAS-E. EXIT.
023400
023500******************************************************************
023600*   ORDENA LA TABLA POR REFERENCIA (SORT DE BURBUJA, EL VOLUMEN  *
023700*   DE GIROS PENDIENTES POR CORRIDA ES BAJO) PARA HABILITAR      *
023800*   SEARCH ALL.                                                 *
023900******************************************************************
024000 0260-ORDENA-TABLA-REFERENCIAS SECTION.
024100     IF WKS-TOPE-TABLA-GB > 1
024200        PERFORM 0262-RECORRE-INTERNO
024300                VARYING IX-GB FROM 1 BY 1
024400                UNTIL IX-GB > WKS-TOPE-TABLA-GB - 1
024500     END-IF.
024600 0260-ORDENA-TABLA-REFERENCIAS-E. EXIT.
024650
024660 0262-RECORRE-INTERNO SECTION.
024670     PERFORM 0265-COMPARA-E-INTERCAMBIA
024680             VARYING J FROM IX-GB + 1 BY 1
024690             UNTIL J > WKS-TOPE-TABLA-GB.
024700 0262-RECORRE-INTERNO-E. EXIT.
025000
025100 0265-COMPARA-E-INTERCAMBIA SECTION.
025200     IF TGB-REFERENCIA(IX-GB) > TGB-REFERENCIA(J)
025300        MOVE TGB-REFERENCIA(IX-GB) TO WKS-REF-AUX
025310        MOVE TGB-RELATIVO(IX-GB)   TO WKS-REL-AUX
025400        MOVE TGB-REFERENCIA(J)     TO TGB-REFERENCIA(IX-GB)
025410        MOVE TGB-RELATIVO(J)       TO TGB-RELATIVO(IX-GB)
025500        MOVE WKS-REF-AUX           TO TGB-REFERENCIA(J)
025510        MOVE WKS-REL-AUX           TO TGB-RELATIVO(J)
025600     END-IF.
025700 0265-COMPARA-E-INTERCAMBIA-E. EXIT.
025800
025900 0300-LEE-SOLICITUD SECTION.
026000     MOVE SPACES TO WKS-SOLICITUD
026100     ACCEPT WKS-SOLICITUD FROM SYSIN
026200     ADD 1 TO WKS-REG-LEIDOS
026300     IF WKS-SOLICITUD = SPACES
026400        MOVE 1 TO WKS-FIN-SYSIN
026500     END-IF.
026600 0300-LEE-SOLICITUD-E. EXIT.
026700
026800******************************************************************
026900*             D E S P A C H O   D E   S O L I C I T U D          *
027000******************************************************************
027100 1000-PROCESA-SOLICITUD SECTION.
027200     IF SOL-INICIAR
027300        PERFORM 1100-INICIA-GIRO THRU 1100-INICIA-GIRO-E
027400     ELSE
027500     IF SOL-COMPLETAR
027600        PERFORM 1200-COMPLETA-GIRO THRU 1200-COMPLETA-GIRO-E
027700     ELSE
027800     IF SOL-CANCELAR
027900        PERFORM 1300-CANCELA-GIRO THRU 1300-CANCELA-GIRO-E
028000     ELSE
028100        ADD 1 TO WKS-REG-RECHAZADOS
028200        DISPLAY 'BKGB1B03, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
028300     END-IF
028400     END-IF
028500     END-IF
028600     PERFORM 0300-LEE-SOLICITUD.
028700 1000-PROCESA-SOLICITUD-E. EXIT.
028800
028900******************************************************************
029000*                    I N I C I A R   G I R O                    *
029100******************************************************************
029200 1100-INICIA-GIRO SECTION.
029300     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
029400     MOVE WKS-SOL-CTA-REMITENTE TO CTMT-NUMERO
029500     PERFORM 2000-LEE-CTMAES-POR-NUMERO
029600     IF NOT REMIT-OK
029700        MOVE 'CUENTA REMITENTE NO EXISTE' TO WKS-MENSAJE-RECHAZO
029800        PERFORM 8000-RECHAZA-SOLICITUD
029900     ELSE
030000        IF NOT CTMT-ACTIVA
030100           MOVE 'CUENTA REMITENTE INACTIVA' TO WKS-MENSAJE-RECHAZO
030200           PERFORM 8000-RECHAZA-SOLICITUD
030300        ELSE
030400           IF CTMT-SALDO < WKS-SOL-MONTO
030500              MOVE 'SALDO INSUFICIENTE' TO WKS-MENSAJE-RECHAZO
030600              PERFORM 8000-RECHAZA-SOLICITUD
030700           ELSE
030800              MOVE CTMT-MONEDA  TO WKS-MONEDA-REMITENTE
030900              MOVE WKS-SOL-MONEDA TO WKS-MONEDA-SOLICITADA
031000              INSPECT WKS-MONEDA-REMITENTE
031100                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031200                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031300              INSPECT WKS-MONEDA-SOLICITADA
031400                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031500                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031600              IF WKS-MONEDA-REMITENTE NOT = WKS-MONEDA-SOLICITADA
031700                 MOVE 'MONEDA NO COINCIDE' TO WKS-MENSAJE-RECHAZO
031800                 PERFORM 8000-RECHAZA-SOLICITUD
031900              ELSE
032000                 PERFORM 1110-ESCRIBE-GIRO-PENDIENTE
032100                         THRU 1110-ESCRIBE-GIRO-PENDIENTE-E
032200              END-IF
032300           END-IF
032400        END-IF
032500     END-IF.
032600 1100-INICIA-GIRO-E. EXIT.
032700
032800 1110-ESCRIBE-GIRO-PENDIENTE SECTION.
032900     MOVE WKS-GBMAES-TOPE      TO WKS-GBMAES-RELATIVO
033000     MOVE WKS-GBMAES-RELATIVO  TO GBMT-ID
033100     MOVE WKS-SOL-CTA-REMITENTE  TO GBMT-CTA-REMITENTE
033200     MOVE WKS-SOL-COD-BANCO-DEST TO GBMT-COD-BANCO-DEST
033300     MOVE WKS-SOL-CTA-DESTINO    TO GBMT-CTA-DESTINO
033400     MOVE WKS-SOL-NOMBRE-DESTINO TO GBMT-NOMBRE-DESTINO
033500     MOVE WKS-SOL-MONTO          TO GBMT-MONTO
033600     MOVE WKS-SOL-MONEDA         TO GBMT-MONEDA
033700     STRING 'WT-'                DELIMITED BY SIZE
033800            WKS-SUFIJO-UNICO     DELIMITED BY SIZE
033900            INTO GBMT-REFERENCIA
034000     END-STRING
034100     SET GBMT-PENDIENTE          TO TRUE
034200     STRING WKS-FECHA-PROCESO    DELIMITED BY SIZE
034300            'T'                  DELIMITED BY SIZE
034400            WKS-HORA-PROCESO     DELIMITED BY SIZE
034500            INTO GBMT-INICIADO-EN
034600     END-STRING
034700     MOVE SPACES                 TO GBMT-COMPLETADO-EN
034750     MOVE WKS-SOL-COD-BANCO-DEST(1:3) TO GBMT-PAIS-DESTINO
034800     WRITE REG-GBMAES
034900     IF FS-GBMAES NOT = 0
035000        DISPLAY 'ERROR AL ESCRIBIR GBMAES, STATUS: ' FS-GBMAES
035100     END-IF
035200     ADD 1 TO WKS-TOPE-TABLA-GB
035300     MOVE GBMT-REFERENCIA  TO TGB-REFERENCIA(WKS-TOPE-TABLA-GB)
035400     MOVE WKS-GBMAES-RELATIVO TO TGB-RELATIVO(WKS-TOPE-TABLA-GB)
035500     PERFORM 0260-ORDENA-TABLA-REFERENCIAS
035600     ADD 1 TO WKS-GBMAES-TOPE
035700     ADD 1 TO WKS-SUFIJO-UNICO
035800     ADD 1 TO WKS-CON-INICIOS
035900     ADD 1 TO WKS-REG-ACEPTADOS.
036000 1110-ESCRIBE-GIRO-PENDIENTE-E. EXIT.
036100
036200******************************************************************
036300*                   C O M P L E T A R   G I R O                 *
036400******************************************************************
036500 1200-COMPLETA-GIRO SECTION.
036600     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
036700     PERFORM 2100-LOCALIZA-GIRO-POR-REFERENCIA
036800     IF NOT GIRO-OK
036900        MOVE 'GIRO NO EXISTE' TO WKS-MENSAJE-RECHAZO
037000        PERFORM 8000-RECHAZA-SOLICITUD
037100     ELSE
037200        IF NOT GBMT-PENDIENTE
037300           MOVE 'GIRO NO ESTA PENDIENTE' TO WKS-MENSAJE-RECHAZO
037400           PERFORM 8000-RECHAZA-SOLICITUD
037500        ELSE
037600           MOVE GBMT-INICIADO-EN(1:8) TO WKS-FECHA-GIRO
037700           CALL 'BKFD1R00' USING WKS-FECHA-PROCESO,
037800                                 WKS-FECHA-GIRO,
037900                                 WKS-DIAS-TRANSCURRIDOS
038000           IF WKS-DIAS-TRANSCURRIDOS > 1
038100              MOVE 'GIRO EXPIRADO' TO WKS-MENSAJE-RECHAZO
038200              PERFORM 8000-RECHAZA-SOLICITUD
038300           ELSE
038400              PERFORM 1210-APLICA-COMPLETAR-GIRO
038500                      THRU 1210-APLICA-COMPLETAR-GIRO-E
038600           END-IF
038700        END-IF
038800     END-IF.
038900 1200-COMPLETA-GIRO-E. EXIT.
039000
039100 1210-APLICA-COMPLETAR-GIRO SECTION.
039200     MOVE GBMT-CTA-REMITENTE  TO CTMT-NUMERO
039300     PERFORM 2000-LEE-CTMAES-POR-NUMERO
039400     SUBTRACT GBMT-MONTO      FROM CTMT-SALDO
039500     PERFORM 2200-REESCRIBE-CTMAES
039600     SET GBMT-COMPLETADO      TO TRUE
039700     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
039800            'T'               DELIMITED BY SIZE
039900            WKS-HORA-PROCESO  DELIMITED BY SIZE
040000            INTO GBMT-COMPLETADO-EN
040100     END-STRING
040200     PERFORM 2300-REESCRIBE-GBMAES
040300     ADD 1 TO WKS-CON-COMPLETADOS
040400     ADD 1 TO WKS-REG-ACEPTADOS.
040500 1210-APLICA-COMPLETAR-GIRO-E. EXIT.
040600
040700******************************************************************
040800*                    C A N C E L A R   G I R O                  *
040900******************************************************************
041000 1300-CANCELA-GIRO SECTION.
041100     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
041200     PERFORM 2100-LOCALIZA-GIRO-POR-REFERENCIA
041300     IF NOT GIRO-OK
041400        MOVE 'GIRO NO EXISTE' TO WKS-MENSAJE-RECHAZO
041500        PERFORM 8000-RECHAZA-SOLICITUD
041600     ELSE
041700        IF NOT GBMT-PENDIENTE
041800           MOVE 'GIRO NO ESTA PENDIENTE' TO WKS-MENSAJE-RECHAZO
041900           PERFORM 8000-RECHAZA-SOLICITUD
042000        ELSE
042100           SET GBMT-CANCELADO TO TRUE
042200           PERFORM 2300-REESCRIBE-GBMAES
042300           ADD 1 TO WKS-CON-CANCELADOS
042400           ADD 1 TO WKS-REG-ACEPTADOS
042500        END-IF
042600     END-IF.
042700 1300-CANCELA-GIRO-E. EXIT.
042800
042900******************************************************************
043000*              L E C T U R A S   A   L O S   M A E S T R O S     *
043100******************************************************************
043200 2000-LEE-CTMAES-POR-NUMERO SECTION.
043300     MOVE 0 TO WKS-REMIT-OK
043400     READ CTMAES KEY IS CTMT-NUMERO
043500       INVALID KEY
043600          DISPLAY 'CTMAES, ERROR NO ENCONTRO CUENTA: '
043700                  CTMT-NUMERO
043800       NOT INVALID KEY
043900          MOVE 1 TO WKS-REMIT-OK
044000     END-READ.
044100 2000-LEE-CTMAES-POR-NUMERO-E. EXIT.
044200
044300 2100-LOCALIZA-GIRO-POR-REFERENCIA SECTION.
044400     MOVE 0 TO WKS-GIRO-OK
044500     SET IX-GB TO 1
044600     SEARCH ALL TABLA-GB-ITEM
044700        AT END
044800           DISPLAY 'GBMAES, ERROR NO ENCONTRO REFERENCIA: '
044900                   WKS-SOL-REFERENCIA
045000        WHEN TGB-REFERENCIA(IX-GB) = WKS-SOL-REFERENCIA
045100           MOVE TGB-RELATIVO(IX-GB) TO WKS-GBMAES-RELATIVO
045200           READ GBMAES
045300             INVALID KEY
045400                DISPLAY 'GBMAES, ERROR NO LOCALIZO RELATIVO'
045500             NOT INVALID KEY
045600                MOVE 1 TO WKS-GIRO-OK
045700           END-READ
045800     END-SEARCH.
045900 2100-LOCALIZA-GIRO-POR-REFERENCIA-E. EXIT.
046000
046100 2200-REESCRIBE-CTMAES SECTION.
046200     REWRITE REG-CTMAES
046300     IF FS-CTMAES NOT = 0
046400        DISPLAY 'ERROR AL REESCRIBIR CTMAES, STATUS: ' FS-CTMAES
046500     END-IF.
046600 2200-REESCRIBE-CTMAES-E. EXIT.
046700
046800 2300-REESCRIBE-GBMAES SECTION.
046900     REWRITE REG-GBMAES
047000     IF FS-GBMAES NOT = 0
047100        DISPLAY 'ERROR AL REESCRIBIR GBMAES, STATUS: ' FS-GBMAES
047200     END-IF.
047300 2300-REESCRIBE-GBMAES-E. EXIT.
047400
047500 8000-RECHAZA-SOLICITUD SECTION.
047600     ADD 1 TO WKS-REG-RECHAZADOS
047700     DISPLAY 'BKGB1B03, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO.
047800 8000-RECHAZA-SOLICITUD-E. EXIT.
047900
048000 9000-ESTADISTICAS SECTION.
048010     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
048020     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
048030                                 - WKS-HORA-INICIO-CORRIDA
048100     DISPLAY '******************************************'
048200     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
048300     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
048400     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
048500     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
048600     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
048700     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
048800     MOVE    WKS-CON-INICIOS       TO   WKS-MASCARA
048900     DISPLAY 'GIROS INICIADOS:             ' WKS-MASCARA
049000     MOVE    WKS-CON-COMPLETADOS   TO   WKS-MASCARA
049100     DISPLAY 'GIROS COMPLETADOS:           ' WKS-MASCARA
049200     MOVE    WKS-CON-CANCELADOS    TO   WKS-MASCARA
049300     DISPLAY 'GIROS CANCELADOS:            ' WKS-MASCARA
049350     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
049400     DISPLAY '******************************************'.
049500 9000-ESTADISTICAS-E. EXIT.
049600
049700 9900-CIERRA-ARCHIVOS SECTION.
049800     CLOSE CTMAES
049900     CLOSE GBMAES.
050000 9900-CIERRA-ARCHIVOS-E. EXIT.
