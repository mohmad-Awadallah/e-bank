000100******************************************************************
000200*           REGISTRO MAESTRO DE CUPONES DE DESCUENTO (CPMAES)     *
000300*-----------------------------------------------------------------*
000400* FECHA       : 03/02/2024                                        *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                 *
000600* APLICACION  : BANCA ELECTRONICA / CUPONES                        *
000700* DESCRIPCION : MAESTRO DE CUPONES, ACCESO RELATIVO POR SLOT       *
000800*             : 1-UP; LA LLAVE DE NEGOCIO ES CPMT-CODIGO, SE       *
000900*             : LOCALIZA POR TABLA ORDENADA + SEARCH ALL.          *
000950*             : SE AGREGA VISTA REDEFINIDA DE LA FECHA DE VENCE Y *
000960*             : CANAL AL QUE APLICA EL CUPON.                     *
001000*             : LONGITUD DE REGISTRO: 346 BYTES (REAL)            *
001100******************************************************************
001200 01  REG-CPMAES.
001300     02  CPMT-CODIGO                PIC X(30).
001400     02  CPMT-DESCRIPCION           PIC X(255).
001500     02  CPMT-TIPO-DESCUENTO        PIC X(10).
001600         88  CPMT-ES-PORCENTAJE         VALUE 'PERCENTAGE'.
001700         88  CPMT-ES-FIJO               VALUE 'FIXED'.
001800     02  CPMT-VALOR-DESCUENTO       PIC S9(09)V99.
001900     02  CPMT-FECHA-VENCE           PIC X(10).
001910     02  CPMT-FECHA-VENCE-R REDEFINES CPMT-FECHA-VENCE.
001920         04  CPMT-ANIO-VENCE        PIC X(04).
001930         04  FILLER                 PIC X(01).
001940         04  CPMT-MES-VENCE         PIC X(02).
001950         04  FILLER                 PIC X(01).
001960         04  CPMT-DIA-VENCE         PIC X(02).
002000     02  CPMT-LIMITE-USO            PIC 9(09).
002100     02  CPMT-CONTADOR-USO          PIC 9(09).
002110     02  CPMT-CANAL-APLICABLE       PIC X(10).
002200     02  CPMT-ACTIVO                PIC X(01).
002300         88  CPMT-ES-ACTIVO             VALUE 'Y'.
002400         88  CPMT-ES-INACTIVO           VALUE 'N'.
002500     02  FILLER                     PIC X(01).
