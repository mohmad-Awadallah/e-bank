000100******************************************************************
000200* FECHA       : 08/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BANCA ELECTRONICA / CUPONES DE DESCUENTO         *
000500* PROGRAMA    : BKCP1B06                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CREA, APLICA (REDIME) Y DESACTIVA CUPONES DE     *
000800*             : DESCUENTO (CPMAES) LEIDOS DESDE SYSIN.           *
000900* ARCHIVOS    : CPMAES=A/C                                       *
001000* ACCION (ES) : C=CREAR, A=APLICAR, D=DESACTIVAR                 *
001100* INSTALADO   : 08/02/2024                                       *
001200* BPM/RATIONAL: 241185                                           *
001300* NOMBRE      : ADMINISTRACION DE CUPONES BANCA ELECTRONICA      *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                    BKCP1B06.
001700 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION.                  BANCA ELECTRONICA - AREA BATCH.
001900 DATE-WRITTEN.                  08/02/2024.
002000 DATE-COMPILED.                 08/02/2024.
002100 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002200******************************************************************
002300*                     B I T A C O R A   D E   C A M B I O S      *
002400*-----------------------------------------------------------------*
002500* FECHA     PROGR  TICKET   DESCRIPCION                          *
002600* --------  -----  -------  ------------------------------------ *
002700* 08/02/1994 PEDR  228866   VERSION ORIGINAL: ALTA DE CUPONES    *
002800*                           DE DESCUENTO PROMOCIONALES.          *
002900* 19/08/1995 JLMR  229010   SE AGREGA APLICACION (REDENCION) DE  *
003000*                           CUPON CONTRA LIMITE DE USO.          *
003100* 02/02/1998 PEDR  230012   SE VALIDA PORCENTAJE MAXIMO DE 100   *
003200*                           PARA CUPONES DE TIPO PORCENTAJE.     *
003300* 08/01/1999 PEDR  230512   REVISION DE SIGLO: VENCIMIENTO A     *
003400*                           CUATRO DIGITOS DE ANO.               *
003500* 14/03/2000 JLMR  230780   SE AGREGA DESACTIVACION DE CUPON.    *
003600* 17/05/2001 CRVA  231044   SE AGREGA BITACORA DE ESTADISTICAS   *
003700*                           AL FINAL DE CORRIDA.                 *
003800* 18/03/2024 PEDR  241185   MIGRACION A BANCA ELECTRONICA: SE    *
003900*                           DESPRENDE DEL ADMINISTRADOR DE       *
004000*                           PROMOCIONES EL MODULO DE CUPONES.    *
004050* 05/08/2024 PEDR  241200   SE AMPLIA CPMAES CON VISTA           *
004060*                           REDEFINIDA DE FECHA DE VENCE, CANAL  *
004070*                           APLICABLE Y CRONOMETRO DE CORRIDA.   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.               IBM-370.
004500 OBJECT-COMPUTER.               IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITOS    IS '0' THRU '9'
004900     UPSI-0 IS SW-CUPON-HABILITADO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CPMAES ASSIGN TO CPMAES
005300            ORGANIZATION  IS RELATIVE
005400            ACCESS MODE   IS DYNAMIC
005500            RELATIVE KEY  IS WKS-CPMAES-RELATIVO
005600            FILE STATUS   IS FS-CPMAES
005700                             FSE-CPMAES.
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006200******************************************************************
006300*   MAESTRO DE CUPONES DE DESCUENTO.
006400 FD  CPMAES.
006500     COPY CPMAES.
006600 WORKING-STORAGE SECTION.
006610     77  WKS-HORA-INICIO-CORRIDA  PIC 9(08) COMP VALUE ZEROES.
006620     77  WKS-HORA-FIN-CORRIDA     PIC 9(08) COMP VALUE ZEROES.
006630     77  WKS-TIEMPO-CORRIDA       PIC S9(09) COMP-3 VALUE ZEROES.
006700******************************************************************
006800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006900******************************************************************
007000 01  WKS-FS-STATUS.
007100     02  WKS-STATUS.
007200*      MAESTRO DE CUPONES DE DESCUENTO.
007300         04  FS-CPMAES             PIC 9(02) VALUE ZEROES.
007400         04  FSE-CPMAES.
007500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
007600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
007700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
007800*      VARIABLES RUTINA DE FSE
007900         04  PROGRAMA              PIC X(08) VALUE SPACES.
008000         04  ARCHIVO               PIC X(08) VALUE SPACES.
008100         04  ACCION-FSE            PIC X(10) VALUE SPACES.
008200         04  LLAVE-FSE             PIC X(32) VALUE SPACES.
008300******************************************************************
008400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008500******************************************************************
008600 01  WKS-VARIABLES-TRABAJO.
008700     02  WKS-CPMAES-RELATIVO       PIC 9(08) COMP VALUE ZEROES.
008800     02  WKS-CPMAES-TOPE           PIC 9(08) COMP VALUE ZEROES.
008900     02  WKS-REG-LEIDOS            PIC 9(07) COMP-3 VALUE ZEROES.
009000     02  WKS-REG-ACEPTADOS         PIC 9(07) COMP-3 VALUE ZEROES.
009100     02  WKS-REG-RECHAZADOS        PIC 9(07) COMP-3 VALUE ZEROES.
009200     02  WKS-CON-CREADOS           PIC 9(07) COMP-3 VALUE ZEROES.
009300     02  WKS-CON-APLICADOS         PIC 9(07) COMP-3 VALUE ZEROES.
009400     02  WKS-CON-DESACTIVADOS      PIC 9(07) COMP-3 VALUE ZEROES.
009500     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
009600     02  WKS-REF-AUX               PIC X(30).
009700     02  WKS-REL-AUX               PIC 9(08) COMP.
009800     02  J                         PIC 9(05) COMP VALUE ZEROES.
009900     02  WKS-FLAGS.
010000         04  WKS-FIN-SYSIN         PIC 9(01) VALUE ZEROES.
010100             88  FIN-SYSIN                    VALUE 1.
010200         04  WKS-CUPON-OK          PIC 9(01) VALUE ZEROES.
010300             88  CUPON-OK                     VALUE 1.
010400         04  WKS-CUPON-DUPLICADO   PIC 9(01) VALUE ZEROES.
010500             88  CUPON-DUPLICADO              VALUE 1.
010600******************************************************************
010700*              FECHA DE PROCESO Y VENCIMIENTO                    *
010800******************************************************************
010900 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
011000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011100     04  WKS-ANI-PROCESO           PIC 9(04).
011200     04  WKS-MES-PROCESO           PIC 9(02).
011300     04  WKS-DIA-PROCESO           PIC 9(02).
011400 01  WKS-FECHA-VENCE-CUPON         PIC 9(08) VALUE ZEROES.
011500 01  WKS-FECHA-VENCE-CUPON-R REDEFINES WKS-FECHA-VENCE-CUPON.
011600     04  WKS-ANI-VENCE-CUPON       PIC 9(04).
011700     04  WKS-MES-VENCE-CUPON       PIC 9(02).
011800     04  WKS-DIA-VENCE-CUPON       PIC 9(02).
011900******************************************************************
012000*                 T A B L A   D E   C O D I G O S                 *
012100*   PERMITE LOCALIZAR UN CUPON POR CODIGO EN ARCHIVO DE           *
012200*   ORGANIZACION RELATIVA (SIN LLAVE ALTERNA) MEDIANTE            *
012300*   SEARCH ALL.                                                  *
012400******************************************************************
012500 01  TABLA-CODIGOS-CP.
012600     02  WKS-TOPE-TABLA-CP         PIC 9(05) COMP VALUE ZEROES.
012700     02  TABLA-CP-ITEM OCCURS 9999 TIMES
012800                       ASCENDING KEY IS TCP-CODIGO
012900                       INDEXED BY IX-CP.
013000         04  TCP-CODIGO            PIC X(30).
013100         04  TCP-RELATIVO          PIC 9(08) COMP.
013200******************************************************************
013300*             REGISTRO DE SOLICITUD TOMADO DE SYSIN              *
013400******************************************************************
013500 01  WKS-SOLICITUD.
013600     02  WKS-SOL-ACCION            PIC X(01).
013700         88  SOL-CREAR                 VALUE 'C'.
013800         88  SOL-APLICAR               VALUE 'A'.
013900         88  SOL-DESACTIVAR            VALUE 'D'.
014000     02  WKS-SOL-CODIGO            PIC X(30).
014100     02  WKS-SOL-DESCRIPCION       PIC X(255).
014200     02  WKS-SOL-TIPO-DESCUENTO    PIC X(10).
014300     02  WKS-SOL-VALOR-DESCUENTO   PIC S9(09)V99.
014400     02  WKS-SOL-FECHA-VENCE       PIC X(10).
014500     02  WKS-SOL-LIMITE-USO        PIC 9(09).
014550 01  WKS-SOLICITUD-APLICAR REDEFINES WKS-SOLICITUD.
014560     02  WKS-SOLA-ACCION           PIC X(01).
014570     02  WKS-SOLA-CODIGO           PIC X(30).
014580     02  FILLER                    PIC X(295).
014600 01  WKS-MENSAJE-RECHAZO           PIC X(40) VALUE SPACES.
014700******************************************************************
014800 PROCEDURE DIVISION.
014900******************************************************************
015000*               S E C C I O N    P R I N C I P A L               *
015100******************************************************************
015200 0100-MAIN SECTION.
015300     PERFORM 0200-APERTURA-ARCHIVOS
015400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
015450     ACCEPT WKS-HORA-INICIO-CORRIDA FROM TIME
015500     PERFORM 0300-LEE-SOLICITUD
015600     PERFORM 1000-PROCESA-SOLICITUD THRU 1000-PROCESA-SOLICITUD-E
015700             UNTIL FIN-SYSIN
015800     PERFORM 9000-ESTADISTICAS
015900     PERFORM 9900-CIERRA-ARCHIVOS
016000     STOP RUN.
016100 0100-MAIN-E. EXIT.
016200
016300 0200-APERTURA-ARCHIVOS SECTION.
016400     MOVE   'BKCP1B06'  TO   PROGRAMA
016500     OPEN I-O CPMAES
016600     IF FS-CPMAES NOT EQUAL 0 AND 97
016700        MOVE 'OPEN'     TO    ACCION-FSE
016800        MOVE SPACES     TO    LLAVE-FSE
016900        MOVE 'CPMAES'   TO    ARCHIVO
017000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FSE,
017100                              LLAVE-FSE, FS-CPMAES, FSE-CPMAES
017200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CPMAES<<<"
017300                UPON CONSOLE
017400        MOVE  91        TO RETURN-CODE
017500        STOP RUN
017600     END-IF
017700     PERFORM 0250-CARGA-TABLA-CODIGOS.
017800 0200-APERTURA-ARCHIVOS-E. EXIT.
017900
018000******************************************************************
018100*   CARGA EN MEMORIA LA TABLA DE CODIGOS Y FIJA EL TOPE DE        *
018200*   RELATIVO PARA CONTINUAR LA NUMERACION DE SLOT DE CPMAES.      *
018300******************************************************************
018400 0250-CARGA-TABLA-CODIGOS SECTION.
018500     MOVE 0 TO WKS-CPMAES-TOPE
018600     MOVE 0 TO WKS-TOPE-TABLA-CP
018700     MOVE 1 TO WKS-CPMAES-RELATIVO
018800     READ CPMAES NEXT RECORD
018900     PERFORM 0255-ACUMULA-TABLA-CODIGOS
019000             UNTIL FS-CPMAES = '10'
019100     ADD 1 TO WKS-CPMAES-TOPE
019200     PERFORM 0260-ORDENA-TABLA-CODIGOS.
019300 0250-CARGA-TABLA-CODIGOS-E. EXIT.
019400
019500 0255-ACUMULA-TABLA-CODIGOS SECTION.
019600     MOVE WKS-CPMAES-RELATIVO TO WKS-CPMAES-TOPE
019700     ADD 1 TO WKS-TOPE-TABLA-CP
019800     MOVE CPMT-CODIGO         TO TCP-CODIGO(WKS-TOPE-TABLA-CP)
019900     MOVE WKS-CPMAES-RELATIVO TO TCP-RELATIVO(WKS-TOPE-TABLA-CP)
020000     READ CPMAES NEXT RECORD.
020100 0255-ACUMULA-TABLA-CODIGOS-E. EXIT.
020200
020300******************************************************************
020400*   ORDENA LA TABLA POR CODIGO (SORT DE BURBUJA) PARA HABILITAR  *
020500*   SEARCH ALL.                                                  *
020600******************************************************************
020700 0260-ORDENA-TABLA-CODIGOS SECTION.
020800     IF WKS-TOPE-TABLA-CP > 1
020900        PERFORM 0262-RECORRE-INTERNO
021000                VARYING IX-CP FROM 1 BY 1
021100                UNTIL IX-CP > WKS-TOPE-TABLA-CP - 1
021200     END-IF.
021300 0260-ORDENA-TABLA-CODIGOS-E. EXIT.
021400
021500 0262-RECORRE-INTERNO SECTION.
021600     PERFORM 0265-COMPARA-E-INTERCAMBIA
021700             VARYING J FROM IX-CP + 1 BY 1
021800             UNTIL J > WKS-TOPE-TABLA-CP.
021900 0262-RECORRE-INTERNO-E. EXIT.
022000
022100 0265-COMPARA-E-INTERCAMBIA SECTION.
022200     IF TCP-CODIGO(IX-CP) > TCP-CODIGO(J)
022300        MOVE TCP-CODIGO(IX-CP)   TO WKS-REF-AUX
022400        MOVE TCP-RELATIVO(IX-CP) TO WKS-REL-AUX
022500        MOVE TCP-CODIGO(J)       TO TCP-CODIGO(IX-CP)
022600        MOVE TCP-RELATIVO(J)     TO TCP-RELATIVO(IX-CP)
022700        MOVE WKS-REF-AUX         TO TCP-CODIGO(J)
022800        MOVE WKS-REL-AUX         TO TCP-RELATIVO(J)
022900     END-IF.
023000 0265-COMPARA-E-INTERCAMBIA-E. EXIT.
023100
023200 0300-LEE-SOLICITUD SECTION.
023300     MOVE SPACES TO WKS-SOLICITUD
023400     ACCEPT WKS-SOLICITUD FROM SYSIN
023500     ADD 1 TO WKS-REG-LEIDOS
023600     IF WKS-SOLICITUD = SPACES
023700        MOVE 1 TO WKS-FIN-SYSIN
023800     END-IF.
023900 0300-LEE-SOLICITUD-E. EXIT.
024000
024100******************************************************************
024200*             D E S P A C H O   D E   S O L I C I T U D          *
024300******************************************************************
024400 1000-PROCESA-SOLICITUD SECTION.
024500     IF SOL-CREAR
024600        PERFORM 1100-CREA-CUPON THRU 1100-CREA-CUPON-E
024700     ELSE
024800     IF SOL-APLICAR
024900        PERFORM 1200-APLICA-CUPON THRU 1200-APLICA-CUPON-E
025000     ELSE
025100     IF SOL-DESACTIVAR
025200        PERFORM 1300-DESACTIVA-CUPON THRU 1300-DESACTIVA-CUPON-E
025300     ELSE
025400        ADD 1 TO WKS-REG-RECHAZADOS
025500        DISPLAY 'BKCP1B06, ACCION NO RECONOCIDA: ' WKS-SOL-ACCION
025600     END-IF
025700     END-IF
025800     END-IF
025900     PERFORM 0300-LEE-SOLICITUD.
026000 1000-PROCESA-SOLICITUD-E. EXIT.
026100
026200******************************************************************
026300*                       C R E A R   C U P O N                    *
026400******************************************************************
026500 1100-CREA-CUPON SECTION.
026600     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
026700     PERFORM 2100-LOCALIZA-CUPON-POR-CODIGO
026800     IF CUPON-OK
026900        MOVE 'CODIGO DE CUPON YA EXISTE' TO WKS-MENSAJE-RECHAZO
027000        PERFORM 8000-RECHAZA-SOLICITUD
027100     ELSE
027200        IF WKS-SOL-VALOR-DESCUENTO NOT > 0
027300           MOVE 'VALOR DE DESCUENTO INVALIDO' TO WKS-MENSAJE-RECHAZO
027400           PERFORM 8000-RECHAZA-SOLICITUD
027500        ELSE
027600        IF WKS-SOL-TIPO-DESCUENTO = 'PERCENTAGE' AND
027700           WKS-SOL-VALOR-DESCUENTO > 100
027800           MOVE 'PORCENTAJE MAYOR A CIEN'     TO WKS-MENSAJE-RECHAZO
027900           PERFORM 8000-RECHAZA-SOLICITUD
028000        ELSE
028100        MOVE WKS-SOL-FECHA-VENCE(1:4) TO WKS-ANI-VENCE-CUPON
028200        MOVE WKS-SOL-FECHA-VENCE(6:2) TO WKS-MES-VENCE-CUPON
028300        MOVE WKS-SOL-FECHA-VENCE(9:2) TO WKS-DIA-VENCE-CUPON
028400        IF WKS-FECHA-VENCE-CUPON NOT > WKS-FECHA-PROCESO
028500           MOVE 'FECHA DE VENCIMIENTO NO ES FUTURA' TO
028600                WKS-MENSAJE-RECHAZO
028700           PERFORM 8000-RECHAZA-SOLICITUD
028800        ELSE
028900        IF WKS-SOL-LIMITE-USO NOT > 0
029000           MOVE 'LIMITE DE USO INVALIDO'      TO WKS-MENSAJE-RECHAZO
029100           PERFORM 8000-RECHAZA-SOLICITUD
029200        ELSE
029300           PERFORM 1110-ESCRIBE-CPMAES THRU 1110-ESCRIBE-CPMAES-E
029400        END-IF
029500        END-IF
029600        END-IF
029700        END-IF
029800     END-IF.
029900 1100-CREA-CUPON-E. EXIT.
030000
030100 1110-ESCRIBE-CPMAES SECTION.
030200     MOVE WKS-CPMAES-TOPE        TO WKS-CPMAES-RELATIVO
030300     MOVE WKS-SOL-CODIGO         TO CPMT-CODIGO
030400     MOVE WKS-SOL-DESCRIPCION    TO CPMT-DESCRIPCION
030500     MOVE WKS-SOL-TIPO-DESCUENTO TO CPMT-TIPO-DESCUENTO
030600     MOVE WKS-SOL-VALOR-DESCUENTO TO CPMT-VALOR-DESCUENTO
030700     MOVE WKS-SOL-FECHA-VENCE    TO CPMT-FECHA-VENCE
030800     MOVE WKS-SOL-LIMITE-USO     TO CPMT-LIMITE-USO
030900     MOVE 0                      TO CPMT-CONTADOR-USO
031000     SET CPMT-ES-ACTIVO          TO TRUE
031050     IF CPMT-ES-PORCENTAJE
031060        MOVE 'APP'               TO CPMT-CANAL-APLICABLE
031070     ELSE
031080        MOVE 'TODOS'             TO CPMT-CANAL-APLICABLE
031090     END-IF
031100     WRITE REG-CPMAES
031200     IF FS-CPMAES NOT = 0
031300        DISPLAY 'ERROR AL ESCRIBIR CPMAES, STATUS: ' FS-CPMAES
031400     END-IF
031500     ADD 1 TO WKS-TOPE-TABLA-CP
031600     MOVE CPMT-CODIGO         TO TCP-CODIGO(WKS-TOPE-TABLA-CP)
031700     MOVE WKS-CPMAES-RELATIVO TO TCP-RELATIVO(WKS-TOPE-TABLA-CP)
031800     PERFORM 0260-ORDENA-TABLA-CODIGOS
031900     ADD 1 TO WKS-CPMAES-TOPE
032000     ADD 1 TO WKS-CON-CREADOS
032100     ADD 1 TO WKS-REG-ACEPTADOS.
032200 1110-ESCRIBE-CPMAES-E. EXIT.
032300
032400******************************************************************
032500*                A P L I C A R   ( R E D I M I R )   C U P O N   *
032600******************************************************************
032700 1200-APLICA-CUPON SECTION.
032800     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
032900     PERFORM 2100-LOCALIZA-CUPON-POR-CODIGO
033000     IF NOT CUPON-OK
033100        MOVE 'CUPON NO EXISTE' TO WKS-MENSAJE-RECHAZO
033200        PERFORM 8000-RECHAZA-SOLICITUD
033300     ELSE
033400        MOVE CPMT-FECHA-VENCE(1:4) TO WKS-ANI-VENCE-CUPON
033500        MOVE CPMT-FECHA-VENCE(6:2) TO WKS-MES-VENCE-CUPON
033600        MOVE CPMT-FECHA-VENCE(9:2) TO WKS-DIA-VENCE-CUPON
033700        IF WKS-FECHA-VENCE-CUPON < WKS-FECHA-PROCESO
033800           MOVE 'CUPON VENCIDO'     TO WKS-MENSAJE-RECHAZO
033900           PERFORM 8000-RECHAZA-SOLICITUD
034000        ELSE
034100        IF CPMT-CONTADOR-USO NOT < CPMT-LIMITE-USO
034200           MOVE 'LIMITE DE USO AGOTADO' TO WKS-MENSAJE-RECHAZO
034300           PERFORM 8000-RECHAZA-SOLICITUD
034400        ELSE
034500           ADD 1 TO CPMT-CONTADOR-USO
034600           PERFORM 2200-REESCRIBE-CPMAES
034700           ADD 1 TO WKS-CON-APLICADOS
034800           ADD 1 TO WKS-REG-ACEPTADOS
034900        END-IF
035000        END-IF
035100     END-IF.
035200 1200-APLICA-CUPON-E. EXIT.
035300
035400******************************************************************
035500*                  D E S A C T I V A R   C U P O N               *
035600******************************************************************
035700 1300-DESACTIVA-CUPON SECTION.
035800     MOVE SPACES              TO WKS-MENSAJE-RECHAZO
035900     PERFORM 2100-LOCALIZA-CUPON-POR-CODIGO
036000     IF NOT CUPON-OK
036100        MOVE 'CUPON NO EXISTE' TO WKS-MENSAJE-RECHAZO
036200        PERFORM 8000-RECHAZA-SOLICITUD
036300     ELSE
036400        IF CPMT-ES-INACTIVO
036500           ADD 1 TO WKS-REG-ACEPTADOS
036600        ELSE
036700           SET CPMT-ES-INACTIVO  TO TRUE
036800           PERFORM 2200-REESCRIBE-CPMAES
036900           ADD 1 TO WKS-CON-DESACTIVADOS
037000           ADD 1 TO WKS-REG-ACEPTADOS
037100        END-IF
037200     END-IF.
037300 1300-DESACTIVA-CUPON-E. EXIT.
037400
037500******************************************************************
037600*              L E C T U R A S   A L   M A E S T R O             *
037700******************************************************************
037800 2100-LOCALIZA-CUPON-POR-CODIGO SECTION.
037900     MOVE 0 TO WKS-CUPON-OK
038000     SET IX-CP TO 1
038100     SEARCH ALL TABLA-CP-ITEM
038200        AT END
038300           DISPLAY 'CPMAES, ERROR NO ENCONTRO CODIGO: '
038400                   WKS-SOL-CODIGO
038500        WHEN TCP-CODIGO(IX-CP) = WKS-SOL-CODIGO
038600           MOVE TCP-RELATIVO(IX-CP) TO WKS-CPMAES-RELATIVO
038700           READ CPMAES
038800             INVALID KEY
038900                DISPLAY 'CPMAES, ERROR NO LOCALIZO RELATIVO'
039000             NOT INVALID KEY
039100                MOVE 1 TO WKS-CUPON-OK
039200           END-READ
039300     END-SEARCH.
039400 2100-LOCALIZA-CUPON-POR-CODIGO-E. EXIT.
039500
039600 2200-REESCRIBE-CPMAES SECTION.
039700     REWRITE REG-CPMAES
039800     IF FS-CPMAES NOT = 0
039900        DISPLAY 'ERROR AL REESCRIBIR CPMAES, STATUS: ' FS-CPMAES
040000     END-IF.
040100 2200-REESCRIBE-CPMAES-E. EXIT.
040200
040300 8000-RECHAZA-SOLICITUD SECTION.
040400     ADD 1 TO WKS-REG-RECHAZADOS
040500     DISPLAY 'BKCP1B06, SOLICITUD RECHAZADA: ' WKS-MENSAJE-RECHAZO.
040600 8000-RECHAZA-SOLICITUD-E. EXIT.
040700
040800 9000-ESTADISTICAS SECTION.
040810     ACCEPT   WKS-HORA-FIN-CORRIDA FROM TIME
040820     COMPUTE  WKS-TIEMPO-CORRIDA = WKS-HORA-FIN-CORRIDA
040830                                 - WKS-HORA-INICIO-CORRIDA
040900     DISPLAY '******************************************'
041000     MOVE    WKS-REG-LEIDOS        TO   WKS-MASCARA
041100     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
041200     MOVE    WKS-REG-ACEPTADOS     TO   WKS-MASCARA
041300     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA
041400     MOVE    WKS-REG-RECHAZADOS    TO   WKS-MASCARA
041500     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
041600     MOVE    WKS-CON-CREADOS       TO   WKS-MASCARA
041700     DISPLAY 'CUPONES CREADOS:             ' WKS-MASCARA
041800     MOVE    WKS-CON-APLICADOS     TO   WKS-MASCARA
041900     DISPLAY 'CUPONES APLICADOS:           ' WKS-MASCARA
042000     MOVE    WKS-CON-DESACTIVADOS  TO   WKS-MASCARA
042100     DISPLAY 'CUPONES DESACTIVADOS:        ' WKS-MASCARA
042150     DISPLAY 'TIEMPO DE CORRIDA (CENT SEG):' WKS-TIEMPO-CORRIDA
042200     DISPLAY '******************************************'.
042300 9000-ESTADISTICAS-E. EXIT.
042400
042500 9900-CIERRA-ARCHIVOS SECTION.
042600     CLOSE CPMAES.
042700 9900-CIERRA-ARCHIVOS-E. EXIT.
